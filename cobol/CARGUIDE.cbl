000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARGUIDE.
000300 AUTHOR.        R S MERCER.
000400 INSTALLATION.  GUIDANCE SYSTEMS UNIT.
000500 DATE-WRITTEN.  03/14/94.
000600 DATE-COMPILED. 03/14/94.
000700 SECURITY.      NON-CONFIDENTIAL.
000800****************************************************************
000900*  THIS PROGRAM RUNS THE NIGHTLY CAREER GUIDANCE BATCH.
001000*  FOR EACH STUDENT ASSESSMENT IT NORMALIZES THE SUBJECT
001100*  MARKS, RATES THE EIGHT GUIDANCE SKILLS, SCORES THE
001200*  PERSONALITY QUESTIONNAIRE, MATCHES AGAINST THE CAREER
001300*  MASTER FOR A TOP-5 RANKED LIST, PROJECTS SALARY AND A
001400*  10-YEAR MARKET FORECAST FOR THE TOP CAREER, SCORES THE
001500*  COLLEGE MASTER FOR SUITABILITY, AND PRINTS THE STUDENT'S
001600*  GUIDANCE REPORT.  A CONTROL-TOTAL TRAILER PRINTS AFTER
001700*  THE LAST STUDENT.
001800*
001900*  CHANGE LOG
002000*  ----------
002100*  03/14/94  RSM   ORIGINAL PROGRAM - SKILL RATING AND
002200*                  PERSONALITY SCORING ONLY, NO CAREER MATCH
002300*  04/02/94  RSM   ADDED CAREER MASTER LOAD AND CAREER MATCHER
002400*                  (REQ 4120)
002500*  08/19/94  RSM   CORRECTED SKILL FORMULA WEIGHTS PER COUNSELOR
002600*                  REVIEW - DETAIL-ORIENTED AND RESEARCH SWAPPED
002700*                  SCIENCE/COMPUTER WEIGHTS
002800*  11/02/95  RSM   ADDED SALARY PROJECTOR AND SUBJECT PREF /
002900*                  BUDGET FIELDS ON THE STUDENT RECORD (REQ 4400)
003000*  06/19/96  TLK   ADDED PERSONALITY QUESTIONNAIRE SCORING -
003100*                  MBTI TYPE AND BIG FIVE TRAITS (REQ 4471)
003200*  06/25/96  TLK   ADDED KEY-STRENGTHS LINE TO REPORT
003300*  02/11/97  TLK   ADDED COLLEGE MASTER LOAD AND COLLEGE FINDER
003400*                  (REQ 5120)
003500*  02/18/97  TLK   ADDED 10-YEAR MARKET FORECAST BLOCK
003600*  05/06/97  RSM   FIXED TIE-BREAK ON CAREER RANKING - EARLIER
003700*                  CAREER-MASTER ENTRY NOW WINS TIES AS COUNSELOR
003800*                  OFFICE EXPECTED
003900*  09/08/98  RSM   Y2K REVIEW - REPORT DATE CENTURY WAS HARD
004000*                  CODED TO 19.  WINDOWED ON THE 2-DIGIT YEAR
004100*                  FROM ACCEPT FROM DATE - BELOW 50 IS 20XX,
004200*                  50 AND ABOVE IS 19XX (REQ 5301)
004300*  01/12/99  TLK   ADDED ROADMAP AND NEXT-STEPS BLOCKS TO CLOSE
004400*                  OUT THE PRINTED REPORT PER COUNSELOR REQUEST
004500*  03/30/99  RSM   ADDED AVERAGE TOP-MATCH PERCENTAGE TO THE
004600*                  END-OF-RUN TRAILER (REQ 5390)
004700*  07/19/99  TLK   CORRECTED 355-SCORE-INTEREST-MATCH AND
004800*                  504-SCORE-LOCATION - BOTH WERE COMPARING THE
004900*                  STUDENT'S PREFERRED FIELD/LOCATION TEXT TO THE
005000*                  CAREER/COLLEGE MASTER TEXT WITH PLAIN EQUAL
005100*                  COMPARES, SO "COMPUTER" NEVER MATCHED "COMPUTER
005200*                  SCIENCE" AND "BOSTON" NEVER MATCHED "BOSTON
005300*                  METRO".  THE COUNSELOR OFFICE'S RULE BOOK HAS
005400*                  ALWAYS CALLED FOR AN EQUALS-OR-CONTAINS,
005500*                  CASE-INSENSITIVE COMPARE - ADDED THE SHARED
005600*                  700-706 CONTAINS-TEST UTILITY AND ROUTED BOTH
005700*                  PARAGRAPHS THROUGH IT (REQ 5890)
005800*  02/14/00  DWR   ADDED WINDOW-2000 PATCH REVIEW SIGN-OFF - RAN
005900*                  A FULL CYCLE OF 2000-DATED STUDENT RECORDS
006000*                  THROUGH THIS STEP AFTER THE 09/08/98 CENTURY
006100*                  WINDOWING FIX; NO DEFECTS FOUND (REQ 5900)
006200*  08/22/00  TLK   690-WRITE-NEXTSTEPS-BLOCK WAS ALWAYS NAMING
006300*                  THE FIRST CATALOG SKILL (ANALYTICAL) ON THE
006400*                  SECOND NEXT-STEPS LINE INSTEAD OF THE #1
006500*                  CAREER'S OWN FIRST REQUIRED SKILL - COUNSELOR
006600*                  OFFICE CAUGHT THIS WHEN A STUDENT'S TOP CAREER
006700*                  REQUIRED NO ANALYTICAL SKILL AT ALL.  NOW
006800*                  LOOKS UP THE LOWEST-INDEXED SKILL WITH A
006900*                  NONZERO TRAIT REQUIREMENT ON THE MATCHED
007000*                  CAREER (REQ 5955)
007100*  03/09/01  RSM   REVIEWED CAREER AND COLLEGE MASTER TABLE
007200*                  SIZES AGAINST CURRENT CATALOG COUNTS AHEAD OF
007300*                  THE FALL 2001 INTAKE - BOTH OCCURS 50 LIMITS
007400*                  STILL HAVE HEADROOM, NO CHANGE REQUIRED
007500*  11/14/01  DWR   ADDED THIS ENTRY TO THE SUITE-WIDE CHANGE-LOG
007600*                  AUDIT REQUESTED BY OPERATIONS AFTER THE 2001
007700*                  YEAR-END REVIEW - NO FUNCTIONAL CHANGE, LOG
007800*                  FORMAT CONFIRMED CONSISTENT WITH SCAMSCRN AND
007900*                  BEHVSCOR (REQ 6010)
008000****************************************************************
008100*
008200*  MAINTENANCE NOTES
008300*  -----------------
008400*  1. THIS PROGRAM IS THE LARGEST OF THE THREE GUIDANCE-SUITE
008500*     BATCH STEPS AND CARRIES THE MOST BUSINESS LOGIC - THE
008600*     OTHER TWO (SCAMSCRN, BEHVSCOR) ARE SMALL, SINGLE-PURPOSE
008700*     CONTENT SCREENS BY COMPARISON.  KEEP NEW GUIDANCE RULES IN
008800*     THE NUMBERED-SERIES PARAGRAPH THAT OWNS THAT PART OF THE
008900*     REPORT (200s SUBJECTS, 250s SKILLS, 300s PERSONALITY, 350s
009000*     CAREER MATCH, 400s SALARY, 450s MARKET, 500s COLLEGE, 600s
009100*     REPORT PRINT, 700s SHARED UTILITIES) RATHER THAN BOLTING A
009200*     NEW PARAGRAPH ONTO THE END OF THE PROCEDURE DIVISION.
009300*  2. THE EIGHT SKILL FORMULAS IN 250-RATE-SKILLS AND THE
009400*     MBTI/BIG-FIVE QUESTION-TYPE TABLE IN 310-SCORE-ONE-ANSWER
009500*     WERE BOTH SET BY THE COUNSELOR'S OFFICE, NOT BY THIS
009600*     PROGRAMMER - DO NOT ADJUST A WEIGHT OR THRESHOLD WITHOUT A
009700*     COUNSELOR OFFICE REQUEST NUMBER TO POINT TO, THE SAME WAY
009800*     08/19/94'S SWAPPED WEIGHTS ABOVE WERE COUNSELOR-DRIVEN.
009900*  3. THE CAREER AND COLLEGE MASTER TABLES ARE LOADED ONCE AT
010000*     START OF RUN (50 ENTRIES EACH, SEE 050/060) AND HELD IN
010100*     WORKING STORAGE FOR THE WHOLE RUN - NEITHER FILE IS
010200*     RE-READ PER STUDENT.  IF A MASTER EVER GROWS PAST 50
010300*     ENTRIES THE OCCURS CLAUSES ON CAREER-TABLE AND
010400*     COLLEGE-TABLE MUST BOTH BE WIDENED, AND 055/065 ALREADY
010500*     CAP THE LOAD AT 50 SO A MASTER WITH MORE ROWS IS SILENTLY
010600*     TRUNCATED RATHER THAN OVERFLOWING THE TABLE - WATCH FOR
010700*     THIS IF THE COUNSELOR'S OFFICE EVER REPORTS A CAREER OR
010800*     COLLEGE MISSING FROM EVERY STUDENT'S REPORT.
010900*  4. THE EQUALS-OR-CONTAINS UTILITY ADDED 07/19/99 (700-706) IS
011000*     THE SAME SUBSTRING-SCAN SHAPE USED BY SCAMSCRN'S 210/211
011100*     AND BEHVSCOR'S 260/261 - SEE THOSE PROGRAMS' COMMENTS FOR
011200*     THE FULLER EXPLANATION OF WHY A HAND-ROLLED SCAN IS USED
011300*     INSTEAD OF INSPECT TALLYING OR AN INTRINSIC FUNCTION.  THE
011400*     355/504 CALLERS LOAD CTT-FIELD-A/CTT-FIELD-B AND PERFORM
011500*     700 THRU 700-EXIT; A MATCH SETS CTT-WAS-MATCHED.
011600*  5. THE CAREER MATCHER (350-357) AND COLLEGE FINDER (500-507)
011700*     ARE WRITTEN AS SELF-CONTAINED DRIVERS RATHER THAN A WIDE
011800*     PERFORM...THRU RANGE - EACH SUB-SCORE HAS ITS OWN NUMBERED
011900*     PARAGRAPH SO A FUTURE CHANGE TO, SAY, THE BUDGET SCORE
012000*     ALONE DOES NOT RISK TOUCHING THE RANKING OR QUALIFY LOGIC.
012100*  6. ALL THREE GUIDANCE-SUITE PROGRAMS (CARGUIDE, SCAMSCRN,
012200*     BEHVSCOR) RUN AS INDEPENDENT JOB STEPS - NONE CALLS
012300*     ANOTHER OR SHARES A FILE OR WORKING-STORAGE AREA.
012400****************************************************************
012500 ENVIRONMENT DIVISION.
012600 CONFIGURATION SECTION.
012700 SOURCE-COMPUTER. IBM-390.
012800 OBJECT-COMPUTER. IBM-390.
012900*    C01/TOP-OF-FORM IS STANDARD SHOP BOILERPLATE FOR PAGE-EJECT
013000*    CONTROL, CARRIED OVER FROM THE HOSPITAL/COURSE PROGRAMS THIS
013100*    RUN WAS BUILT FROM EVEN THOUGH CARGUIDE NEVER ACTUALLY EJECTS
013200*    ON A CHANNEL SKIP - GUIDE-ALPHA-CLASS AND THE UPSI SWITCH ARE
013300*    NOT READ ANYWHERE TODAY EITHER, LEFT IN PLACE SHOULD A FUTURE
013400*    TEST-VS-PRODUCTION RUN FLAG BE NEEDED WITHOUT A JCL CHANGE.
013500 SPECIAL-NAMES.
013600     C01 IS TOP-OF-FORM
013700     CLASS GUIDE-ALPHA-CLASS IS 'A' THRU 'Z'
013800     UPSI-0 ON  STATUS IS GUIDE-TEST-RUN
013900     UPSI-0 OFF STATUS IS GUIDE-PROD-RUN.
014000 INPUT-OUTPUT SECTION.
014100 FILE-CONTROL.
014200*    INPUT - ONE ASSESSMENT RECORD PER STUDENT, PRODUCED BY THE
014300*    INTAKE SCREENING JOB UPSTREAM OF THIS RUN.
014400     SELECT STUDENT-FILE
014500         ASSIGN TO STUDIN
014600         ORGANIZATION IS SEQUENTIAL
014700         FILE STATUS IS STU-FCODE.
014800
014900*    MASTER - CAREER CATALOG MAINTAINED BY THE GUIDANCE OFFICE,
015000*    LOADED WHOLE INTO CARGUI-CAREER-TABLE AT STARTUP.
015100     SELECT CAREER-FILE
015200         ASSIGN TO CARMAST
015300         ORGANIZATION IS SEQUENTIAL
015400         FILE STATUS IS CAR-FCODE.
015500
015600*    MASTER - COLLEGE CATALOG, SAME ONE-TIME LOAD TREATMENT AS
015700*    THE CAREER MASTER ABOVE.
015800     SELECT COLLEGE-FILE
015900         ASSIGN TO COLMAST
016000         ORGANIZATION IS SEQUENTIAL
016100         FILE STATUS IS COL-FCODE.
016200
016300*    OUTPUT - THE PRINTED GUIDANCE REPORT, ONE PER STUDENT RUN
016400*    PLUS A CLOSING TRAILER OF CONTROL TOTALS.
016500     SELECT REPORT-FILE
016600         ASSIGN TO GUIDRPT
016700         ORGANIZATION IS LINE SEQUENTIAL
016800         FILE STATUS IS RPT-FCODE.
016900
017000 DATA DIVISION.
017100 FILE SECTION.
017200*    THE READ BUFFER IS A FLAT PIC X RECORD FOR ALL FOUR FILES -
017300*    STUDREC/CARREC/COLREC COPYBOOKS REDEFINE THESE BUFFERS WITH
017400*    THE ACTUAL FIELD BREAKOUT, A HABIT CARRIED OVER FROM HOW THIS
017500*    SHOP HAS LAID OUT SEQUENTIAL MASTER FILES FOR YEARS.
017600 FD  STUDENT-FILE
017700     RECORDING MODE IS F
017800     LABEL RECORDS ARE STANDARD
017900     RECORD CONTAINS 180 CHARACTERS
018000     BLOCK CONTAINS 0 RECORDS
018100     DATA RECORD IS STU-REC.
018200 01  STU-REC                         PIC X(180).
018300
018400*    CAREER MASTER - READ ONCE AT 050-LOAD-CAREER-TABLE, NEVER
018500*    REOPENED DURING THE STUDENT-BY-STUDENT PROCESSING LOOP.
018600 FD  CAREER-FILE
018700     RECORDING MODE IS F
018800     LABEL RECORDS ARE STANDARD
018900     RECORD CONTAINS 150 CHARACTERS
019000     BLOCK CONTAINS 0 RECORDS
019100     DATA RECORD IS CAR-REC.
019200 01  CAR-REC                         PIC X(150).
019300
019400*    COLLEGE MASTER - READ ONCE AT 060-LOAD-COLLEGE-TABLE, SAME
019500*    ONE-TIME-LOAD TREATMENT AS THE CAREER MASTER ABOVE.
019600 FD  COLLEGE-FILE
019700     RECORDING MODE IS F
019800     LABEL RECORDS ARE STANDARD
019900     RECORD CONTAINS 110 CHARACTERS
020000     BLOCK CONTAINS 0 RECORDS
020100     DATA RECORD IS COL-REC.
020200 01  COL-REC                         PIC X(110).
020300
020400*    THE PRINTED GUIDANCE REPORT - LINE SEQUENTIAL SO EACH WRITE
020500*    BECOMES ONE PRINT LINE WITHOUT A CARRIAGE-CONTROL BYTE TO
020600*    MANAGE, UNLIKE A STANDARD SEQUENTIAL PRINT FILE ON THIS
020700*    SHOP'S
020800*    OLDER SYSTEMS.
020900 FD  REPORT-FILE
021000     RECORDING MODE IS F
021100     LABEL RECORDS ARE STANDARD
021200     RECORD CONTAINS 132 CHARACTERS
021300     BLOCK CONTAINS 0 RECORDS
021400     DATA RECORD IS RPT-REC.
021500 01  RPT-REC                         PIC X(132).
021600
021700 WORKING-STORAGE SECTION.
021800
021900*    ONE 2-BYTE FILE STATUS PER FILE WITH AN 88 FOR THE NORMAL
022000*    "00"
022100*    AND, WHERE NEEDED, THE "10" END-OF-FILE CODE - THE REPORT
022200*    FILE
022300*    HAS NO EOF 88 SINCE IT IS NEVER READ, ONLY WRITTEN.
022400 01  WS-FILE-STATUS-CODES.
022500     05  STU-FCODE                   PIC X(02).
022600         88  STU-FILE-OK                  VALUE '00'.
022700         88  STU-EOF                      VALUE '10'.
022800     05  CAR-FCODE                   PIC X(02).
022900         88  CAR-FILE-OK                  VALUE '00'.
023000         88  CAR-EOF                      VALUE '10'.
023100     05  COL-FCODE                   PIC X(02).
023200         88  COL-FILE-OK                  VALUE '00'.
023300         88  COL-EOF                      VALUE '10'.
023400     05  RPT-FCODE                   PIC X(02).
023500         88  RPT-FILE-OK                  VALUE '00'.
023600     05  FILLER                      PIC X(02).
023700
023800*    STANDALONE SWITCH, NOT PART OF ANY GROUP - STARTS 'Y' SO THE
023900*    100-MAINLINE PERFORM UNTIL TEST PASSES THROUGH AT LEAST ONE
024000*    PRIMING READ BEFORE IT CAN FLIP TO 'N' AT
024100*    110-READ-STUDENT-FILE.
024200 77  MORE-STUDENTS-SW                PIC X(01) VALUE 'Y'.
024300     88  NO-MORE-RECORDS                 VALUE 'N'.
024400
024500*--------------------------------------------------------------
024600*    STUDENT ASSESSMENT WORK RECORD
024700*--------------------------------------------------------------
024800     COPY STUDREC.
024900
025000*--------------------------------------------------------------
025100*    CAREER AND COLLEGE READ BUFFERS (LOAD PASS ONLY)
025200*--------------------------------------------------------------
025300     COPY CARREC.
025400     COPY COLREC.
025500
025600*    ALL FOUR CONTROL TOTALS PRINTED ON THE TRAILER LIVE HERE,
025700*    PLUS
025800*    THE PAGE-BREAK BOOKKEEPING THE REPORT BUILDER BUMPS ON EVERY
025900*    WRITE - KEPT TOGETHER SO 150-WRITE-TRAILER IS THE ONLY PLACE
026000*    THAT HAS TO KNOW HOW THE AVERAGE IS DERIVED.
026100 01  COUNTERS-AND-ACCUMULATORS.
026200     05  STUDENTS-READ               PIC S9(4) COMP VALUE 0.
026300     05  STUDENTS-PROCESSED          PIC S9(4) COMP VALUE 0.
026400     05  REPORTS-WRITTEN             PIC S9(4) COMP VALUE 0.
026500*        RUNNING SUM OF EACH STUDENT'S #1 CAREER MATCH PERCENT -
026600*        DIVIDED BY STUDENTS-PROCESSED AT 150 TO GET THE AVERAGE.
026700     05  SUM-TOP-MATCH-PCT           PIC S9(7)V9 COMP-3
026800                                                   VALUE 0.
026900     05  AVG-TOP-MATCH-PCT           PIC 999V9     VALUE 0.
027000     05  PAGE-NUM                    PIC 9(03)     VALUE 1.
027100     05  LINE-COUNT                  PIC 9(02)     VALUE 0.
027200     05  FILLER                      PIC X(02).
027300
027400 01  WS-CURRENT-DATE-YYMD.
027500     05  WS-CURR-YY                   PIC 9(02).
027600     05  WS-CURR-MM                   PIC 9(02).
027700     05  WS-CURR-DD                   PIC 9(02).
027800     05  FILLER                       PIC X(02).
027900*    WS-CURR-DATE-NUM LETS THE Y2K WINDOWING TEST BELOW COMPARE
028000*    THE RUN DATE AS ONE PACKED NUMBER INSTEAD OF THREE SEPARATE
028100*    TWO-DIGIT FIELDS - ADDED WITH THE WINDOWING FIX, 11/02/98.
028200 01  WS-CURR-DATE-NUM REDEFINES WS-CURRENT-DATE-YYMD
028300                                  PIC 9(06).
028400 01  WS-CURR-CC                       PIC 9(02) VALUE 19.
028500 01  WS-CURRENT-DATE-FIELDS.
028600     05  WS-CURRENT-YEAR.
028700         10  WS-CURRENT-YEAR-HIGH     PIC 9(02).
028800         10  WS-CURRENT-YEAR-LOW      PIC 9(02).
028900     05  WS-CURRENT-MONTH             PIC 9(02).
029000     05  WS-CURRENT-DAY               PIC 9(02).
029100     05  FILLER                       PIC X(02).
029200
029300*--------------------------------------------------------------
029400*    CAREER MASTER TABLE - LOADED ONCE, FILE ORDER PRESERVED
029500*--------------------------------------------------------------
029600*    THE 50-ENTRY CEILING MATCHES CARREC'S 50-CAREER CATALOG
029700*    LIMIT.  IF THE CATALOG EVER GROWS PAST 50, 050-LOAD-CAREER-
029800*    TABLE STOPS LOADING SILENTLY AT THE 50TH RECORD RATHER THAN
029900*    ABENDING - SEE THE MAINTENANCE NOTE IN THE PROGRAM BANNER.
030000 01  CAREER-TABLE.
030100     05  CAREER-TAB-ENTRY OCCURS 50 TIMES
030200                        INDEXED BY CAR-IDX.
030300*        THE CATALOG NUMBER AND PRINTABLE NAME, CARRIED STRAIGHT
030400*        ACROSS FROM CARREC WITH NO EDITING.
030500         10  CGT-CAREER-ID            PIC 9(03).
030600         10  CGT-CAREER-NAME          PIC X(25).
030700*        BROAD FIELD GROUPING (TECH, HEALTH, BUSINESS, ETC) -
030800*        PRINTED ON THE CAREER BLOCK AND USED NOWHERE ELSE.
030900         10  CGT-CATEGORY             PIC X(12).
031000*        1-10 SUBJECTIVE DIFFICULTY RATING SET BY THE CURRICULUM
031100*        OFFICE WHEN THE CAREER IS ADDED TO THE CATALOG - PRINTS
031200*        ON THE CAREER BLOCK, IS NOT PART OF ANY MATCH FORMULA.
031300         10  CGT-DIFFICULTY           PIC 9(02).
031400*        FRACTION OF THIS CAREER'S DUTIES AN INDUSTRY ANALYST
031500*        EXPECTS AUTOMATION TO TAKE OVER - FEEDS BOTH THE CAREER
031600*        BLOCK PRINT AND THE MARKET FORECASTER'S 450 OUTLOOK.
031700         10  CGT-AUTOMATION-RISK      PIC V99.
031800*        ANNUAL HEADCOUNT GROWTH RATE FOR THIS CAREER'S FIELD -
031900*        THE SALARY PROJECTOR (400) AND MARKET FORECASTER (450)
032000*        BOTH COMPOUND FROM THIS SAME STARTING RATE.
032100         10  CGT-JOB-GROWTH-RATE      PIC V99.
032200*        UP TO 4 MBTI CODES THIS CAREER SUITS (E.G. 'INTJ') -
032300*        352-SCORE-SKILL-MATCH ACTUALLY READS THIS GROUP BUT THE
032400*        NAME DATES TO AN EARLY DESIGN WHERE IT WAS COMPARED TO
032500*        SKILL NAMES RATHER THAN THE MBTI CODE; LEFT AS-IS SINCE
032600*        RENAMING IT WOULD TOUCH THE CARREC COPYBOOK TOO.
032700         10  CGT-PERSONALITY-FIT OCCURS 4 TIMES
032800                        INDEXED BY CGT-FIT-IDX   PIC X(05).
032900*        UP TO 3 HIGH-SCHOOL SUBJECT CODES A STUDENT SHOULD HAVE
033000*        TAKEN TO BE ACADEMICALLY READY FOR THIS CAREER - SCANNED
033100*        AGAINST THE STUDENT'S SUBJECT LIST IN 354-SCORE-ACAD-
033200*        MATCH.
033300         10  CGT-REQ-SUBJECTS OCCURS 3 TIMES
033400                        INDEXED BY CGT-REQ-IDX   PIC X(10).
033500*        8 TRAIT-WEIGHT FRACTIONS, ONE PER BIG-FIVE/MBTI-DERIVED
033600*        DIMENSION IN A FIXED POSITIONAL ORDER THE 353 PARAGRAPH
033700*        KNOWS BY SUBSCRIPT - SEE THE COMMENT AT 353-SCORE-PERS-
033800*        MATCH FOR THE DIMENSION-TO-SUBSCRIPT MAP.
033900         10  CGT-TRAIT-REQS OCCURS 8 TIMES
034000                        INDEXED BY CGT-TRAIT-IDX PIC V99.
034100*        ENTRY, MID-CAREER AND SENIOR ANNUAL SALARY FIGURES IN
034200*        WHOLE DOLLARS - THE ONLY DOLLAR AMOUNTS THE CATALOG
034300*        SUPPLIES DIRECTLY; EVERYTHING ELSE THE SALARY PROJECTOR
034400*        PRINTS IS COMPOUNDED FORWARD FROM CGT-SAL-ENTRY.
034500         10  CGT-SAL-ENTRY            PIC 9(08).
034600         10  CGT-SAL-MID              PIC 9(08).
034700         10  CGT-SAL-SENIOR           PIC 9(08).
034800         10  FILLER                   PIC X(02).
034900 01  CAREER-TABLE-COUNT              PIC S9(4) COMP VALUE 0.
035000
035100*--------------------------------------------------------------
035200*    COLLEGE MASTER TABLE - LOADED ONCE, FILE ORDER PRESERVED
035300*--------------------------------------------------------------
035400*    SHAPED THE SAME WAY AS CAREER-TABLE ABOVE - A FLAT TABLE OF
035500*    UP TO 50 ENTRIES IN MASTER-FILE ORDER, LOADED ONCE AT
035600*    HOUSEKEEPING AND NEVER RESORTED, SO THE COLLEGE FINDER'S
035700*    TIE-BREAK RULE (EARLIEST CATALOG ENTRY WINS) FALLS OUT OF
035800*    A PLAIN LOW-TO-HIGH TABLE SCAN WITH NO SPECIAL CASE CODE.
035900 01  COLLEGE-TABLE.
036000     05  COLLEGE-TAB-ENTRY OCCURS 50 TIMES
036100                        INDEXED BY COL-IDX.
036200         10  CLT-COLLEGE-ID           PIC 9(03).
036300         10  CLT-COLLEGE-NAME         PIC X(25).
036400*        CITY/REGION TEXT - COMPARED TO THE STUDENT'S PREFERRED
036500*        LOCATION IN 504-SCORE-LOCATION VIA THE SHARED EQUALS-
036600*        OR-CONTAINS UTILITY (700-706), NOT A PLAIN EQUAL TEST.
036700         10  CLT-LOCATION             PIC X(12).
036800         10  CLT-COUNTRY              PIC X(12).
036900*        UP TO 3 COURSE-CATEGORY CODES OFFERED BY THIS COLLEGE -
037000*        502-CHECK-ONE-COURSE-CAT SCANS THESE AGAINST THE
037100*        STUDENT'S TOP CAREER'S CATEGORY TO DECIDE IF THE
037200*        COLLEGE QUALIFIES AT ALL BEFORE ANY SCORE IS COMPUTED.
037300         10  CLT-COURSE-CATS OCCURS 3 TIMES
037400                        INDEXED BY CLT-CRS-IDX   PIC X(12).
037500         10  CLT-FEES                 PIC 9(08).
037600         10  CLT-RANKING              PIC 9(03).
037700*        PERCENTAGE OF GRADUATES PLACED IN THEIR FIELD WITHIN A
037800*        YEAR, SUPPLIED BY THE COLLEGE - FEEDS 501'S RANKING
037900*        SUB-SCORE AND PRINTS ON THE COLLEGE BLOCK.
038000         10  CLT-PLACEMENT-RATE       PIC V99.
038100         10  FILLER                   PIC X(02).
038200 01  COLLEGE-TABLE-COUNT             PIC S9(4) COMP VALUE 0.
038300
038400*--------------------------------------------------------------
038500*    SUBJECT NORMALIZER WORK AREA
038600*--------------------------------------------------------------
038700*    STUDREC CARRIES UP TO 8 SUBJECT/MARK PAIRS PER STUDENT, BUT
038800*    NOT EVERY STUDENT HAS TAKEN 8 SUBJECTS - AN UNUSED SLOT IS
038900*    FLAGGED BY THE SENTINEL MARK 999.  THIS TABLE HOLDS THE
039000*    NORMALIZED (SENTINEL-REPLACED) SCORE FOR EACH OF THE 8
039100*    SLOTS SO THE REST OF THE PROGRAM NEVER HAS TO TEST FOR 999
039200*    AGAIN ONCE 200-NORMALIZE-SUBJECTS HAS RUN.
039300 01  SUBJECT-WORK-TABLE.
039400     05  SUBJ-SCORE-ENTRY OCCURS 8 TIMES
039500                        INDEXED BY SUBJ-IDX      PIC 9(03).
039600     05  FILLER                      PIC X(02).
039700 01  SUBJECT-PRESENT-COUNT           PIC S9(4) COMP VALUE 0.
039800 01  SUBJECT-PRESENT-SUM             PIC S9(5) COMP VALUE 0.
039900*    AVERAGE-MARKS IS ROUNDED HALF-UP, NOT TRUNCATED, SINCE THE
040000*    COUNSELOR OFFICE TREATS A 79.5 AVERAGE AS AN 80 ON THE
040100*    PRINTED REPORT - MATCHES THE SAME ROUNDING CONVENTION USED
040200*    THROUGHOUT THE SKILL RATER AND THE MATCH PERCENTAGES BELOW.
040300 01  AVERAGE-MARKS                   PIC 999V9      VALUE 0.
040400
040500*--------------------------------------------------------------
040600*    SKILL RATER WORK AREA - NAME+SCORE PARALLEL TABLE SO THE
040700*    REPORT BUILDER CAN RANK TOP-3 / IMPROVEMENT SKILLS
040800*--------------------------------------------------------------
040900*    THE 8 SKILL NAMES THEMSELVES ARE LITERALS MOVED BY 250-
041000*    RATE-SKILLS, NOT READ FROM A MASTER FILE - THE COUNSELOR
041100*    OFFICE'S SKILL LIST HAS NOT CHANGED SINCE THE PROGRAM WAS
041200*    WRITTEN, SO THERE HAS NEVER BEEN A NEED FOR AN 8TH MASTER
041300*    FILE JUST TO HOLD 8 CONSTANT NAMES.
041400 01  SKILL-WORK-TABLE.
041500     05  SKILL-ENTRY OCCURS 8 TIMES
041600                        INDEXED BY SKILL-IDX.
041700         10  SKILL-NAME               PIC X(16).
041800         10  SKILL-SCORE              PIC 9V999.
041900*        ONE FLAG PER SKILL SO THE TOP-3 SELECTOR (631) CANNOT
042000*        PICK THE SAME SKILL TWICE WHEN TWO SKILLS TIE - THE
042100*        SAME FIND-AND-MARK PATTERN USED FOR CAREERS (356) AND
042200*        COLLEGES (506), JUST SIZED FOR 3 ENTRIES INSTEAD OF 5.
042300         10  SKILL-ALR-RANKED         PIC X(01) VALUE 'N'.
042400             88  SKILL-ALREADY-RANKED     VALUE 'Y'.
042500         10  SKILL-ALR-LOW-RANKED     PIC X(01) VALUE 'N'.
042600             88  SKILL-ALREADY-LOW-RANKED VALUE 'Y'.
042700         10  FILLER                   PIC X(02).
042800 01  TOP-SKILL-COUNT                  PIC S9(2) COMP VALUE 0.
042900 01  LOW-SKILL-COUNT                  PIC S9(2) COMP VALUE 0.
043000 01  SKILL-BEST-IDX                   PIC S9(2) COMP VALUE 0.
043100 01  SKILL-BEST-SCORE                 PIC S9(1)V999 COMP-3
043200                                                     VALUE 0.
043300 01  SKILL-WORST-IDX                  PIC S9(2) COMP VALUE 0.
043400 01  SKILL-WORST-SCORE                PIC S9(1)V999 COMP-3
043500                                                     VALUE 1.
043600
043700*--------------------------------------------------------------
043800*    PERSONALITY SCORER WORK AREA
043900*--------------------------------------------------------------
044000*    SUM-E THRU SUM-P ARE THE 8 RAW MBTI DIMENSION TALLIES -
044100*    310-SCORE-ONE-ANSWER ADDS TO WHICHEVER TWO OF THE EIGHT
044200*    THE CURRENT QUESTION'S ANSWER TYPE POINTS TO, AND 300-
044300*    SCORE-PERSONALITY COMPARES EACH OPPOSING PAIR (E/I, S/N,
044400*    T/F, J/P) ONCE ALL 20 QUESTIONS HAVE BEEN TALLIED.
044500 01  PERSONALITY-WORK-FIELDS.
044600     05  SUM-E                        PIC S9(3) COMP VALUE 0.
044700     05  SUM-I                        PIC S9(3) COMP VALUE 0.
044800     05  SUM-S                        PIC S9(3) COMP VALUE 0.
044900     05  SUM-N                        PIC S9(3) COMP VALUE 0.
045000     05  SUM-T                        PIC S9(3) COMP VALUE 0.
045100     05  SUM-F                        PIC S9(3) COMP VALUE 0.
045200     05  SUM-J                        PIC S9(3) COMP VALUE 0.
045300     05  SUM-P                        PIC S9(3) COMP VALUE 0.
045400     05  MBTI-TYPE.
045500         10  MBTI-LETTER-1            PIC X(01).
045600         10  MBTI-LETTER-2            PIC X(01).
045700         10  MBTI-LETTER-3            PIC X(01).
045800         10  MBTI-LETTER-4            PIC X(01).
045900     05  MBTI-TYPE-R REDEFINES MBTI-TYPE PIC X(04).
046000*    MBTI-TYPE-R LETS 610-WRITE-STUDENT-LINE AND 620-WRITE-
046100*    PERSONALITY-LINES MOVE THE FOUR-LETTER CODE AS ONE X(04)
046200*    FIELD INTO THE REPORT LINE INSTEAD OF MOVING EACH OF THE
046300*    FOUR LETTER FIELDS ONE AT A TIME.
046400     05  OPENNESS-TRAIT               PIC 9V99 VALUE 0.50.
046500     05  CONSCIENTIOUS-TRAIT          PIC 9V99 VALUE 0.50.
046600     05  EXTRAVERSION-TRAIT           PIC 9V99 VALUE 0.50.
046700     05  AGREEABLE-TRAIT              PIC 9V99 VALUE 0.50.
046800     05  NEUROTIC-TRAIT               PIC 9V99 VALUE 0.50.
046900*    THE FIVE BIG-FIVE TRAITS ALL START AT THE 0.50 MIDPOINT SO
047000*    THAT A STUDENT WHO LEAVES A TRAIT QUESTION BLANK (NONE OF
047100*    THE TRAIT-BUMPING ANSWER TYPES FIRED) SCORES AS NEUTRAL ON
047200*    THAT TRAIT RATHER THAN ZERO.
047300     05  KEY-STRENGTH-TEXT            PIC X(30) VALUE SPACES.
047400     05  FILLER                       PIC X(02).
047500
047600*--------------------------------------------------------------
047700*    CAREER MATCHER WORK AREA - PARALLEL TO CAREER-TABLE
047800*--------------------------------------------------------------
047900*    CMW-ENTRY SUBSCRIPT K ALWAYS DESCRIBES CAREER-TAB-ENTRY
048000*    SUBSCRIPT K FOR THE STUDENT CURRENTLY IN PROGRESS - THE TWO
048100*    TABLES ARE REBUILT IN PARALLEL EVERY TIME 350-MATCH-CAREERS
048200*    RUNS, ONE STUDENT AT A TIME, SO THE FOUR SUB-SCORES BELOW
048300*    ARE NEVER LEFT OVER FROM THE PRIOR STUDENT BY ACCIDENT.
048400 01  CAREER-MATCH-WORK-TABLE.
048500     05  CMW-ENTRY OCCURS 50 TIMES
048600                        INDEXED BY CMW-IDX.
048700*        THE FOUR SUB-SCORES COMPUTED BY 352-355, EACH A
048800*        FRACTION 0 THRU 1.  351-SCORE-ONE-CAREER COMBINES THEM
048900*        INTO CMW-MATCH-PCT - SEE THE WEIGHT SPLIT DOCUMENTED AT
049000*        351 ITSELF.
049100         10  CMW-SKILL-MATCH          PIC 9V999.
049200         10  CMW-PERS-MATCH           PIC 9V999.
049300         10  CMW-ACAD-MATCH           PIC 9V999.
049400         10  CMW-INTEREST-MATCH       PIC 9V999.
049500         10  CMW-MATCH-PCT            PIC 999V9.
049600         10  CMW-PICKED               PIC X(01) VALUE 'N'.
049700             88  CMW-ALREADY-PICKED       VALUE 'Y'.
049800         10  FILLER                   PIC X(02).
049900*    TOP-CAREER-TABLE HOLDS THE 5 BEST CAREERS ONCE 356-SELECT-
050000*    TOP-CAREERS HAS PICKED THEM OUT OF THE 50-ENTRY WORK TABLE
050100*    ABOVE - TC-SOURCE-IDX REMEMBERS WHICH CAREER-TABLE ROW EACH
050200*    OF THE 5 CAME FROM SO THE REPORT BUILDER (640-641) CAN GO
050300*    BACK TO CAREER-TABLE FOR THE NAME, CATEGORY AND SALARY
050400*    FIGURES WITHOUT THIS TABLE HAVING TO DUPLICATE THEM.
050500 01  TOP-CAREER-TABLE.
050600     05  TOP-CAR-ENTRY OCCURS 5 TIMES.
050700         10  TC-SOURCE-IDX            PIC S9(2) COMP.
050800         10  TC-MATCH-PCT             PIC 999V9.
050900         10  TC-SKILL-PCT             PIC 999V9.
051000         10  TC-PERS-PCT              PIC 999V9.
051100         10  TC-ACAD-PCT              PIC 999V9.
051200         10  TC-INTEREST-PCT          PIC 999V9.
051300         10  FILLER                   PIC X(02).
051400 01  TOP-CAREER-COUNT                 PIC S9(2) COMP VALUE 0.
051500*    CMW-BEST-IDX/CMW-BEST-PCT ARE THE WORKING "HIGHEST SO FAR"
051600*    PAIR USED BY BOTH 357-FIND-BEST-CAREER AND, RECYCLED, BY
051700*    506'S COLLEGE EQUIVALENT BELOW - EACH CALL TO THE FIND-BEST
051800*    PARAGRAPH RESETS THEM TO ZERO BEFORE SCANNING.
051900 01  CMW-BEST-IDX                     PIC S9(2) COMP VALUE 0.
052000 01  CMW-BEST-PCT                     PIC S9(3)V9 COMP-3
052100                                                    VALUE 0.
052200*    351-SCORE-SKILL-MATCH'S RUNNING TALLY OF HOW MANY OF THE 8
052300*    SKILLS CARRIED A NONZERO TRAIT REQUIREMENT ON THIS CAREER,
052400*    AND
052500*    THE SUM OF (1 - FIT-SCORE) OVER JUST THOSE SKILLS - DIVIDED
052600*    AGAINST EACH OTHER AT 351'S END TO GET THE SKILL MATCH
052700*    PERCENT.
052800 01  CMW-NONZ-COUNT                   PIC S9(2) COMP VALUE 0.
052900 01  CMW-MATCH-SUM                    PIC S9(3)V99 COMP-3
053000                                                    VALUE 0.
053100*    CMW-FIT-BEST/CMW-FIT-SHARED/CMW-FIT-SCORE ARE WORKED BY
053200*    352-SCORE-SKILL-MATCH WHILE IT SCANS THE 4 PERSONALITY-FIT
053300*    CODES FOR ONE CAREER - THEY ARE RESET FOR EVERY CAREER, NOT
053400*    JUST EVERY STUDENT, SINCE 352 RUNS ONCE PER CAREER-TABLE
053500*    ROW INSIDE THE 351 DRIVER LOOP.
053600 01  CMW-FIT-BEST                     PIC 9V999       VALUE 0.
053700 01  CMW-FIT-SHARED                   PIC S9(1) COMP VALUE 0.
053800 01  CMW-FIT-SCORE                    PIC 9V999       VALUE 0.
053900*    354-SCORE-ACAD-MATCH'S MATCHED/TOTAL PAIR OVER THE CAREER'S
054000*    UP
054100*    TO 3 REQUIRED SUBJECTS - CMW-REQ-IS-ANY-SW IS SET WHEN A SLOT
054200*    CARRIES THE "ANY" WILDCARD CODE SO 3541 CAN COUNT IT MATCHED
054300*    WITHOUT LOOKING AT THE STUDENT'S PREFERRED-SUBJECT LIST AT
054400*    ALL.
054500 01  CMW-ACAD-MATCHED                 PIC S9(2) COMP VALUE 0.
054600 01  CMW-ACAD-TOTAL                   PIC S9(2) COMP VALUE 0.
054700 01  CMW-REQ-IS-ANY-SW                PIC X(01)      VALUE 'N'.
054800     88  CMW-REQ-HAS-ANY                   VALUE 'Y'.
054900 01  CMW-FIT-FOUND-SW                 PIC X(01)      VALUE 'N'.
055000     88  CMW-FIT-WAS-FOUND                 VALUE 'Y'.
055100*    ACAD-SUBJ-FOUND-SW IS 3542'S OWN SWITCH, FLIPPED BACK TO 'N'
055200*    BEFORE EACH CALL SO A STUDENT WITH THE SAME SUBJECT LISTED
055300*    TWICE IS NOT DOUBLE-COUNTED AGAINST A SINGLE REQUIRED SLOT.
055400 01  ACAD-SUBJ-FOUND-SW               PIC X(01)      VALUE 'N'.
055500 01  SUBJ-PREF-SUB                    PIC S9(2) COMP VALUE 0.
055600*    RANK-IDX DRIVES EVERY TOP-N VARYING LOOP IN THE PROGRAM
055700*    (SKILLS,
055800*    CAREERS, COLLEGES) - NOT SCOPED PER TABLE SINCE ONLY ONE SUCH
055900*    LOOP IS EVER ACTIVE AT A TIME.  TOP-CAR-SOURCE RE-POINTS INTO
056000*    CAREER-TAB-ENTRY WHENEVER A REPORT PARAGRAPH NEEDS THE #1 OR
056100*    RANK-IDX'TH CAREER'S MASTER FIELDS, NOT JUST ITS SAVED
056200*    SCORES.
056300 01  RANK-IDX                         PIC S9(2) COMP VALUE 0.
056400 01  TOP-CAR-SOURCE                   PIC S9(2) COMP VALUE 0.
056500*    690'S OWN WORK FIELDS FOR THE SECOND NEXT-STEPS LINE (REQ
056600*    5955) - NSB-SKILL-IDX IS THE LOWEST-INDEXED SKILL SLOT WITH
056700*    A NONZERO TRAIT REQUIREMENT ON THE #1 CAREER, NSB-FOUND-SW
056800*    STOPS THE SEARCH AS SOON AS ONE IS FOUND SO A LATER, LOWER-
056900*    WEIGHTED REQUIREMENT NEVER OVERRIDES AN EARLIER ONE.
057000 01  NSB-SKILL-IDX                    PIC S9(2) COMP VALUE 0.
057100 01  NSB-FOUND-SW                     PIC X(01)      VALUE 'N'.
057200     88  NSB-SKILL-WAS-FOUND              VALUE 'Y'.
057300
057400*--------------------------------------------------------------
057500*    COLLEGE FINDER WORK AREA - PARALLEL TO COLLEGE-TABLE
057600*--------------------------------------------------------------
057700*    CLW-ENTRY IS THE COLLEGE FINDER'S EQUIVALENT OF CAREER-
057800*    MATCH-WORK-TABLE ABOVE - SAME ONE-ENTRY-PER-MASTER-ROW
057900*    SHAPE, REBUILT FRESH FOR EACH STUDENT BY 500-FIND-COLLEGES.
058000 01  COLLEGE-MATCH-WORK-TABLE.
058100     05  CLW-ENTRY OCCURS 50 TIMES
058200                        INDEXED BY CLW-IDX.
058300*        A COLLEGE "QUALIFIES" ONLY IF IT OFFERS A COURSE
058400*        CATEGORY MATCHING THE STUDENT'S TOP CAREER - COLLEGES
058500*        THAT DO NOT QUALIFY ARE SKIPPED ENTIRELY BY 506-SELECT-
058600*        TOP-COLLEGES AND NEVER APPEAR ON THE PRINTED REPORT,
058700*        EVEN IF THEIR SUITABILITY SCORE WOULD OTHERWISE BE HIGH.
058800         10  CLW-QUALIFY-SW           PIC X(01) VALUE 'N'.
058900             88  CLW-COLLEGE-QUALIFIES    VALUE 'Y'.
059000         10  CLW-BUDGET-SCORE         PIC 9V999.
059100         10  CLW-LOCATION-SCORE       PIC 9V999.
059200         10  CLW-RANKING-SCORE        PIC 9V999.
059300         10  CLW-SUITABILITY-PCT      PIC 999V9.
059400*        HUMAN-READABLE BUDGET-FIT LABEL ('WITHIN BUDGET',
059500*        'OVER BUDGET', ETC) COMPUTED BY 503-SCORE-BUDGET AND
059600*        PRINTED VERBATIM ON THE COLLEGE BLOCK - NOT USED IN ANY
059700*        FURTHER ARITHMETIC.
059800         10  CLW-BUDGET-FIT-TAG       PIC X(11).
059900         10  CLW-PICKED               PIC X(01) VALUE 'N'.
060000             88  CLW-ALREADY-PICKED       VALUE 'Y'.
060100         10  FILLER                   PIC X(02).
060200*    TOP-COLLEGE-TABLE HOLDS THE TOP 5 QUALIFYING COLLEGES ONCE
060300*    506-SELECT-TOP-COLLEGES HAS PICKED THEM, MIRRORING TOP-
060400*    CAREER-TABLE ABOVE FIELD FOR FIELD.
060500 01  TOP-COLLEGE-TABLE.
060600     05  TOP-COL-ENTRY OCCURS 5 TIMES.
060700         10  TL-SOURCE-IDX            PIC S9(2) COMP.
060800         10  TL-SUITABILITY-PCT       PIC 999V9.
060900         10  TL-BUDGET-FIT-TAG        PIC X(11).
061000         10  FILLER                   PIC X(02).
061100 01  TOP-COLLEGE-COUNT                PIC S9(2) COMP VALUE 0.
061200 01  CLW-BEST-IDX                     PIC S9(2) COMP VALUE 0.
061300 01  CLW-BEST-PCT                     PIC S9(3)V9 COMP-3
061400                                                    VALUE 0.
061500
061600*--------------------------------------------------------------
061700*    EQUALS-OR-CONTAINS TEST WORK AREA (REQ 5890, 07/19/99).
061800*    SHARED BY THE INTEREST MATCH (355) AND THE COLLEGE
061900*    LOCATION MATCH (504) - ONE CODE IS SAID TO "MATCH" THE
062000*    OTHER WHEN THE TWO ARE EQUAL OR ONE IS A CASE-INSENSITIVE
062100*    SUBSTRING OF THE OTHER, PER THE COUNSELOR'S RULE BOOK.
062200 01  CONTAINS-TEST-FIELDS.
062300     05  CTT-FIELD-A                  PIC X(12).
062400     05  CTT-FIELD-B                  PIC X(12).
062500     05  CTT-LEN-A                    PIC S9(2) COMP VALUE 0.
062600     05  CTT-LEN-B                    PIC S9(2) COMP VALUE 0.
062700     05  CTT-BIG                      PIC X(12).
062800     05  CTT-SMALL                    PIC X(12).
062900     05  CTT-BIG-LEN                  PIC S9(2) COMP VALUE 0.
063000     05  CTT-SMALL-LEN                PIC S9(2) COMP VALUE 0.
063100     05  CTT-POS                      PIC S9(2) COMP VALUE 0.
063200     05  CTT-LIMIT                    PIC S9(2) COMP VALUE 0.
063300     05  CTT-MATCH-SW                 PIC X(01) VALUE 'N'.
063400         88  CTT-WAS-MATCHED              VALUE 'Y'.
063500     05  TRIM-LEN-TARGET              PIC X(12).
063600     05  TRIM-LEN-TARGET-R REDEFINES TRIM-LEN-TARGET
063700                                      PIC X(12).
063800     05  TRIM-POS                     PIC S9(2) COMP VALUE 0.
063900     05  TRIM-LEN-RESULT              PIC S9(2) COMP VALUE 0.
064000     05  FILLER                       PIC X(02).
064100
064200*--------------------------------------------------------------
064300*    SALARY PROJECTOR WORK AREA
064400*--------------------------------------------------------------
064500*    ALL FIVE PROJECTED SALARY FIGURES ARE TRUNCATED WHOLE
064600*    DOLLARS, NOT ROUNDED - 400-PROJECT-SALARY USES COMPUTE
064700*    WITHOUT THE ROUNDED PHRASE THROUGHOUT, ON THE REASONING
064800*    THAT AN ESTIMATE FIVE OR TEN YEARS OUT SHOULD NOT LOOK ANY
064900*    MORE PRECISE THAN IT ACTUALLY IS.
065000 01  SALARY-WORK-FIELDS.
065100     05  SAL-GROWTH-RATE              PIC V99.
065200     05  SAL-STARTING                 PIC 9(08).
065300     05  SAL-3-YEAR                   PIC 9(08).
065400     05  SAL-5-YEAR                   PIC 9(08).
065500     05  SAL-10-YEAR                  PIC 9(08).
065600     05  SAL-15-YEAR                  PIC 9(08).
065700*    THE GROWTH AND 3-YEAR COMPOUNDING FACTORS ARE KEPT AS
065800*    SEPARATE INTERMEDIATE FIELDS RATHER THAN COMPUTED INLINE SO
065900*    THAT A MAINTAINER CAN DISPLAY THEM INDIVIDUALLY WHEN A
066000*    PROJECTED FIGURE LOOKS WRONG - SEE 400-PROJECT-SALARY.
066100     05  SAL-GROWTH-FACTOR            PIC 9V9999.
066200     05  SAL-3YR-FACTOR               PIC 9V999999.
066300     05  FILLER                       PIC X(02).
066400
066500*--------------------------------------------------------------
066600*    JOB MARKET FORECASTER WORK AREA
066700*--------------------------------------------------------------
066800*    MKT-DEMAND-INDEX STARTS AT 100 (REPRESENTING TODAY'S
066900*    DEMAND LEVEL) AND IS COMPOUNDED FORWARD ONE YEAR AT A TIME
067000*    FOR 10 YEARS BY 451-COMPOUND-ONE-YEAR - THE FINAL VALUE IS
067100*    WHAT PRINTS ON THE MARKET LINE, NOT AN AVERAGE OF THE 10
067200*    INTERMEDIATE YEARS.
067300 01  MARKET-WORK-FIELDS.
067400     05  MKT-ADJ-GROWTH               PIC 9V9999.
067500     05  MKT-DEMAND-INDEX             PIC 999V9999   VALUE 100.
067600     05  MKT-YEAR-IDX                 PIC S9(2) COMP VALUE 0.
067700*    MKT-AI-IMPACT AND MKT-OUTLOOK ARE SHORT TEXT TAGS SET BY
067800*    450-FORECAST-MARKET'S EVALUATE AGAINST CGT-AUTOMATION-RISK
067900*    AND THE COMPOUNDED DEMAND INDEX - SEE THE EVALUATE AT 450
068000*    FOR THE EXACT BREAKPOINTS.
068100     05  MKT-AI-IMPACT                PIC X(08).
068200     05  MKT-OUTLOOK                  PIC X(10).
068300     05  FILLER                       PIC X(02).
068400
068500*--------------------------------------------------------------
068600*    REPORT LINE LAYOUTS - 132 COLUMN PRINT IMAGE
068700*--------------------------------------------------------------
068800*    EACH 01-LEVEL RECORD BELOW IS A FULL 132-COLUMN PRINT IMAGE,
068900*    PADDED TO WIDTH WITH A TRAILING FILLER SO THE REPORT LAYOUT
069000*    DOES NOT SHIFT IF A LATER CHANGE WIDENS ONE FIELD - ONLY ONE
069100*    RECORD IS EVER MOVED TO RPT-REC AT A TIME, SO THEY DO NOT
069200*    NEED
069300*    TO SHARE STORAGE VIA REDEFINES THE WAY THE WORK TABLES DO.
069400 01  BLANK-LINE                       PIC X(132) VALUE SPACES.
069500
069600*    HEADER-LINE1 PRINTS ONCE PER PAGE (010-WRITE-REPORT-HEADERS)
069700*    -
069800*    RUN DATE, FIXED REPORT TITLE, AND THE RUNNING PAGE NUMBER.
069900 01  HEADER-LINE1.
070000     05  FILLER                 PIC X(06) VALUE 'DATE: '.
070100     05  HL1-DATE.
070200         10  HL1-MONTH          PIC 9(02).
070300         10  SLASH-1            PIC X      VALUE '/'.
070400         10  HL1-DAY            PIC 9(02).
070500         10  SLASH-2            PIC X      VALUE '/'.
070600         10  HL1-YEAR           PIC 9(04).
070700     05  FILLER                 PIC X(43) VALUE SPACES.
070800     05  FILLER                 PIC X(30) VALUE
070900             'CAREER GUIDANCE REPORT'.
071000     05  FILLER                 PIC X(29) VALUE SPACES.
071100     05  HL1-PAGE-LIT           PIC X(06) VALUE 'PAGE: '.
071200     05  HL1-PAGE-NUM           PIC ZZ9.
071300     05  FILLER                 PIC X(01) VALUE SPACE.
071400
071500*    610-WRITE-STUDENT-LINE'S OUTPUT RECORD - IDENTITY AND AVERAGE
071600*    MARK, THE FIRST LINE OF EVERY STUDENT'S SECTION OF THE
071700*    REPORT.
071800 01  DETAIL-LINE-STUDENT.
071900     05  FILLER                 PIC X(02) VALUE SPACES.
072000     05  FILLER                 PIC X(06) VALUE 'STU #:'.
072100     05  DLS-STUDENT-ID         PIC X(06).
072200     05  FILLER                 PIC X(02) VALUE SPACES.
072300     05  DLS-STUDENT-NAME       PIC X(20).
072400     05  FILLER                 PIC X(02) VALUE SPACES.
072500     05  FILLER                 PIC X(04) VALUE 'AGE:'.
072600     05  DLS-AGE                PIC Z9.
072700     05  FILLER                 PIC X(02) VALUE SPACES.
072800     05  FILLER                 PIC X(06) VALUE 'GRADE:'.
072900     05  DLS-GRADE              PIC X(04).
073000     05  FILLER                 PIC X(02) VALUE SPACES.
073100     05  FILLER                 PIC X(08) VALUE 'AVG MK:'.
073200     05  DLS-AVG-MARK           PIC ZZ9.9.
073300     05  FILLER                 PIC X(63) VALUE SPACES.
073400
073500*    620'S FIRST OUTPUT LINE - MBTI TYPE PLUS ALL FIVE BIG-FIVE
073600*    TRAIT FRACTIONS, ONE-LETTER ABBREVIATIONS (O/C/X/A/U) CHOSEN
073700*    TO FIT FIVE TRAIT LABELS ON ONE 132-COLUMN LINE WITH ROOM
073800*    LEFT
073900*    FOR THE MBTI CODE; U STANDS FOR NEUROTICISM TO AVOID A
074000*    DUPLICATE "N" AGAINST THE MBTI "N" DIMENSION LETTER.
074100 01  DETAIL-LINE-PERSONALITY.
074200     05  FILLER                 PIC X(02) VALUE SPACES.
074300     05  FILLER                 PIC X(10) VALUE 'MBTI TYPE:'.
074400     05  DLP-MBTI               PIC X(04).
074500     05  FILLER                 PIC X(02) VALUE SPACES.
074600     05  FILLER                 PIC X(03) VALUE 'O: '.
074700     05  DLP-OPEN               PIC 9.99.
074800     05  FILLER                 PIC X(03) VALUE 'C: '.
074900     05  DLP-CONSC              PIC 9.99.
075000     05  FILLER                 PIC X(03) VALUE 'X: '.
075100     05  DLP-EXTRA              PIC 9.99.
075200     05  FILLER                 PIC X(03) VALUE 'A: '.
075300     05  DLP-AGREE              PIC 9.99.
075400     05  FILLER                 PIC X(03) VALUE 'U: '.
075500     05  DLP-NEURO              PIC 9.99.
075600     05  FILLER                 PIC X(84) VALUE SPACES.
075700
075800*    620'S SECOND OUTPUT LINE - THE KEY-STRENGTH SENTENCE 300-
075900*    SCORE-PERSONALITY PICKED FROM THE EVALUATE AGAINST THE BIG-
076000*    FIVE TRAIT THRESHOLDS.
076100 01  DETAIL-LINE-STRENGTH.
076200     05  FILLER                 PIC X(02) VALUE SPACES.
076300     05  FILLER                 PIC X(14) VALUE
076400             'KEY STRENGTHS:'.
076500     05  DLK-STRENGTH           PIC X(30).
076600     05  FILLER                 PIC X(86) VALUE SPACES.
076700
076800*    SHARED BY 631 AND 632 FOR BOTH THE TOP-3 SKILLS AND THE
076900*    IMPROVEMENT-AREA LINES - DSK-LABEL CARRIES THE GROUP CAPTION
077000*    ON
077100*    THE FIRST LINE OF EACH GROUP ONLY AND IS BLANKED OUT BY THE
077200*    CALLER BEFORE THE NEXT LINE IN THE SAME GROUP IS WRITTEN.
077300 01  DETAIL-LINE-SKILL.
077400     05  FILLER                 PIC X(04) VALUE SPACES.
077500     05  DSK-LABEL              PIC X(14) VALUE SPACES.
077600     05  DSK-NAME               PIC X(16).
077700     05  FILLER                 PIC X(02) VALUE SPACES.
077800     05  DSK-PCT                PIC ZZ9.
077900     05  FILLER                 PIC X(01) VALUE '%'.
078000     05  FILLER                 PIC X(94) VALUE SPACES.
078100
078200*    641'S FIRST OUTPUT LINE PER RANKED CAREER - NAME, CATEGORY,
078300*    OVERALL MATCH PERCENT, DIFFICULTY OUT OF 10, AND AUTOMATION
078400*    RISK AS A PERCENT.  DLC-DIFFICULTY USES PIC Z9 (NOT ZZ9)
078500*    SINCE
078600*    THE CAREER MASTER'S DIFFICULTY SCALE NEVER EXCEEDS 2 DIGITS.
078700 01  DETAIL-LINE-CAREER.
078800     05  FILLER                 PIC X(02) VALUE SPACES.
078900     05  DLC-RANK               PIC 9.
079000     05  FILLER                 PIC X(02) VALUE '. '.
079100     05  DLC-NAME               PIC X(25).
079200     05  FILLER                 PIC X(01) VALUE SPACES.
079300     05  DLC-CATEGORY           PIC X(12).
079400     05  FILLER                 PIC X(01) VALUE SPACES.
079500     05  FILLER                 PIC X(07) VALUE 'MATCH: '.
079600     05  DLC-MATCH-PCT          PIC ZZ9.9.
079700     05  FILLER                 PIC X(01) VALUE '%'.
079800     05  FILLER                 PIC X(01) VALUE SPACES.
079900     05  FILLER                 PIC X(05) VALUE 'DIFF:'.
080000     05  DLC-DIFFICULTY         PIC Z9.
080100     05  FILLER                 PIC X(03) VALUE '/10'.
080200     05  FILLER                 PIC X(01) VALUE SPACES.
080300     05  FILLER                 PIC X(11) VALUE 'AUTO-RISK: '.
080400     05  DLC-AUTO-RISK          PIC ZZ9.
080500     05  FILLER                 PIC X(01) VALUE '%'.
080600     05  FILLER                 PIC X(23) VALUE SPACES.
080700
080800*    641'S SECOND OUTPUT LINE PER RANKED CAREER - THE FOUR 352-355
080900*    SUB-SCORES THAT WENT INTO THE OVERALL MATCH PERCENT ON THE
081000*    LINE ABOVE, SO A COUNSELOR CAN SEE AT A GLANCE WHETHER A
081100*    CAREER RANKED HIGH ON SKILL FIT, INTEREST FIT, OR BOTH.
081200 01  DETAIL-LINE-BREAKDOWN.
081300     05  FILLER                 PIC X(05) VALUE SPACES.
081400     05  FILLER                 PIC X(09) VALUE 'SKILL:   '.
081500     05  DLB-SKILL-PCT          PIC ZZ9.9.
081600     05  FILLER                 PIC X(04) VALUE SPACES.
081700     05  FILLER                 PIC X(09) VALUE 'PERSNLTY:'.
081800     05  DLB-PERS-PCT           PIC ZZ9.9.
081900     05  FILLER                 PIC X(04) VALUE SPACES.
082000     05  FILLER                 PIC X(09) VALUE 'ACADEMIC:'.
082100     05  DLB-ACAD-PCT           PIC ZZ9.9.
082200     05  FILLER                 PIC X(04) VALUE SPACES.
082300     05  FILLER                 PIC X(09) VALUE 'INTEREST:'.
082400     05  DLB-INT-PCT            PIC ZZ9.9.
082500     05  FILLER                 PIC X(55) VALUE SPACES.
082600
082700*    650'S OUTPUT LINE - THE FIVE 400-PROJECT-SALARY FIGURES PLUS
082800*    THE GROWTH RATE AS A PERCENT.  EDITED WITH COMMA-INSERTION
082900*    PICTURES SINCE THESE ARE DOLLAR AMOUNTS MEANT TO BE READ AT A
083000*    GLANCE, NOT KEYED BACK INTO ANOTHER PROGRAM.
083100 01  DETAIL-LINE-SALARY.
083200     05  FILLER                 PIC X(02) VALUE SPACES.
083300     05  FILLER                 PIC X(09) VALUE 'START:   '.
083400     05  DLY-START              PIC ZZ,ZZZ,ZZ9.
083500     05  FILLER                 PIC X(02) VALUE SPACES.
083600     05  FILLER                 PIC X(07) VALUE '3-YR:  '.
083700     05  DLY-3YR                PIC ZZ,ZZZ,ZZ9.
083800     05  FILLER                 PIC X(02) VALUE SPACES.
083900     05  FILLER                 PIC X(07) VALUE '5-YR:  '.
084000     05  DLY-5YR                PIC ZZ,ZZZ,ZZ9.
084100     05  FILLER                 PIC X(02) VALUE SPACES.
084200     05  FILLER                 PIC X(08) VALUE '10-YR:  '.
084300     05  DLY-10YR               PIC ZZ,ZZZ,ZZ9.
084400     05  FILLER                 PIC X(02) VALUE SPACES.
084500     05  FILLER                 PIC X(08) VALUE '15-YR:  '.
084600     05  DLY-15YR               PIC ZZ,ZZZ,ZZ9.
084700     05  FILLER                 PIC X(01) VALUE SPACES.
084800     05  FILLER                 PIC X(08) VALUE 'GROWTH: '.
084900     05  DLY-GROWTH             PIC Z9.9.
085000     05  FILLER                 PIC X(01) VALUE '%'.
085100     05  FILLER                 PIC X(08) VALUE SPACES.
085200
085300*    660'S OUTPUT LINE - THE 450-FORECAST-MARKET RESULTS FOR THE
085400*    #1 CAREER'S CATEGORY: WORD OUTLOOK, BASE GROWTH RATE, THE
085500*    SAME
085600*    AUTOMATION RISK SHOWN ON THE CAREER LINE (REPEATED HERE FOR
085700*    CONTEXT ALONGSIDE THE OUTLOOK), AI IMPACT WORD, AND THE
085800*    COMPOUNDED 10-YEAR DEMAND INDEX.
085900 01  DETAIL-LINE-MARKET.
086000     05  FILLER                 PIC X(02) VALUE SPACES.
086100     05  FILLER                 PIC X(09) VALUE 'OUTLOOK: '.
086200     05  DLM-OUTLOOK            PIC X(10).
086300     05  FILLER                 PIC X(02) VALUE SPACES.
086400     05  FILLER                 PIC X(09) VALUE 'BASE GR: '.
086500     05  DLM-BASE-GROWTH        PIC Z9.9.
086600     05  FILLER                 PIC X(01) VALUE '%'.
086700     05  FILLER                 PIC X(02) VALUE SPACES.
086800     05  FILLER                 PIC X(11) VALUE 'AUTO-RISK: '.
086900     05  DLM-AUTO-RISK          PIC ZZ9.
087000     05  FILLER                 PIC X(01) VALUE '%'.
087100     05  FILLER                 PIC X(02) VALUE SPACES.
087200     05  FILLER                 PIC X(11) VALUE 'AI IMPACT: '.
087300     05  DLM-AI-IMPACT          PIC X(08).
087400     05  FILLER                 PIC X(02) VALUE SPACES.
087500     05  FILLER                 PIC X(07) VALUE 'INDEX: '.
087600     05  DLM-INDEX              PIC ZZZ9.9.
087700     05  FILLER                 PIC X(21) VALUE SPACES.
087800
087900*    671'S OUTPUT LINE PER RANKED COLLEGE - NAME, LOCATION,
088000*    SUITABILITY PERCENT, FEES, PLACEMENT RATE, AND THE BUDGET-FIT
088100*    TAG 503 ASSIGNED (OVER-BUDGET/WITHIN/WELL-WITHIN).
088200 01  DETAIL-LINE-COLLEGE.
088300     05  FILLER                 PIC X(02) VALUE SPACES.
088400     05  DLG-RANK               PIC 9.
088500     05  FILLER                 PIC X(02) VALUE '. '.
088600     05  DLG-NAME               PIC X(25).
088700     05  FILLER                 PIC X(01) VALUE SPACES.
088800     05  DLG-LOCATION           PIC X(12).
088900     05  FILLER                 PIC X(01) VALUE SPACES.
089000     05  FILLER                 PIC X(07) VALUE 'SUIT.: '.
089100     05  DLG-SUIT-PCT           PIC ZZ9.9.
089200     05  FILLER                 PIC X(01) VALUE '%'.
089300     05  FILLER                 PIC X(01) VALUE SPACES.
089400     05  FILLER                 PIC X(06) VALUE 'FEES: '.
089500     05  DLG-FEES               PIC ZZ,ZZZ,ZZ9.
089600     05  FILLER                 PIC X(01) VALUE SPACES.
089700     05  FILLER                 PIC X(06) VALUE 'PLMT: '.
089800     05  DLG-PLACEMENT          PIC ZZ9.
089900     05  FILLER                 PIC X(01) VALUE '%'.
090000     05  FILLER                 PIC X(01) VALUE SPACES.
090100     05  DLG-BUDGET-TAG         PIC X(11).
090200     05  FILLER                 PIC X(07) VALUE SPACES.
090300
090400*    680'S OUTPUT LINE - A SINGLE WIDE TEXT FIELD SINCE EACH OF
090500*    THE
090600*    5 ROADMAP LINES IS A DIFFERENT LENGTH AND ONLY ONE OF THEM
090700*    (THE
090800*    YEAR 1 LINE) IS BUILT WITH A STRING RATHER THAN MOVED
090900*    LITERALLY.
091000 01  DETAIL-LINE-ROADMAP.
091100     05  FILLER                 PIC X(04) VALUE SPACES.
091200     05  DLR-LINE-TEXT          PIC X(110).
091300     05  FILLER                 PIC X(18) VALUE SPACES.
091400
091500*    690'S OUTPUT LINE - NUMBERED 1 THROUGH 5, SAME
091600*    WIDE-TEXT-FIELD
091700*    SHAPE AS THE ROADMAP LINE ABOVE FOR THE SAME REASON.
091800 01  DETAIL-LINE-NEXTSTEP.
091900     05  FILLER                 PIC X(04) VALUE SPACES.
092000     05  DLN-NUMBER             PIC 9.
092100     05  FILLER                 PIC X(02) VALUE '. '.
092200     05  DLN-TEXT               PIC X(100).
092300     05  FILLER                 PIC X(25) VALUE SPACES.
092400
092500*    150-WRITE-TRAILER'S THREE OUTPUT LINES, ONE FIGURE EACH -
092600*    STUDENTS PROCESSED, REPORTS WRITTEN (ALWAYS EQUAL IN THIS
092700*    PROGRAM SINCE EVERY STUDENT READ PRODUCES EXACTLY ONE REPORT,
092800*    BUT KEPT AS SEPARATE COUNTERS IN CASE A FUTURE SKIP-RULE IS
092900*    ADDED), AND THE AVERAGE TOP-MATCH PERCENTAGE (REQ 5390).
093000*    FIRST OF THE THREE TRAILER LINES - RAW COUNT OF STUDENT-FILE
093100*    RECORDS READ, NOT YET DISTINGUISHING PROCESSED FROM SKIPPED
093200*    SINCE THIS PROGRAM HAS NO SKIP RULE TODAY.
093300 01  TRAILER-LINE1.
093400     05  FILLER                 PIC X(25) VALUE
093500             'STUDENTS PROCESSED:  '.
093600     05  TR1-STUDENTS           PIC ZZZ9.
093700     05  FILLER                 PIC X(103) VALUE SPACES.
093800
093900*    SECOND TRAILER LINE - COUNT OF REPORTS ACTUALLY WRITTEN TO
094000*    REPORT-FILE, KEPT SEPARATE FROM TR1-STUDENTS FOR THE DAY A
094100*    SKIP RULE DOES GET ADDED AND THE TWO FIGURES DIVERGE.
094200 01  TRAILER-LINE2.
094300     05  FILLER                 PIC X(25) VALUE
094400             'REPORTS WRITTEN:     '.
094500     05  TR2-REPORTS            PIC ZZZ9.
094600     05  FILLER                 PIC X(103) VALUE SPACES.
094700
094800*    THIRD TRAILER LINE - AVG-TOP-MATCH-PCT FROM SUM-TOP-MATCH-PCT
094900*    DIVIDED BY STUDENTS-PROCESSED AT 150-WRITE-TRAILER, A QUICK
095000*    RUN-QUALITY GAUGE THE GUIDANCE OFFICE WATCHES FROM RUN TO
095100*    RUN.
095200 01  TRAILER-LINE3.
095300     05  FILLER                 PIC X(34) VALUE
095400             'AVERAGE TOP-MATCH PERCENTAGE:    '.
095500     05  TR3-AVG-MATCH          PIC ZZ9.9.
095600     05  FILLER                 PIC X(01) VALUE '%'.
095700     05  FILLER                 PIC X(96) VALUE SPACES.
095800
095900*    THE ENTIRE RUN IN FOUR LINES - OPEN/LOAD, ONE STUDENT PER
096000*    PASS
096100*    UNTIL THE ASSESSMENT FILE IS EXHAUSTED, TRAILER, CLOSE. 
096200*    EVERY
096300*    OTHER PARAGRAPH IN THE PROGRAM HANGS OFF ONE OF THESE FOUR
096400*    PERFORMS - THIS IS DELIBERATELY THE ONLY PLACE THE OVERALL
096500*    JOB SHAPE IS VISIBLE IN ONE GLANCE.
096600 PROCEDURE DIVISION.
096700     PERFORM 000-HOUSEKEEPING     THRU 000-EXIT.
096800     PERFORM 100-MAINLINE         THRU 101-EXIT
096900             UNTIL NO-MORE-RECORDS.
097000     PERFORM 150-WRITE-TRAILER    THRU 151-EXIT.
097100     PERFORM 900-CLEANUP          THRU 900-EXIT.
097200     MOVE +0 TO RETURN-CODE.
097300     GOBACK.
097400
097500*    THE DISPLAY GOES TO THE JOB LOG, NOT THE REPORT, SO
097600*    OPERATIONS
097700*    CAN CONFIRM FROM THE SYSOUT ALONE THAT THIS STEP ACTUALLY
097800*    STARTED BEFORE BLAMING A LATER STEP FOR A MISSING REPORT.
097900 000-HOUSEKEEPING.
098000     DISPLAY 'CARGUIDE - HOUSEKEEPING'.
098100     OPEN INPUT  STUDENT-FILE.
098200     OPEN INPUT  CAREER-FILE.
098300     OPEN INPUT  COLLEGE-FILE.
098400     OPEN OUTPUT REPORT-FILE.
098500
098600*    INITIALIZE CLEARS OUT WHATEVER THE COMPILER LEFT IN THESE
098700*    AREAS RATHER THAN RELYING ON VALUE CLAUSES ALONE - CHEAP
098800*    INSURANCE AGAINST A RERUN ON A REGION WHERE STORAGE WAS NOT
098900*    FRESHLY ALLOCATED.
099000     INITIALIZE COUNTERS-AND-ACCUMULATORS,
099100                STUDENT-RECORD,
099200                CAREER-RECORD,
099300                COLLEGE-RECORD.
099400
099500*    BOTH MASTER FILES ARE LOADED ENTIRELY INTO WORKING STORAGE
099600*    BEFORE THE FIRST STUDENT IS READ - STUDENT-FILE IS THE ONLY
099700*    FILE READ ONE RECORD PER PASS THROUGH THE MAINLINE.  THIS
099800*    KEEPS THE PER-STUDENT MATCH LOGIC TO TABLE LOOKUPS ONLY,
099900*    WITH NO FILE I/O ANYWHERE INSIDE 350-MATCH-CAREERS OR
100000*    500-FIND-COLLEGES.
100100     SET CAR-IDX TO 1.
100200     PERFORM 055-READ-CAREER-FILE THRU 055-EXIT.
100300     PERFORM 050-LOAD-CAREER-TABLE THRU 050-EXIT
100400             UNTIL CAR-EOF.
100500
100600     SET COL-IDX TO 1.
100700     PERFORM 065-READ-COLLEGE-FILE THRU 065-EXIT.
100800     PERFORM 060-LOAD-COLLEGE-TABLE THRU 060-EXIT
100900             UNTIL COL-EOF.
101000
101100*    THE FIRST STUDENT RECORD IS PRIMED HERE, BEFORE THE REPORT
101200*    HEADER IS WRITTEN, SO A COMPLETELY EMPTY STUDENT FILE STILL
101300*    PRODUCES A ONE-PAGE REPORT SHOWING ONLY THE HEADER AND THE
101400*    ZERO-COUNT TRAILER RATHER THAN AN EMPTY OUTPUT FILE.
101500     PERFORM 110-READ-STUDENT-FILE THRU 110-EXIT.
101600     PERFORM 010-WRITE-REPORT-HEADERS THRU 010-EXIT.
101700 000-EXIT.
101800     EXIT.
101900
102000*--------------------------------------------------------------
102100*    LOAD PASSES
102200*--------------------------------------------------------------
102300 050-LOAD-CAREER-TABLE.
102400*    ONE PASS OF THIS PARAGRAPH COPIES ONE CAREER-FILE RECORD
102500*    INTO THE NEXT FREE CAREER-TABLE ROW - THE THREE NESTED
102600*    OCCURS GROUPS (FIT CODES, REQUIRED SUBJECTS, TRAIT WEIGHTS)
102700*    EACH NEED THEIR OWN LITTLE COPY PARAGRAPH BELOW BECAUSE A
102800*    SINGLE MOVE CANNOT CROSS BETWEEN TWO DIFFERENTLY-INDEXED
102900*    OCCURS TABLES.
103000     ADD +1 TO CAREER-TABLE-COUNT.
103100     SET CAR-IDX TO CAREER-TABLE-COUNT.
103200     MOVE CAREER-ID           TO CGT-CAREER-ID(CAR-IDX).
103300     MOVE CAREER-NAME         TO CGT-CAREER-NAME(CAR-IDX).
103400     MOVE CAREER-CATEGORY     TO CGT-CATEGORY(CAR-IDX).
103500     MOVE CAREER-DIFFICULTY   TO CGT-DIFFICULTY(CAR-IDX).
103600     MOVE CAREER-AUTOMATION-RISK
103700                              TO CGT-AUTOMATION-RISK(CAR-IDX).
103800     MOVE CAREER-JOB-GROWTH-RATE
103900                              TO CGT-JOB-GROWTH-RATE(CAR-IDX).
104000     PERFORM 051-COPY-FIT-CODES THRU 051-EXIT
104100             VARYING FIT-TAB-IDX FROM 1 BY 1
104200             UNTIL FIT-TAB-IDX > 4.
104300     PERFORM 052-COPY-REQ-SUBJECTS THRU 052-EXIT
104400             VARYING REQ-SUB-TAB-IDX FROM 1 BY 1
104500             UNTIL REQ-SUB-TAB-IDX > 3.
104600     PERFORM 053-COPY-TRAIT-REQS THRU 053-EXIT
104700             VARYING TRAIT-TAB-IDX FROM 1 BY 1
104800             UNTIL TRAIT-TAB-IDX > 8.
104900     MOVE CAREER-SAL-ENTRY    TO CGT-SAL-ENTRY(CAR-IDX).
105000     MOVE CAREER-SAL-MID      TO CGT-SAL-MID(CAR-IDX).
105100     MOVE CAREER-SAL-SENIOR   TO CGT-SAL-SENIOR(CAR-IDX).
105200
105300     PERFORM 055-READ-CAREER-FILE THRU 055-EXIT.
105400 050-EXIT.
105500     EXIT.
105600
105700*    COPIES ONE OF THE CAREER'S UP-TO-4 IDEAL-MBTI-TYPE CODES FROM
105800*    THE READ BUFFER INTO THE CAREER TABLE'S OWN OCCURS 4 GROUP -
105900*    CALLED BY 050'S VARYING LOOP, ONE CALL PER SLOT.
106000 051-COPY-FIT-CODES.
106100     MOVE CAREER-PERSONALITY-FIT(FIT-TAB-IDX)
106200               TO CGT-PERSONALITY-FIT(CAR-IDX FIT-TAB-IDX).
106300 051-EXIT.
106400     EXIT.
106500
106600*    SAME SHAPE AS 051 ABOVE, FOR THE CAREER'S UP-TO-3 REQUIRED-
106700*    SUBJECT CODES.
106800 052-COPY-REQ-SUBJECTS.
106900     MOVE CAREER-REQ-SUBJECTS(REQ-SUB-TAB-IDX)
107000               TO CGT-REQ-SUBJECTS(CAR-IDX REQ-SUB-TAB-IDX).
107100 052-EXIT.
107200     EXIT.
107300
107400*    SAME SHAPE AGAIN, FOR THE CAREER'S 8 TRAIT-REQUIREMENT SLOTS
107500*    (ONE PER GUIDANCE SKILL) THAT 352 LATER SCORES AGAINST THE
107600*    STUDENT'S OWN 8 SKILL SCORES.
107700 053-COPY-TRAIT-REQS.
107800     MOVE TRAIT-REQ-ENTRY(TRAIT-TAB-IDX)
107900               TO CGT-TRAIT-REQS(CAR-IDX TRAIT-TAB-IDX).
108000 053-EXIT.
108100     EXIT.
108200
108300 055-READ-CAREER-FILE.
108400*    FORCING CAR-FCODE TO '10' (THE EOF VALUE) ONCE THE TABLE IS
108500*    FULL STOPS THE LOAD LOOP WITHOUT READING THE 51ST CAREER-
108600*    FILE RECORD - THE REMAINING RECORDS, IF ANY, ARE SIMPLY
108700*    NEVER SEEN BY THIS RUN.  SEE THE 50-ENTRY CEILING NOTE ON
108800*    THE CAREER-TABLE DECLARATION.
108900     IF CAREER-TABLE-COUNT < 50
109000         READ CAREER-FILE INTO CAREER-RECORD
109100             AT END MOVE '10' TO CAR-FCODE
109200         END-READ
109300     ELSE
109400         MOVE '10' TO CAR-FCODE
109500     END-IF.
109600 055-EXIT.
109700     EXIT.
109800
109900 060-LOAD-COLLEGE-TABLE.
110000*    FEES, RANKING AND PLACEMENT RATE ALL HAVE A DEFAULT SUPPLIED
110100*    HERE WHEN THE COLLEGE MASTER LEFT THE FIELD ZERO/UNREPORTED
110200*    - A MISSING FEE DEFAULTS TO THE HIGHEST POSSIBLE VALUE (SO
110300*    AN UNKNOWN FEE SCORES POORLY ON BUDGET FIT RATHER THAN
110400*    LOOKING FREE), A MISSING RANKING DEFAULTS TO A MIDDLING 100,
110500*    AND A MISSING PLACEMENT RATE DEFAULTS TO AN EVEN 50%.
110600     ADD +1 TO COLLEGE-TABLE-COUNT.
110700     SET COL-IDX TO COLLEGE-TABLE-COUNT.
110800     MOVE COLLEGE-ID          TO CLT-COLLEGE-ID(COL-IDX).
110900     MOVE COLLEGE-NAME        TO CLT-COLLEGE-NAME(COL-IDX).
111000     MOVE COLLEGE-LOCATION    TO CLT-LOCATION(COL-IDX).
111100     MOVE COLLEGE-COUNTRY     TO CLT-COUNTRY(COL-IDX).
111200     PERFORM 061-COPY-COURSE-CATS THRU 061-EXIT
111300             VARYING COURSE-TAB-IDX FROM 1 BY 1
111400             UNTIL COURSE-TAB-IDX > 3.
111500     IF FEES-NOT-REPORTED
111600         MOVE 99999999        TO CLT-FEES(COL-IDX)
111700     ELSE
111800         MOVE COLLEGE-FEES-PER-YEAR TO CLT-FEES(COL-IDX)
111900     END-IF.
112000     IF COLLEGE-RANKING = ZERO
112100         MOVE 100              TO CLT-RANKING(COL-IDX)
112200     ELSE
112300         MOVE COLLEGE-RANKING  TO CLT-RANKING(COL-IDX)
112400     END-IF.
112500     IF COLLEGE-PLACEMENT-RATE = ZERO
112600         MOVE .50              TO CLT-PLACEMENT-RATE(COL-IDX)
112700     ELSE
112800         MOVE COLLEGE-PLACEMENT-RATE
112900                               TO CLT-PLACEMENT-RATE(COL-IDX)
113000     END-IF.
113100
113200     PERFORM 065-READ-COLLEGE-FILE THRU 065-EXIT.
113300 060-EXIT.
113400     EXIT.
113500
113600*    COPIES ONE OF THE COLLEGE'S UP-TO-3 COURSE-CATEGORY CODES -
113700*    CALLED BY 060'S VARYING LOOP, SAME SHAPE AS 051-053 ABOVE FOR
113800*    THE CAREER TABLE.  THESE ARE WHAT 502 SCANS AGAINST THE TOP
113900*    CAREER'S REQUIRED SUBJECTS TO DECIDE IF A COLLEGE QUALIFIES.
114000 061-COPY-COURSE-CATS.
114100     MOVE COLLEGE-COURSE-CATS(COURSE-TAB-IDX)
114200               TO CLT-COURSE-CATS(COL-IDX COURSE-TAB-IDX).
114300 061-EXIT.
114400     EXIT.
114500
114600 065-READ-COLLEGE-FILE.
114700     IF COLLEGE-TABLE-COUNT < 50
114800         READ COLLEGE-FILE INTO COLLEGE-RECORD
114900             AT END MOVE '10' TO COL-FCODE
115000         END-READ
115100     ELSE
115200         MOVE '10' TO COL-FCODE
115300     END-IF.
115400 065-EXIT.
115500     EXIT.
115600
115700*--------------------------------------------------------------
115800*    REPORT PAGE HEADER
115900*--------------------------------------------------------------
116000 010-WRITE-REPORT-HEADERS.
116100*    ACCEPT ... FROM DATE RETURNS A TWO-DIGIT YEAR, SO THE
116200*    50/19-20 WINDOWING TEST BELOW SUPPLIES THE MISSING CENTURY:
116300*    YEARS 00-49 ARE TAKEN AS 20XX, YEARS 50-99 AS 19XX.  ADDED
116400*    11/02/98 AHEAD OF THE CENTURY ROLLOVER - SEE THE CHANGE LOG.
116500     ACCEPT WS-CURRENT-DATE-YYMD FROM DATE.
116600     IF WS-CURR-YY < 50
116700         MOVE 20 TO WS-CURR-CC
116800     ELSE
116900         MOVE 19 TO WS-CURR-CC
117000     END-IF.
117100     MOVE WS-CURR-YY        TO WS-CURRENT-YEAR-LOW.
117200     MOVE WS-CURR-CC        TO WS-CURRENT-YEAR-HIGH.
117300     MOVE WS-CURR-MM        TO WS-CURRENT-MONTH.
117400     MOVE WS-CURR-DD        TO WS-CURRENT-DAY.
117500     MOVE WS-CURRENT-YEAR   TO HL1-YEAR.
117600     MOVE WS-CURRENT-MONTH  TO HL1-MONTH.
117700     MOVE WS-CURRENT-DAY    TO HL1-DAY.
117800     MOVE PAGE-NUM          TO HL1-PAGE-NUM.
117900
118000     MOVE HEADER-LINE1      TO RPT-REC.
118100     WRITE RPT-REC.
118200*    ONE BLANK LINE SEPARATES THE HEADER FROM THE FIRST STUDENT
118300*    BLOCK - COUNTED IN LINE-COUNT BELOW THE SAME AS ANY OTHER
118400*    LINE
118500*    SO THE PAGE-BREAK CHECK IN 600 STAYS ACCURATE.
118600     MOVE BLANK-LINE        TO RPT-REC.
118700     WRITE RPT-REC.
118800
118900     ADD +1 TO PAGE-NUM.
119000     MOVE 2 TO LINE-COUNT.
119100 010-EXIT.
119200     EXIT.
119300
119400*--------------------------------------------------------------
119500*    MAINLINE - ONE PASS PER STUDENT
119600*--------------------------------------------------------------
119700 100-MAINLINE.
119800*    THE ORDER BELOW IS NOT ARBITRARY - 350-MATCH-CAREERS NEEDS
119900*    THE NORMALIZED SUBJECTS (200), RATED SKILLS (250) AND
120000*    PERSONALITY SCORE (300) ALREADY COMPUTED, 400 AND 450 BOTH
120100*    NEED TO KNOW WHICH CAREER CAME OUT ON TOP FROM 350, AND
120200*    500-FIND-COLLEGES NEEDS THAT SAME TOP CAREER'S CATEGORY TO
120300*    DECIDE WHICH COLLEGES QUALIFY.  DO NOT REORDER THESE
120400*    PERFORM STATEMENTS WITHOUT TRACING EACH PARAGRAPH'S INPUTS.
120500     PERFORM 200-NORMALIZE-SUBJECTS THRU 200-EXIT.
120600     PERFORM 250-RATE-SKILLS        THRU 250-EXIT.
120700     PERFORM 300-SCORE-PERSONALITY  THRU 300-EXIT.
120800     PERFORM 350-MATCH-CAREERS      THRU 350-EXIT.
120900     PERFORM 400-PROJECT-SALARY     THRU 400-EXIT.
121000     PERFORM 450-FORECAST-MARKET    THRU 450-EXIT.
121100     PERFORM 500-FIND-COLLEGES      THRU 500-EXIT.
121200     PERFORM 600-WRITE-STUDENT-REPORT THRU 600-EXIT.
121300
121400*    SUM-TOP-MATCH-PCT ACCUMULATES ONLY THE #1-RANKED CAREER'S
121500*    MATCH PERCENTAGE FOR EACH STUDENT, NOT ALL FIVE ON THE TOP-5
121600*    LIST - THE TRAILER'S "AVERAGE TOP-MATCH PERCENTAGE" LINE
121700*    ANSWERS "ON AVERAGE, HOW WELL DID OUR #1 RECOMMENDATION FIT
121800*    THE STUDENT", NOT AN AVERAGE ACROSS ALL RECOMMENDATIONS.
121900     ADD +1 TO STUDENTS-PROCESSED.
122000     ADD +1 TO REPORTS-WRITTEN.
122100     ADD TC-MATCH-PCT(1) TO SUM-TOP-MATCH-PCT.
122200
122300     PERFORM 110-READ-STUDENT-FILE THRU 110-EXIT.
122400 100-EXIT.
122500     EXIT.
122600
122700 101-EXIT.
122800     EXIT.
122900
123000*    READS THE NEXT STUDENT ASSESSMENT - CALLED ONCE AT
123100*    HOUSEKEEPING
123200*    TO PRIME THE LOOP AND ONCE AT THE BOTTOM OF EVERY MAINLINE
123300*    PASS.
123400*    GO TO 110-EXIT ON END SKIPS THE READ-COUNT INCREMENT BELOW SO
123500*    STUDENTS-READ NEVER COUNTS THE PHANTOM END-OF-FILE "RECORD".
123600 110-READ-STUDENT-FILE.
123700     READ STUDENT-FILE INTO STUDENT-RECORD
123800         AT END
123900         MOVE 'N' TO MORE-STUDENTS-SW
124000         GO TO 110-EXIT
124100     END-READ.
124200     ADD +1 TO STUDENTS-READ.
124300 110-EXIT.
124400     EXIT.
124500
124600*--------------------------------------------------------------
124700*    200 - SUBJECT NORMALIZER
124800*--------------------------------------------------------------
124900 200-NORMALIZE-SUBJECTS.
125000*    AVERAGE-MARKS IS COMPUTED FROM THE SUBJECTS THE STUDENT
125100*    ACTUALLY TOOK ONLY - A SENTINEL-FILLED SLOT (999, NORMALIZED
125200*    TO 50 BELOW FOR THE SKILL FORMULAS) DOES NOT COUNT TOWARD
125300*    EITHER SUBJECT-PRESENT-COUNT OR SUBJECT-PRESENT-SUM, SO A
125400*    STUDENT WHO TOOK ONLY 4 OF THE 8 SUBJECTS IS NOT PENALIZED
125500*    WITH FOUR ARTIFICIAL 50'S DRAGGING DOWN THEIR AVERAGE.
125600     MOVE 0 TO SUBJECT-PRESENT-COUNT, SUBJECT-PRESENT-SUM.
125700     PERFORM 210-NORMALIZE-ONE-SUBJECT THRU 210-EXIT
125800             VARYING SUBJ-IDX FROM 1 BY 1 UNTIL SUBJ-IDX > 8.
125900
126000     IF SUBJECT-PRESENT-COUNT = 0
126100         MOVE 0 TO AVERAGE-MARKS
126200     ELSE
126300         COMPUTE AVERAGE-MARKS ROUNDED =
126400             SUBJECT-PRESENT-SUM / SUBJECT-PRESENT-COUNT
126500     END-IF.
126600 200-EXIT.
126700     EXIT.
126800
126900 210-NORMALIZE-ONE-SUBJECT.
127000*    999 IS STUDREC'S NOT-TAKEN SENTINEL FOR A MARK-ENTRY SLOT -
127100*    NORMALIZED HERE TO A NEUTRAL 50 SO THE SKILL FORMULAS IN
127200*    250-RATE-SKILLS, WHICH READ SUBJ-SCORE-ENTRY UNCONDITIONALLY
127300*    FOR ALL 8 SUBJECTS, NEVER SEE THE RAW 999 VALUE.
127400     IF MARK-ENTRY(SUBJ-IDX) = 999
127500         MOVE 50 TO SUBJ-SCORE-ENTRY(SUBJ-IDX)
127600     ELSE
127700         MOVE MARK-ENTRY(SUBJ-IDX)
127800                          TO SUBJ-SCORE-ENTRY(SUBJ-IDX)
127900         ADD +1 TO SUBJECT-PRESENT-COUNT
128000         ADD MARK-ENTRY(SUBJ-IDX) TO SUBJECT-PRESENT-SUM
128100     END-IF.
128200 210-EXIT.
128300     EXIT.
128400
128500*--------------------------------------------------------------
128600*    250 - SKILL RATER
128700*    SUBJECT ORDER IN MARK-TABLE: 1 MATH 2 SCIENCE 3 ENGLISH
128800*    4 ARTS 5 COMMERCE 6 COMPUTER 7 SPORTS 8 SOCIAL
128900*--------------------------------------------------------------
129000 250-RATE-SKILLS.
129100     MOVE 'ANALYTICAL      ' TO SKILL-NAME(1).
129200     MOVE 'CREATIVE        ' TO SKILL-NAME(2).
129300     MOVE 'TECHNICAL       ' TO SKILL-NAME(3).
129400     MOVE 'COMMUNICATION   ' TO SKILL-NAME(4).
129500     MOVE 'LEADERSHIP      ' TO SKILL-NAME(5).
129600     MOVE 'DETAIL-ORIENTED ' TO SKILL-NAME(6).
129700     MOVE 'PROBLEM-SOLVING ' TO SKILL-NAME(7).
129800     MOVE 'RESEARCH        ' TO SKILL-NAME(8).
129900
130000*    ANALYTICAL - MATH-LED, WITH SCIENCE AND COMPUTER SUPPORTING.
130100     COMPUTE SKILL-SCORE(1) ROUNDED =
130200         (.4 * SUBJ-SCORE-ENTRY(1) +
130300          .3 * SUBJ-SCORE-ENTRY(2) +
130400          .3 * SUBJ-SCORE-ENTRY(6)) / 100.
130500*    CREATIVE - ARTS-LED, WITH ENGLISH AND SOCIAL STUDIES.
130600     COMPUTE SKILL-SCORE(2) ROUNDED =
130700         (.5 * SUBJ-SCORE-ENTRY(4) +
130800          .3 * SUBJ-SCORE-ENTRY(3) +
130900          .2 * SUBJ-SCORE-ENTRY(8)) / 100.
131000*    TECHNICAL - COMPUTER-LED, WITH MATH AND SCIENCE SUPPORTING.
131100     COMPUTE SKILL-SCORE(3) ROUNDED =
131200         (.5 * SUBJ-SCORE-ENTRY(6) +
131300          .3 * SUBJ-SCORE-ENTRY(1) +
131400          .2 * SUBJ-SCORE-ENTRY(2)) / 100.
131500*    COMMUNICATION - ENGLISH-LED, WITH SOCIAL STUDIES AND ARTS.
131600     COMPUTE SKILL-SCORE(4) ROUNDED =
131700         (.5 * SUBJ-SCORE-ENTRY(3) +
131800          .4 * SUBJ-SCORE-ENTRY(8) +
131900          .1 * SUBJ-SCORE-ENTRY(4)) / 100.
132000*    LEADERSHIP - SOCIAL-STUDIES-LED, WITH COMMERCE AND ENGLISH.
132100     COMPUTE SKILL-SCORE(5) ROUNDED =
132200         (.5 * SUBJ-SCORE-ENTRY(8) +
132300          .3 * SUBJ-SCORE-ENTRY(5) +
132400          .2 * SUBJ-SCORE-ENTRY(3)) / 100.
132500*    DETAIL-ORIENTED - MATH-LED, WITH COMMERCE AND SCIENCE.
132600     COMPUTE SKILL-SCORE(6) ROUNDED =
132700         (.4 * SUBJ-SCORE-ENTRY(1) +
132800          .4 * SUBJ-SCORE-ENTRY(5) +
132900          .2 * SUBJ-SCORE-ENTRY(2)) / 100.
133000*    PROBLEM-SOLVING - AN EVEN THREE-WAY SPLIT OF MATH, SCIENCE
133100*    AND COMPUTER - THE ONE FORMULA WITH NO DOMINANT SUBJECT.
133200     COMPUTE SKILL-SCORE(7) ROUNDED =
133300         (.35 * SUBJ-SCORE-ENTRY(1) +
133400          .35 * SUBJ-SCORE-ENTRY(2) +
133500          .30 * SUBJ-SCORE-ENTRY(6)) / 100.
133600*    RESEARCH - SCIENCE-LED, WITH ENGLISH AND COMPUTER SUPPORTING.
133700     COMPUTE SKILL-SCORE(8) ROUNDED =
133800         (.4 * SUBJ-SCORE-ENTRY(2) +
133900          .3 * SUBJ-SCORE-ENTRY(3) +
134000          .3 * SUBJ-SCORE-ENTRY(6)) / 100.
134100
134200     PERFORM 260-CLIP-ONE-SKILL THRU 260-EXIT
134300             VARYING SKILL-IDX FROM 1 BY 1 UNTIL SKILL-IDX > 8.
134400 250-EXIT.
134500     EXIT.
134600
134700*    CLIPS ONE SKILL'S SCORE TO A CEILING OF 1 - A STUDENT WITH
134800*    MARKS NEAR 100 IN EVERY CONTRIBUTING SUBJECT CAN OTHERWISE
134900*    ROUND JUST OVER 1.00 AND PRINT A SKILL OVER 100% ON THE
135000*    REPORT, WHICH READS AS A SYSTEM ERROR TO THE COUNSELOR'S
135100*    OFFICE.
135200 260-CLIP-ONE-SKILL.
135300     IF SKILL-SCORE(SKILL-IDX) > 1
135400         MOVE 1 TO SKILL-SCORE(SKILL-IDX)
135500     END-IF.
135600     IF SKILL-SCORE(SKILL-IDX) < 0
135700         MOVE 0 TO SKILL-SCORE(SKILL-IDX)
135800     END-IF.
135900     MOVE 'N' TO SKILL-ALR-RANKED(SKILL-IDX).
136000     MOVE 'N' TO SKILL-ALR-LOW-RANKED(SKILL-IDX).
136100 260-EXIT.
136200     EXIT.
136300
136400*--------------------------------------------------------------
136500*    300 - PERSONALITY SCORER
136600*--------------------------------------------------------------
136700 300-SCORE-PERSONALITY.
136800*    UP TO 12 ANSWERS ARE SCORED PER STUDENT (STUDREC CARRIES A
136900*    12-ENTRY ANSWER TABLE) - THE MBTI SUMS AND BIG-FIVE TRAITS
137000*    ARE BOTH RESET TO THEIR STARTING POINT HERE EVERY TIME THIS
137100*    PARAGRAPH RUNS, SINCE IT RUNS ONCE PER STUDENT.
137200     MOVE 0 TO SUM-E, SUM-I, SUM-S, SUM-N,
137300               SUM-T, SUM-F, SUM-J, SUM-P.
137400     MOVE .50 TO OPENNESS-TRAIT, CONSCIENTIOUS-TRAIT,
137500                 EXTRAVERSION-TRAIT, AGREEABLE-TRAIT,
137600                 NEUROTIC-TRAIT.
137700
137800     PERFORM 310-SCORE-ONE-ANSWER THRU 310-EXIT
137900             VARYING ANSWER-TAB-IDX FROM 1 BY 1
138000             UNTIL ANSWER-TAB-IDX > STUDENT-ANSWER-COUNT
138100                OR ANSWER-TAB-IDX > 12.
138200
138300*    EACH OF THE FOUR MBTI LETTERS IS WHICHEVER SIDE OF ITS PAIR
138400*    SCORED HIGHER - A TIE IS BROKEN TOWARD THE FIRST-LISTED
138500*    LETTER (E OVER I, S OVER N, T OVER F, J OVER P) RATHER THAN
138600*    TREATED AS UNDEFINED, SINCE THE REPORT ALWAYS PRINTS A
138700*    FOUR-LETTER CODE.
138800     IF SUM-E >= SUM-I
138900         MOVE 'E' TO MBTI-LETTER-1
139000     ELSE
139100         MOVE 'I' TO MBTI-LETTER-1
139200     END-IF.
139300     IF SUM-S >= SUM-N
139400         MOVE 'S' TO MBTI-LETTER-2
139500     ELSE
139600         MOVE 'N' TO MBTI-LETTER-2
139700     END-IF.
139800     IF SUM-T >= SUM-F
139900         MOVE 'T' TO MBTI-LETTER-3
140000     ELSE
140100         MOVE 'F' TO MBTI-LETTER-3
140200     END-IF.
140300     IF SUM-J >= SUM-P
140400         MOVE 'J' TO MBTI-LETTER-4
140500     ELSE
140600         MOVE 'P' TO MBTI-LETTER-4
140700     END-IF.
140800
140900*    THE KEY-STRENGTH TEXT NAMES WHICHEVER BIG-FIVE TRAIT CLEARED
141000*    THE .70 THRESHOLD FIRST IN THIS FIXED EVALUATE ORDER - A
141100*    STUDENT STRONG ON TWO TRAITS AT ONCE IS LABELLED BY WHICHEVER
141200*    ONE IS TESTED FIRST, NOT THE HIGHER OF THE TWO.  NEUROTICISM
141300*    HAS NO "HIGH" LABEL SINCE A HIGH NEUROTICISM SCORE IS NOT A
141400*    MARKETABLE STRENGTH FOR A GUIDANCE REPORT.
141500     EVALUATE TRUE
141600         WHEN OPENNESS-TRAIT > .70
141700             MOVE 'CREATIVE AND IMAGINATIVE'
141800                                     TO KEY-STRENGTH-TEXT
141900         WHEN CONSCIENTIOUS-TRAIT > .70
142000             MOVE 'ORGANIZED AND DEPENDABLE'
142100                                     TO KEY-STRENGTH-TEXT
142200         WHEN EXTRAVERSION-TRAIT > .70
142300             MOVE 'SOCIABLE AND ASSERTIVE'
142400                                     TO KEY-STRENGTH-TEXT
142500         WHEN AGREEABLE-TRAIT > .70
142600             MOVE 'COOPERATIVE AND EMPATHETIC'
142700                                     TO KEY-STRENGTH-TEXT
142800         WHEN OTHER
142900             MOVE 'BALANCED PERSONALITY TRAITS'
143000                                     TO KEY-STRENGTH-TEXT
143100     END-EVALUATE.
143200 300-EXIT.
143300     EXIT.
143400
143500 310-SCORE-ONE-ANSWER.
143600*    EACH STUDENT ANSWER IS TAGGED WITH EXACTLY ONE OF THE 88-
143700*    LEVEL ANSWER-TYPE CONDITIONS BELOW (SET WHEN THE ANSWER
143800*    RECORD WAS BUILT UPSTREAM OF THIS PROGRAM) - THE FIRST 8
143900*    TYPES ADD THE ANSWER'S RAW SCORE TO AN MBTI-DIMENSION SUM,
144000*    THE LAST 5 NUDGE A BIG-FIVE TRAIT FRACTION UP BY A TENTH OF
144100*    THE ANSWER SCORE, CLIPPED AT 1.
144200     EVALUATE TRUE
144300         WHEN ANSWER-IS-EXTRAVERT(ANSWER-TAB-IDX)
144400             ADD ANSWER-SCORE(ANSWER-TAB-IDX) TO SUM-E
144500         WHEN ANSWER-IS-INTROVERT(ANSWER-TAB-IDX)
144600             ADD ANSWER-SCORE(ANSWER-TAB-IDX) TO SUM-I
144700         WHEN ANSWER-IS-SENSING(ANSWER-TAB-IDX)
144800             ADD ANSWER-SCORE(ANSWER-TAB-IDX) TO SUM-S
144900         WHEN ANSWER-IS-INTUITIVE(ANSWER-TAB-IDX)
145000             ADD ANSWER-SCORE(ANSWER-TAB-IDX) TO SUM-N
145100         WHEN ANSWER-IS-THINKING(ANSWER-TAB-IDX)
145200             ADD ANSWER-SCORE(ANSWER-TAB-IDX) TO SUM-T
145300         WHEN ANSWER-IS-FEELING(ANSWER-TAB-IDX)
145400             ADD ANSWER-SCORE(ANSWER-TAB-IDX) TO SUM-F
145500         WHEN ANSWER-IS-JUDGING(ANSWER-TAB-IDX)
145600             ADD ANSWER-SCORE(ANSWER-TAB-IDX) TO SUM-J
145700         WHEN ANSWER-IS-PERCEIVING(ANSWER-TAB-IDX)
145800             ADD ANSWER-SCORE(ANSWER-TAB-IDX) TO SUM-P
145900*        FROM HERE DOWN, EACH WHEN NUDGES A BIG-FIVE TRAIT
146000*        FRACTION RATHER THAN AN MBTI DIMENSION SUM - THE .1
146100*        MULTIPLIER AND THE PER-TRAIT 1 CEILING BELOW ARE
146200*        REPEATED FOR ALL FIVE TRAITS RATHER THAN FACTORED INTO
146300*        A HELPER PARAGRAPH, MATCHING THE SHOP'S PREFERENCE FOR
146400*        AN EXPLICIT EVALUATE OVER AN INDEXED TRAIT TABLE HERE.
146500         WHEN ANSWER-IS-OPENNESS(ANSWER-TAB-IDX)
146600             COMPUTE OPENNESS-TRAIT =
146700                 OPENNESS-TRAIT +
146800                 (ANSWER-SCORE(ANSWER-TAB-IDX) * .1)
146900             IF OPENNESS-TRAIT > 1
147000                 MOVE 1 TO OPENNESS-TRAIT
147100             END-IF
147200         WHEN ANSWER-IS-CONSCIENTIOUS(ANSWER-TAB-IDX)
147300             COMPUTE CONSCIENTIOUS-TRAIT =
147400                 CONSCIENTIOUS-TRAIT +
147500                 (ANSWER-SCORE(ANSWER-TAB-IDX) * .1)
147600             IF CONSCIENTIOUS-TRAIT > 1
147700                 MOVE 1 TO CONSCIENTIOUS-TRAIT
147800             END-IF
147900         WHEN ANSWER-IS-EXTRA-BIGFIVE(ANSWER-TAB-IDX)
148000             COMPUTE EXTRAVERSION-TRAIT =
148100                 EXTRAVERSION-TRAIT +
148200                 (ANSWER-SCORE(ANSWER-TAB-IDX) * .1)
148300             IF EXTRAVERSION-TRAIT > 1
148400                 MOVE 1 TO EXTRAVERSION-TRAIT
148500             END-IF
148600         WHEN ANSWER-IS-AGREEABLE(ANSWER-TAB-IDX)
148700             COMPUTE AGREEABLE-TRAIT =
148800                 AGREEABLE-TRAIT +
148900                 (ANSWER-SCORE(ANSWER-TAB-IDX) * .1)
149000             IF AGREEABLE-TRAIT > 1
149100                 MOVE 1 TO AGREEABLE-TRAIT
149200             END-IF
149300         WHEN ANSWER-IS-NEUROTIC(ANSWER-TAB-IDX)
149400             COMPUTE NEUROTIC-TRAIT =
149500                 NEUROTIC-TRAIT +
149600                 (ANSWER-SCORE(ANSWER-TAB-IDX) * .1)
149700             IF NEUROTIC-TRAIT > 1
149800                 MOVE 1 TO NEUROTIC-TRAIT
149900             END-IF
150000     END-EVALUATE.
150100 310-EXIT.
150200     EXIT.
150300
150400*--------------------------------------------------------------
150500*    350 - CAREER MATCHER
150600*    SCORES EVERY CAREER-TABLE ENTRY AGAINST THE CURRENT
150700*    STUDENT, THEN KEEPS A STABLE TOP-5 BY MATCH PERCENTAGE.
150800*    05/06/97 RSM - EARLIER CAREER-MASTER ENTRY WINS TIES.
150900*--------------------------------------------------------------
151000 350-MATCH-CAREERS.
151100*    THIS IS A SELF-CONTAINED DRIVER, NOT A WIDE PERFORM ... THRU
151200*    RANGE - IT PERFORMS ITS OWN HELPER PARAGRAPHS (351, 356)
151300*    INDIVIDUALLY SO THAT A FUTURE RULE CAN BE INSERTED BETWEEN
151400*    THE SCORING PASS AND THE SELECTION PASS WITHOUT DISTURBING
151500*    THE PARAGRAPH RANGE ANY OTHER PERFORM STATEMENT DEPENDS ON.
151600     PERFORM 351-SCORE-ONE-CAREER THRU 351-EXIT
151700             VARYING CMW-IDX FROM 1 BY 1
151800             UNTIL CMW-IDX > CAREER-TABLE-COUNT.
151900
152000     MOVE 0 TO TOP-CAREER-COUNT.
152100     PERFORM 356-SELECT-TOP-CAREERS THRU 356-EXIT
152200             VARYING RANK-IDX FROM 1 BY 1
152300             UNTIL RANK-IDX > 5
152400                OR RANK-IDX > CAREER-TABLE-COUNT.
152500 350-EXIT.
152600     EXIT.
152700
152800 351-SCORE-ONE-CAREER.
152900*    THE WEIGHT SPLIT BELOW (35% SKILL / 25% PERSONALITY / 20%
153000*    ACADEMIC / 15% INTEREST / 5% FIXED) IS THE COUNSELOR
153100*    OFFICE'S STANDING FORMULA - A CHANGE TO ANY OF THE FOUR
153200*    WEIGHTS CHANGES EVERY STUDENT'S MATCH PERCENTAGES AND MUST
153300*    BE LOGGED IN THE CHANGE LOG WITH A REQUEST NUMBER THE SAME
153400*    WAY THE 07/19/99 FIX IS (SEE THE PROGRAM BANNER).
153500     PERFORM 352-SCORE-SKILL-MATCH   THRU 352-EXIT.
153600     PERFORM 353-SCORE-PERS-MATCH    THRU 353-EXIT.
153700     PERFORM 354-SCORE-ACAD-MATCH    THRU 354-EXIT.
153800     PERFORM 355-SCORE-INTEREST-MATCH THRU 355-EXIT.
153900
154000     COMPUTE CMW-MATCH-PCT(CMW-IDX) ROUNDED =
154100         100 * (.35 * CMW-SKILL-MATCH(CMW-IDX) +
154200                .25 * CMW-PERS-MATCH(CMW-IDX)  +
154300                .20 * CMW-ACAD-MATCH(CMW-IDX)  +
154400                .15 * CMW-INTEREST-MATCH(CMW-IDX) +
154500                .05 * .5).
154600     MOVE 'N' TO CMW-PICKED(CMW-IDX).
154700 351-EXIT.
154800     EXIT.
154900
155000*    SKILL MATCH - MEAN OF (1 - ABS(REQUIRED - RATED)) OVER
155100*    THE CAREER'S NON-ZERO TRAIT REQUIREMENTS.  NO INTRINSIC
155200*    ABS FUNCTION ON THIS COMPILER - SIGN TESTED MANUALLY.
155300 352-SCORE-SKILL-MATCH.
155400     MOVE 0 TO CMW-NONZ-COUNT.
155500     MOVE 0 TO CMW-MATCH-SUM.
155600     PERFORM 3521-ADD-ONE-TRAIT-MATCH THRU 3521-EXIT
155700             VARYING TRAIT-TAB-IDX FROM 1 BY 1
155800             UNTIL TRAIT-TAB-IDX > 8.
155900     IF CMW-NONZ-COUNT = 0
156000         MOVE .5 TO CMW-SKILL-MATCH(CMW-IDX)
156100     ELSE
156200         COMPUTE CMW-SKILL-MATCH(CMW-IDX) ROUNDED =
156300             CMW-MATCH-SUM / CMW-NONZ-COUNT
156400     END-IF.
156500 352-EXIT.
156600     EXIT.
156700
156800*    ONE OF THE 8 TRAIT-REQUIREMENT SLOTS ON THE CURRENT CAREER. 
156900*    A
157000*    ZERO REQUIREMENT MEANS THE CAREER DOES NOT CARE ABOUT THAT
157100*    SKILL AT ALL, SO IT IS SKIPPED RATHER THAN COUNTED AS A
157200*    PERFECT
157300*    OR A ZERO MATCH - CMW-NONZ-COUNT ONLY TRACKS SLOTS THAT
157400*    ACTUALLY
157500*    HAD A REQUIREMENT, WHICH IS WHAT 352 DIVIDES BY ABOVE.
157600 3521-ADD-ONE-TRAIT-MATCH.
157700     IF CGT-TRAIT-REQS(CAR-IDX TRAIT-TAB-IDX) NOT = 0
157800         ADD +1 TO CMW-NONZ-COUNT
157900         IF CGT-TRAIT-REQS(CAR-IDX TRAIT-TAB-IDX) >
158000                                 SKILL-SCORE(TRAIT-TAB-IDX)
158100             COMPUTE CMW-FIT-SCORE =
158200                 CGT-TRAIT-REQS(CAR-IDX TRAIT-TAB-IDX) -
158300                 SKILL-SCORE(TRAIT-TAB-IDX)
158400         ELSE
158500             COMPUTE CMW-FIT-SCORE =
158600                 SKILL-SCORE(TRAIT-TAB-IDX) -
158700                 CGT-TRAIT-REQS(CAR-IDX TRAIT-TAB-IDX)
158800         END-IF
158900         COMPUTE CMW-MATCH-SUM =
159000             CMW-MATCH-SUM + 1 - CMW-FIT-SCORE
159100     END-IF.
159200 3521-EXIT.
159300     EXIT.
159400
159500*    PERSONALITY MATCH - .95 ON AN EXACT MBTI-TYPE MATCH TO
159600*    ANY FIT TYPE, ELSE THE BEST SHARED-LETTER-POSITION SCORE.
159700 353-SCORE-PERS-MATCH.
159800     MOVE 0 TO CMW-FIT-BEST.
159900     MOVE 'N' TO CMW-FIT-FOUND-SW.
160000     PERFORM 3531-CHECK-ONE-FIT-TYPE THRU 3531-EXIT
160100             VARYING FIT-TAB-IDX FROM 1 BY 1
160200             UNTIL FIT-TAB-IDX > 4.
160300     IF NOT CMW-FIT-WAS-FOUND
160400         MOVE .5 TO CMW-PERS-MATCH(CMW-IDX)
160500     ELSE
160600         MOVE CMW-FIT-BEST TO CMW-PERS-MATCH(CMW-IDX)
160700     END-IF.
160800 353-EXIT.
160900     EXIT.
161000
161100*    ONE OF THE CAREER'S UP-TO-4 IDEAL MBTI FIT TYPES.  A BLANK
161200*    SLOT
161300*    MEANS THE CAREER HAS FEWER THAN 4 FIT TYPES ON FILE AND IS
161400*    SKIPPED.  WHEN NONE OF THE 4 SLOTS IS AN EXACT MATCH WE STILL
161500*    WANT PARTIAL CREDIT FOR SHARING SOME OF THE FOUR MBTI
161600*    LETTERS,
161700*    SO THE SHARED-LETTER COUNT BELOW RUNS EVEN ON A NEAR MISS.
161800 3531-CHECK-ONE-FIT-TYPE.
161900     IF CGT-PERSONALITY-FIT(CAR-IDX FIT-TAB-IDX) NOT = SPACES
162000         MOVE 'Y' TO CMW-FIT-FOUND-SW
162100         IF CGT-PERSONALITY-FIT(CAR-IDX FIT-TAB-IDX) (1:4)
162200                                                = MBTI-TYPE-R
162300             MOVE .95 TO CMW-FIT-SCORE
162400         ELSE
162500*            NO EXACT HIT - COUNT HOW MANY OF THE FOUR MBTI LETTER
162600*            POSITIONS AGREE SO A "INTJ" STUDENT AGAINST AN "INTP"
162700*            FIT TYPE STILL EARNS CREDIT FOR THE THREE IT SHARES.
162800             MOVE 0 TO CMW-FIT-SHARED
162900             IF CGT-PERSONALITY-FIT(CAR-IDX FIT-TAB-IDX) (1:1)
163000                                            = MBTI-LETTER-1
163100                 ADD +1 TO CMW-FIT-SHARED
163200             END-IF
163300             IF CGT-PERSONALITY-FIT(CAR-IDX FIT-TAB-IDX) (2:1)
163400                                            = MBTI-LETTER-2
163500                 ADD +1 TO CMW-FIT-SHARED
163600             END-IF
163700             IF CGT-PERSONALITY-FIT(CAR-IDX FIT-TAB-IDX) (3:1)
163800                                            = MBTI-LETTER-3
163900                 ADD +1 TO CMW-FIT-SHARED
164000             END-IF
164100             IF CGT-PERSONALITY-FIT(CAR-IDX FIT-TAB-IDX) (4:1)
164200                                            = MBTI-LETTER-4
164300                 ADD +1 TO CMW-FIT-SHARED
164400             END-IF
164500             COMPUTE CMW-FIT-SCORE ROUNDED =
164600                 CMW-FIT-SHARED / 4
164700         END-IF
164800         IF CMW-FIT-SCORE > CMW-FIT-BEST
164900             MOVE CMW-FIT-SCORE TO CMW-FIT-BEST
165000         END-IF
165100     END-IF.
165200 3531-EXIT.
165300     EXIT.
165400
165500*    ACADEMIC MATCH - REQUIRED SUBJECTS FOUND IN THE STUDENT'S
165600*    PREFERRED-SUBJECT LIST.  A REQUIRED CODE OF "ANY" COUNTS
165700*    AS MATCHED FOR EVERY REQUIRED SUBJECT ON THE CAREER.
165800 354-SCORE-ACAD-MATCH.
165900     MOVE 0 TO CMW-ACAD-MATCHED.
166000     MOVE 0 TO CMW-ACAD-TOTAL.
166100     PERFORM 3541-CHECK-ONE-REQ-SUBJECT THRU 3541-EXIT
166200             VARYING REQ-SUB-TAB-IDX FROM 1 BY 1
166300             UNTIL REQ-SUB-TAB-IDX > 3.
166400     IF CMW-ACAD-TOTAL = 0 OR STUDENT-SUBJ-PREFS = SPACES
166500         MOVE .5 TO CMW-ACAD-MATCH(CMW-IDX)
166600     ELSE
166700         COMPUTE CMW-ACAD-MATCH(CMW-IDX) ROUNDED =
166800             CMW-ACAD-MATCHED / CMW-ACAD-TOTAL
166900     END-IF.
167000 354-EXIT.
167100     EXIT.
167200
167300*    ONE OF THE CAREER'S UP-TO-3 REQUIRED-SUBJECT SLOTS.  "ANY" IS
167400*    A
167500*    WILDCARD REQUIRED-SUBJECT CODE MEANING THE CAREER WILL TAKE
167600*    ANY
167700*    STUDENT REGARDLESS OF SUBJECT PREFERENCE FOR THAT SLOT, SO IT
167800*    COUNTS AS MATCHED WITHOUT EVEN LOOKING AT THE STUDENT'S LIST.
167900 3541-CHECK-ONE-REQ-SUBJECT.
168000     IF CGT-REQ-SUBJECTS(CAR-IDX REQ-SUB-TAB-IDX) NOT = SPACES
168100         ADD +1 TO CMW-ACAD-TOTAL
168200         IF CGT-REQ-SUBJECTS(CAR-IDX REQ-SUB-TAB-IDX) = 'ANY'
168300             ADD +1 TO CMW-ACAD-MATCHED
168400         ELSE
168500             MOVE 'Y' TO ACAD-SUBJ-FOUND-SW
168600             PERFORM 3542-CHECK-ONE-SUBJ-PREF THRU 3542-EXIT
168700                     VARYING SUBJ-PREF-SUB FROM 1 BY 1
168800                     UNTIL SUBJ-PREF-SUB > 3.
168900         END-IF
169000     END-IF.
169100 3541-EXIT.
169200     EXIT.
169300
169400*    SCANS THE STUDENT'S 3 PREFERRED-SUBJECT SLOTS FOR THE ONE
169500*    REQUIRED CODE 3541 IS CURRENTLY CHECKING.  ACAD-SUBJ-FOUND-SW
169600*    IS FLIPPED BACK TO 'N' AS SOON AS A HIT IS FOUND SO A
169700*    REQUIRED
169800*    SUBJECT MATCHING TWO OF THE STUDENT'S PREFERENCES STILL ONLY
169900*    ADDS ONE TO CMW-ACAD-MATCHED, NOT TWO.
170000 3542-CHECK-ONE-SUBJ-PREF.
170100     IF ACAD-SUBJ-FOUND-SW = 'Y'
170200         IF SUBJ-PREF(SUBJ-PREF-SUB) =
170300                 CGT-REQ-SUBJECTS(CAR-IDX REQ-SUB-TAB-IDX)
170400             ADD +1 TO CMW-ACAD-MATCHED
170500             MOVE 'N' TO ACAD-SUBJ-FOUND-SW
170600         END-IF
170700     END-IF.
170800 3542-EXIT.
170900     EXIT.
171000
171100*    INTEREST MATCH (REQ 5890, 07/19/99) - THE COUNSELOR'S RULE
171200*    BOOK CALLS THIS AN "EQUALS OR CONTAINS" TEST, NOT A PLAIN
171300*    EQUALITY, SO A STUDENT INTEREST CODE OF "TECH" MUST SCORE
171400*    THE SAME 0.8 AGAINST A CAREER CATEGORY OF "TECHNOLOGY" AS
171500*    IT WOULD AGAINST AN EXACT "TECH" CATEGORY.  WE HAND BOTH
171600*    CODES TO THE SHARED 700-TEST-CONTAINS UTILITY BELOW RATHER
171700*    THAN CODING A SEPARATE SCAN HERE - SAME UTILITY THE
171800*    COLLEGE FINDER'S LOCATION TEST (504) CALLS.
171900 355-SCORE-INTEREST-MATCH.
172000     MOVE STUDENT-INTEREST-CAT   TO CTT-FIELD-A.
172100     MOVE CGT-CATEGORY(CAR-IDX)  TO CTT-FIELD-B.
172200     PERFORM 700-TEST-CONTAINS THRU 700-EXIT.
172300     IF CTT-WAS-MATCHED
172400         MOVE .8 TO CMW-INTEREST-MATCH(CMW-IDX)
172500     ELSE
172600         MOVE .5 TO CMW-INTEREST-MATCH(CMW-IDX)
172700     END-IF.
172800 355-EXIT.
172900     EXIT.
173000
173100*    STABLE TOP-5 SELECTION - EARLIEST CAREER-MASTER ENTRY
173200*    WINS TIES (REQ 4653, 05/06/97).
173300*    356 - CALLED 5 TIMES BY 350'S VARYING LOOP (SEE THE BANNER AT
173400*    350-MATCH-CAREERS) TO BUILD THE TOP-5 LIST ONE RANK AT A
173500*    TIME.
173600*    EACH CALL RE-SCANS THE WHOLE CAREER-TABLE FOR THE BEST
173700*    NOT-YET-PICKED MATCH, THE SAME FIND-AND-MARK SHAPE 631/632
173800*    USE
173900*    FOR SKILLS AND 506 USES FOR COLLEGES - A SMALL TABLE (50
174000*    ROWS)
174100*    MAKES A FULL RE-SCAN PER RANK CHEAPER THAN SORTING THE WHOLE
174200*    TABLE ONCE, AND KEEPS THE TIE RULE (EARLIEST ENTRY WINS)
174300*    SIMPLE.
174400 356-SELECT-TOP-CAREERS.
174500     MOVE 0 TO CMW-BEST-IDX.
174600     MOVE -1 TO CMW-BEST-PCT.
174700     PERFORM 357-FIND-BEST-CAREER THRU 357-EXIT
174800             VARYING CMW-IDX FROM 1 BY 1
174900             UNTIL CMW-IDX > CAREER-TABLE-COUNT.
175000     IF CMW-BEST-IDX > 0
175100         SET TOP-CAR-SOURCE TO CMW-BEST-IDX
175200         MOVE CMW-BEST-IDX TO TC-SOURCE-IDX(RANK-IDX)
175300         MOVE CMW-MATCH-PCT(TOP-CAR-SOURCE)
175400                              TO TC-MATCH-PCT(RANK-IDX)
175500         COMPUTE TC-SKILL-PCT(RANK-IDX) ROUNDED =
175600             100 * CMW-SKILL-MATCH(TOP-CAR-SOURCE)
175700         COMPUTE TC-PERS-PCT(RANK-IDX) ROUNDED =
175800             100 * CMW-PERS-MATCH(TOP-CAR-SOURCE)
175900         COMPUTE TC-ACAD-PCT(RANK-IDX) ROUNDED =
176000             100 * CMW-ACAD-MATCH(TOP-CAR-SOURCE)
176100         COMPUTE TC-INTEREST-PCT(RANK-IDX) ROUNDED =
176200             100 * CMW-INTEREST-MATCH(TOP-CAR-SOURCE)
176300         SET CMW-ALREADY-PICKED(TOP-CAR-SOURCE) TO TRUE
176400         ADD +1 TO TOP-CAREER-COUNT
176500     END-IF.
176600 356-EXIT.
176700     EXIT.
176800
176900*    INITIAL CMW-BEST-PCT OF -1 GUARANTEES THE FIRST UNPICKED
177000*    CAREER CHECKED BECOMES THE INITIAL CANDIDATE, SAME TRICK AS
177100*    6311'S -1 STARTING SCORE ABOVE - NO REAL MATCH PERCENT CAN BE
177200*    NEGATIVE, SO THE FIRST COMPARE ALWAYS SUCCEEDS.
177300 357-FIND-BEST-CAREER.
177400     IF NOT CMW-ALREADY-PICKED(CMW-IDX)
177500         IF CMW-MATCH-PCT(CMW-IDX) > CMW-BEST-PCT
177600             MOVE CMW-MATCH-PCT(CMW-IDX) TO CMW-BEST-PCT
177700             SET CMW-BEST-IDX TO CMW-IDX
177800         END-IF
177900     END-IF.
178000 357-EXIT.
178100     EXIT.
178200
178300*--------------------------------------------------------------
178400*    400 - SALARY PROJECTOR - RUNS ON THE #1 RANKED CAREER ONLY
178500*    11/02/95 RSM - ORIGINAL (REQ 4400)
178600*--------------------------------------------------------------
178700 400-PROJECT-SALARY.
178800*    THE SALARY PROJECTION IS DELIBERATELY RUN ONLY ON THE #1
178900*    RANKED CAREER (TC-SOURCE-IDX(1)), NOT ALL 5 ON THE TOP-5
179000*    LIST - COMPUTING IT FOR ALL 5 WAS CONSIDERED AT THE REQ
179100*    4400 DESIGN MEETING AND DROPPED AS MORE NUMBERS THAN A
179200*    STUDENT READING THE REPORT COULD ACTUALLY USE.
179300     SET TOP-CAR-SOURCE TO TC-SOURCE-IDX(1).
179400
179500*    ANNUAL GROWTH RATE BY CAREER CATEGORY - THE COUNSELOR'S
179600*    OFFICE
179700*    SUPPLIED THESE 10 FIGURES FROM LABOR-MARKET SURVEY DATA; THE
179800*    OTHER/DEFAULT RATE OF .12 IS A CONSERVATIVE BLEND USED WHEN A
179900*    CAREER'S CATEGORY CODE DOES NOT MATCH ANY OF THE 9 NAMED
180000*    ONES.
180100     EVALUATE TRUE
180200         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'TECHNOLOGY'
180300             MOVE .12 TO SAL-GROWTH-RATE
180400         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'HEALTHCARE'
180500             MOVE .08 TO SAL-GROWTH-RATE
180600         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'FINANCE'
180700             MOVE .15 TO SAL-GROWTH-RATE
180800         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'ENGINEERING'
180900             MOVE .08 TO SAL-GROWTH-RATE
181000         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'CREATIVE'
181100             MOVE .10 TO SAL-GROWTH-RATE
181200         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'MARKETING'
181300             MOVE .10 TO SAL-GROWTH-RATE
181400         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'LAW'
181500             MOVE .12 TO SAL-GROWTH-RATE
181600         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'DESIGN'
181700             MOVE .09 TO SAL-GROWTH-RATE
181800         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'MEDIA'
181900             MOVE .07 TO SAL-GROWTH-RATE
182000         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'SCIENCE'
182100             MOVE .08 TO SAL-GROWTH-RATE
182200         WHEN OTHER
182300             MOVE .12 TO SAL-GROWTH-RATE
182400     END-EVALUATE.
182500
182600*    THE THREE ZERO-DEFAULT CHECKS BELOW PROTECT AGAINST A CAREER
182700*    MASTER ROW WHOSE SALARY FIELDS WERE NEVER POPULATED - A ZERO
182800*    WOULD OTHERWISE FLOW STRAIGHT INTO THE PROJECTION FORMULAS
182900*    AND
183000*    PRINT A SALARY OF $0 ON THE REPORT, WHICH READS AS A SYSTEM
183100*    ERROR TO A STUDENT RATHER THAN A MISSING-DATA CONDITION.
183200     IF CGT-SAL-ENTRY(TOP-CAR-SOURCE) = 0
183300         MOVE 50000  TO SAL-STARTING
183400     ELSE
183500         MOVE CGT-SAL-ENTRY(TOP-CAR-SOURCE) TO SAL-STARTING
183600     END-IF.
183700     IF CGT-SAL-MID(TOP-CAR-SOURCE) = 0
183800         MOVE 80000  TO SAL-5-YEAR
183900     ELSE
184000         MOVE CGT-SAL-MID(TOP-CAR-SOURCE) TO SAL-5-YEAR
184100     END-IF.
184200     IF CGT-SAL-SENIOR(TOP-CAR-SOURCE) = 0
184300         MOVE 120000 TO SAL-10-YEAR
184400     ELSE
184500         MOVE CGT-SAL-SENIOR(TOP-CAR-SOURCE) TO SAL-10-YEAR
184600     END-IF.
184700
184800*    3-YEARS = ENTRY * (1+G) CUBED, WHOLE UNITS, TRUNCATED
184900*    TOWARD ZERO - NO ROUNDED CLAUSE ON THIS COMPUTE.
185000     COMPUTE SAL-GROWTH-FACTOR = 1 + SAL-GROWTH-RATE.
185100     COMPUTE SAL-3YR-FACTOR =
185200         SAL-GROWTH-FACTOR * SAL-GROWTH-FACTOR *
185300         SAL-GROWTH-FACTOR.
185400     COMPUTE SAL-3-YEAR =
185500         SAL-STARTING * SAL-3YR-FACTOR.
185600
185700*    15-YEARS = SENIOR * 1.3, TRUNCATED TOWARD ZERO.
185800     COMPUTE SAL-15-YEAR = SAL-10-YEAR * 1.3.
185900 400-EXIT.
186000     EXIT.
186100
186200*--------------------------------------------------------------
186300*    450 - JOB MARKET FORECASTER - 10-YEAR DEMAND INDEX AND
186400*    OUTLOOK ON THE #1 RANKED CAREER.  SOURCE SYSTEM ADDS A
186500*    RANDOM YEARLY VARIANCE - THIS BATCH RUN IS DETERMINISTIC
186600*    SO THE VARIANCE TERM IS ZERO (02/18/97 TLK).
186700*--------------------------------------------------------------
186800 450-FORECAST-MARKET.
186900     SET TOP-CAR-SOURCE TO TC-SOURCE-IDX(1).
187000
187100*    THE RAW JOB-GROWTH-RATE ON THE CAREER MASTER GETS DISCOUNTED
187200*    BY
187300*    PART OF THE CAREER'S OWN AUTOMATION RISK - A HIGH-GROWTH
187400*    CAREER
187500*    THAT IS ALSO HIGHLY AUTOMATABLE SHOULD NOT FORECAST AS
187600*    STRONGLY
187700*    AS ONE WITH THE SAME GROWTH RATE AND LITTLE AUTOMATION
187800*    EXPOSURE.
187900*    THE .3 WEIGHT IS THE COUNSELOR'S OFFICE'S STANDING DISCOUNT.
188000     COMPUTE MKT-ADJ-GROWTH =
188100         CGT-JOB-GROWTH-RATE(TOP-CAR-SOURCE) *
188200         (1 - (CGT-AUTOMATION-RISK(TOP-CAR-SOURCE) * .3)).
188300
188400*    INDEX STARTS AT 100 (TODAY'S BASELINE DEMAND) AND COMPOUNDS
188500*    THE
188600*    ADJUSTED GROWTH RATE FORWARD 10 YEARS, ONE YEAR AT A TIME,
188700*    VIA
188800*    451 BELOW - ONLY THE FINAL YEAR-10 VALUE PRINTS ON THE
188900*    REPORT.
189000     MOVE 100 TO MKT-DEMAND-INDEX.
189100     PERFORM 451-COMPOUND-ONE-YEAR THRU 451-EXIT
189200             VARYING MKT-YEAR-IDX FROM 1 BY 1
189300             UNTIL MKT-YEAR-IDX > 10.
189400
189500*    AI-IMPACT LABEL BY CATEGORY - A SEPARATE JUDGMENT CALL FROM
189600*    THE
189700*    NUMERIC AUTOMATION-RISK FIELD ON THE CAREER MASTER, SUPPLIED
189800*    BY
189900*    THE COUNSELOR'S OFFICE SO THE REPORT CAN SAY SOMETHING IN
190000*    WORDS
190100*    ABOUT THE DIRECTION OF AI'S EFFECT, NOT JUST A RISK
190200*    PERCENTAGE.
190300     EVALUATE TRUE
190400         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'TECHNOLOGY'
190500             MOVE 'POSITIVE' TO MKT-AI-IMPACT
190600         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'HEALTHCARE'
190700             MOVE 'NEUTRAL'  TO MKT-AI-IMPACT
190800         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'FINANCE'
190900             MOVE 'MIXED'    TO MKT-AI-IMPACT
191000         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'ENGINEERING'
191100             MOVE 'NEUTRAL'  TO MKT-AI-IMPACT
191200         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'CREATIVE'
191300             MOVE 'NEGATIVE' TO MKT-AI-IMPACT
191400         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'MARKETING'
191500             MOVE 'MIXED'    TO MKT-AI-IMPACT
191600         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'LAW'
191700             MOVE 'MIXED'    TO MKT-AI-IMPACT
191800         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'DESIGN'
191900             MOVE 'MIXED'    TO MKT-AI-IMPACT
192000         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'MEDIA'
192100             MOVE 'NEGATIVE' TO MKT-AI-IMPACT
192200         WHEN CGT-CATEGORY(TOP-CAR-SOURCE) = 'SCIENCE'
192300             MOVE 'POSITIVE' TO MKT-AI-IMPACT
192400         WHEN OTHER
192500             MOVE 'POSITIVE' TO MKT-AI-IMPACT
192600     END-EVALUATE.
192700
192800*    OUTLOOK BANDS AGAINST THE COMPOUNDED 10-YEAR INDEX - INDEX
192900*    100
193000*    IS FLAT DEMAND, SO ANYTHING AT OR BELOW IT READS AS
193100*    DECLINING.
193200     EVALUATE TRUE
193300         WHEN MKT-DEMAND-INDEX > 200
193400             MOVE 'EXCELLENT' TO MKT-OUTLOOK
193500         WHEN MKT-DEMAND-INDEX > 150
193600             MOVE 'VERY GOOD' TO MKT-OUTLOOK
193700         WHEN MKT-DEMAND-INDEX > 120
193800             MOVE 'GOOD'      TO MKT-OUTLOOK
193900         WHEN MKT-DEMAND-INDEX > 100
194000             MOVE 'STABLE'    TO MKT-OUTLOOK
194100         WHEN OTHER
194200             MOVE 'DECLINING' TO MKT-OUTLOOK
194300     END-EVALUATE.
194400 450-EXIT.
194500     EXIT.
194600
194700*    ONE COMPOUNDING STEP CALLED 10 TIMES BY 450'S VARYING LOOP -
194800*    EACH CALL GROWS THE RUNNING INDEX BY THE SAME ADJUSTED RATE,
194900*    SO
195000*    YEAR 10'S VALUE REFLECTS 10 SUCCESSIVE YEARS OF COMPOUNDING,
195100*    NOT
195200*    A SIMPLE 10-TIMES MULTIPLICATION OF THE RATE.
195300 451-COMPOUND-ONE-YEAR.
195400     COMPUTE MKT-DEMAND-INDEX ROUNDED =
195500         MKT-DEMAND-INDEX * (1 + MKT-ADJ-GROWTH).
195600 451-EXIT.
195700     EXIT.
195800
195900*--------------------------------------------------------------
196000*    500 - COLLEGE FINDER - SCORES THE COLLEGE MASTER AGAINST
196100*    THE #1 RANKED CAREER, THE STUDENT'S BUDGET AND PREFERRED
196200*    LOCATION.  02/11/97 TLK - ORIGINAL (REQ 5120).
196300*--------------------------------------------------------------
196400 500-FIND-COLLEGES.
196500*    UNLIKE THE CAREER MATCHER, COLLEGE SCORING DEPENDS ON THE
196600*    STUDENT'S #1 CAREER CHOICE (FOR THE COURSE-CATEGORY QUALIFY
196700*    TEST), SO 350-MATCH-CAREERS MUST ALREADY HAVE RUN BEFORE THIS
196800*    PARAGRAPH IS CALLED - SEE THE FIXED-ORDER NOTE AT
196900*    100-MAINLINE.
197000     SET TOP-CAR-SOURCE TO TC-SOURCE-IDX(1).
197100     PERFORM 501-SCORE-ONE-COLLEGE THRU 501-EXIT
197200             VARYING CLW-IDX FROM 1 BY 1
197300             UNTIL CLW-IDX > COLLEGE-TABLE-COUNT.
197400
197500     MOVE 0 TO TOP-COLLEGE-COUNT.
197600     PERFORM 506-SELECT-TOP-COLLEGES THRU 506-EXIT
197700             VARYING RANK-IDX FROM 1 BY 1
197800             UNTIL RANK-IDX > 5
197900                OR RANK-IDX > COLLEGE-TABLE-COUNT.
198000 500-EXIT.
198100     EXIT.
198200
198300*    ONE COLLEGE-MASTER ROW.  THE SUITABILITY PERCENT IS ONLY
198400*    COMPUTED WHEN THE COLLEGE QUALIFIES (502) - A NON-QUALIFYING
198500*    COLLEGE KEEPS ITS SUITABILITY AT THE ZERO SET BELOW SO IT
198600*    NEVER
198700*    ACCIDENTALLY WINS A TOP-5 SLOT IN 506/507.
198800 501-SCORE-ONE-COLLEGE.
198900     MOVE 'N' TO CLW-QUALIFY-SW(CLW-IDX).
199000     MOVE 'N' TO CLW-PICKED(CLW-IDX).
199100     MOVE 0   TO CLW-SUITABILITY-PCT(CLW-IDX).
199200     PERFORM 502-CHECK-ONE-COURSE-CAT THRU 502-EXIT
199300             VARYING CLT-CRS-IDX FROM 1 BY 1
199400             UNTIL CLT-CRS-IDX > 3.
199500     IF CLW-COLLEGE-QUALIFIES(CLW-IDX)
199600         PERFORM 503-SCORE-BUDGET THRU 503-EXIT.
199700         PERFORM 504-SCORE-LOCATION THRU 504-EXIT.
199800*    NATIONAL RANKING SCORE - RANK 1 SCORES A PERFECT 1.00, RANK
199900*    51
200000*    OR WORSE SCORES ZERO, STRAIGHT-LINE BETWEEN THE TWO.  THE
200100*    COUNSELOR'S OFFICE CONSIDERS ANYTHING PAST THE TOP 50
200200*    NATIONAL
200300*    RANK TO CARRY NO MEANINGFUL PRESTIGE WEIGHT AT ALL.
200400         IF CLT-RANKING(CLW-IDX) - 1 > 50
200500             MOVE 0 TO CLW-RANKING-SCORE(CLW-IDX)
200600         ELSE
200700             COMPUTE CLW-RANKING-SCORE(CLW-IDX) ROUNDED =
200800                 1 - ((CLT-RANKING(CLW-IDX) - 1) / 50)
200900         END-IF
201000*    SUITABILITY % - BUDGET 25, LOCATION 20, RANKING 25, PLACEMENT
201100*    RATE 30 - THE COUNSELOR'S OFFICE'S STANDING WEIGHT SPLIT FOR
201200*    COLLEGES, SEPARATE FROM THE CAREER MATCHER'S OWN
201300*    35/25/20/15/5
201400*    SPLIT SINCE THE TWO SCORES ANSWER DIFFERENT QUESTIONS.
201500         COMPUTE CLW-SUITABILITY-PCT(CLW-IDX) ROUNDED =
201600             100 * (.25 * CLW-BUDGET-SCORE(CLW-IDX) +
201700                    .20 * CLW-LOCATION-SCORE(CLW-IDX) +
201800                    .25 * CLW-RANKING-SCORE(CLW-IDX) +
201900                    .30 * CLT-PLACEMENT-RATE(CLW-IDX))
202000     END-IF.
202100 501-EXIT.
202200     EXIT.
202300
202400*    A COLLEGE QUALIFIES WHEN ANY COURSE-CATEGORY CODE IT
202500*    OFFERS MATCHES ANY REQUIRED-SUBJECT CODE ON THE TOP
202600*    CAREER - THE CAREER'S REQ-SUBJECTS DOUBLE AS COURSE CODES.
202700 502-CHECK-ONE-COURSE-CAT.
202800     IF CLT-COURSE-CATS(CLW-IDX CLT-CRS-IDX) NOT = SPACES
202900         PERFORM 5021-CHECK-ONE-REQ-VS-CAT THRU 5021-EXIT
203000                 VARYING REQ-SUB-TAB-IDX FROM 1 BY 1
203100                 UNTIL REQ-SUB-TAB-IDX > 3.
203200     END-IF.
203300 502-EXIT.
203400     EXIT.
203500
203600*    ONE REQUIRED-SUBJECT CODE AGAINST ONE COURSE-CATEGORY CODE -
203700*    502'S DOUBLE-NESTED PERFORM CALLS THIS ONCE FOR EACH OF THE
203800*    CAREER'S 3 REQUIRED SUBJECTS TIMES THE COLLEGE'S 3 COURSE
203900*    CATEGORIES, SO A QUALIFYING COLLEGE NEEDS ONLY ONE OF UP TO 9
204000*    COMBINATIONS TO MATCH - SET TRUE IS LEFT ALONE ONCE A MATCH
204100*    IS
204200*    FOUND RATHER THAN RE-CHECKED, SINCE ONE HIT IS ENOUGH.
204300 5021-CHECK-ONE-REQ-VS-CAT.
204400     IF CGT-REQ-SUBJECTS(TOP-CAR-SOURCE REQ-SUB-TAB-IDX)
204500                    = CLT-COURSE-CATS(CLW-IDX CLT-CRS-IDX)
204600         SET CLW-COLLEGE-QUALIFIES(CLW-IDX) TO TRUE
204700     END-IF.
204800 5021-EXIT.
204900     EXIT.
205000
205100*    BUDGET - FEES OVER THE FULL BUDGET SCORE LOW, FEES UNDER
205200*    HALF THE BUDGET SCORE HIGHEST.  THE *2 TEST AVOIDS A
205300*    DIVISION REMAINDER ON THE HALF-BUDGET COMPARE.
205400 503-SCORE-BUDGET.
205500     IF CLT-FEES(CLW-IDX) > STUDENT-BUDGET-AMT
205600         MOVE .30           TO CLW-BUDGET-SCORE(CLW-IDX)
205700         MOVE 'OVER-BUDGET' TO CLW-BUDGET-FIT-TAG(CLW-IDX)
205800     ELSE
205900         IF CLT-FEES(CLW-IDX) * 2 < STUDENT-BUDGET-AMT
206000             MOVE 1.00          TO CLW-BUDGET-SCORE(CLW-IDX)
206100             MOVE 'WELL-WITHIN' TO CLW-BUDGET-FIT-TAG(CLW-IDX)
206200         ELSE
206300             MOVE .80      TO CLW-BUDGET-SCORE(CLW-IDX)
206400             MOVE 'WITHIN'     TO CLW-BUDGET-FIT-TAG(CLW-IDX)
206500         END-IF
206600     END-IF.
206700 503-EXIT.
206800     EXIT.
206900
207000*    LOCATION (REQ 5890, 07/19/99) - AN UNSTATED PREFERENCE
207100*    SCORES A FLAT 0.70 (NOTHING TO MATCH AGAINST).  OTHERWISE
207200*    THE SAME EQUALS-OR-CONTAINS RULE AS THE INTEREST MATCH
207300*    APPLIES AGAINST BOTH THE COLLEGE'S CITY AND ITS COUNTRY -
207400*    A PREFERENCE OF "NY" MUST MATCH A LOCATION OF "NEW YORK"
207500*    THE SAME AS AN EXACT CODE WOULD.
207600 504-SCORE-LOCATION.
207700     IF STUDENT-PREF-LOCATION = SPACES
207800         MOVE .70 TO CLW-LOCATION-SCORE(CLW-IDX)
207900     ELSE
208000         MOVE STUDENT-PREF-LOCATION  TO CTT-FIELD-A
208100         MOVE CLT-LOCATION(CLW-IDX)  TO CTT-FIELD-B
208200         PERFORM 700-TEST-CONTAINS THRU 700-EXIT
208300         IF NOT CTT-WAS-MATCHED
208400             MOVE STUDENT-PREF-LOCATION TO CTT-FIELD-A
208500             MOVE CLT-COUNTRY(CLW-IDX)  TO CTT-FIELD-B
208600             PERFORM 700-TEST-CONTAINS THRU 700-EXIT
208700         END-IF
208800         IF CTT-WAS-MATCHED
208900             MOVE 1.00 TO CLW-LOCATION-SCORE(CLW-IDX)
209000         ELSE
209100             MOVE .50 TO CLW-LOCATION-SCORE(CLW-IDX)
209200         END-IF
209300     END-IF.
209400 504-EXIT.
209500     EXIT.
209600
209700*    STABLE TOP-5 SELECTION - EARLIEST COLLEGE-MASTER ENTRY
209800*    WINS TIES, SAME RULE AS THE CAREER MATCHER (REQ 4653).
209900 506-SELECT-TOP-COLLEGES.
210000     MOVE 0  TO CLW-BEST-IDX.
210100     MOVE -1 TO CLW-BEST-PCT.
210200     PERFORM 507-FIND-BEST-COLLEGE THRU 507-EXIT
210300             VARYING CLW-IDX FROM 1 BY 1
210400             UNTIL CLW-IDX > COLLEGE-TABLE-COUNT.
210500     IF CLW-BEST-IDX > 0
210600         MOVE CLW-BEST-IDX TO TL-SOURCE-IDX(RANK-IDX)
210700         MOVE CLW-SUITABILITY-PCT(CLW-BEST-IDX)
210800                           TO TL-SUITABILITY-PCT(RANK-IDX)
210900         MOVE CLW-BUDGET-FIT-TAG(CLW-BEST-IDX)
211000                           TO TL-BUDGET-FIT-TAG(RANK-IDX)
211100         SET CLW-ALREADY-PICKED(CLW-BEST-IDX) TO TRUE
211200         ADD +1 TO TOP-COLLEGE-COUNT
211300     END-IF.
211400 506-EXIT.
211500     EXIT.
211600
211700*    ONE PASS OVER ALL COLLEGES LOOKING FOR THE HIGHEST
211800*    SUITABILITY
211900*    NOT ALREADY PICKED - NON-QUALIFYING COLLEGES ARE EXCLUDED
212000*    HERE
212100*    (NOT JUST LEFT AT A LOW SCORE) SO A QUALIFYING COLLEGE WITH A
212200*    MODEST SUITABILITY NEVER LOSES A TOP-5 SLOT TO A
212300*    HIGHER-SCORING
212400*    COLLEGE THAT DOES NOT ACTUALLY OFFER THE STUDENT'S FIELD.
212500 507-FIND-BEST-COLLEGE.
212600     IF CLW-COLLEGE-QUALIFIES(CLW-IDX)
212700        AND NOT CLW-ALREADY-PICKED(CLW-IDX)
212800         IF CLW-SUITABILITY-PCT(CLW-IDX) > CLW-BEST-PCT
212900             MOVE CLW-SUITABILITY-PCT(CLW-IDX) TO CLW-BEST-PCT
213000             SET CLW-BEST-IDX TO CLW-IDX
213100         END-IF
213200     END-IF.
213300 507-EXIT.
213400     EXIT.
213500
213600*--------------------------------------------------------------
213700*    700 - EQUALS-OR-CONTAINS TEST (REQ 5890, 07/19/99).  THIS
213800*    UTILITY REPLACES A PAIR OF PLAIN EQUALITY TESTS THAT HAD
213900*    BEEN LIVING IN 355 AND 504 SINCE THE ORIGINAL CODING.  A
214000*    CHANGE REQUEST FROM THE COUNSELOR'S OFFICE POINTED OUT
214100*    THAT SHORT CODES ENTERED AT THE GUIDANCE DESK (E.G. AN
214200*    INTEREST OF "TECH") WERE NOT MATCHING THE LONGER CAREER-
214300*    MASTER OR COLLEGE-MASTER CODES THEY WERE MEANT TO STAND
214400*    FOR (E.G. A CATEGORY OF "TECHNOLOGY").  THE RULE BOOK
214500*    CALLS FOR "EQUALS, OR ONE CONTAINS THE OTHER" - NOT JUST
214600*    EQUALS - SO THIS PARAGRAPH CHECKS BOTH DIRECTIONS USING
214700*    THE SAME REFERENCE-MODIFICATION SCAN TECHNIQUE THE SCAM
214800*    SCREEN AND THE BEHAVIOUR SCORER USE FOR THEIR PHRASE
214900*    CHECKS, EXCEPT HERE BOTH SIDES OF THE COMPARE ARE DATA
215000*    VALUES INSTEAD OF LITERALS, SO THEIR LENGTHS MUST BE
215100*    MEASURED AT RUN TIME RATHER THAN COMING FROM THE SOURCE.
215200*    BOTH SIDES ARE ASSUMED PRE-UPPERCASED AT THE GUIDANCE
215300*    DESK AND AT CAREER/COLLEGE MASTER FILE LOAD TIME, SO NO
215400*    CASE-FOLDING IS DONE HERE.
215500*--------------------------------------------------------------
215600 700-TEST-CONTAINS.
215700*    STEP 1 - CLEAR THE SWITCH FROM THE PRIOR CALLER.  THIS
215800*    PARAGRAPH
215900*    IS RE-ENTERED ONCE PER CANDIDATE PAIR FROM 355 AND FROM 504,
216000*    SO
216100*    THE SWITCH MUST NOT CARRY A STALE 'Y' FORWARD.
216200     MOVE 'N' TO CTT-MATCH-SW.
216300*    STEP 2 - MEASURE BOTH FIELDS' TRIMMED LENGTH BEFORE ANY
216400*    COMPARE.
216500*    701 IS CALLED TWICE, ONCE PER SIDE, BECAUSE IT WORKS ON A
216600*    SINGLE
216700*    SHARED TRIM-LEN-TARGET WORK FIELD RATHER THAN TWO PARAMETERS.
216800     MOVE CTT-FIELD-A TO TRIM-LEN-TARGET.
216900     PERFORM 701-FIND-TRIM-LEN THRU 701-EXIT.
217000     MOVE TRIM-LEN-RESULT TO CTT-LEN-A.
217100     MOVE CTT-FIELD-B TO TRIM-LEN-TARGET.
217200     PERFORM 701-FIND-TRIM-LEN THRU 701-EXIT.
217300     MOVE TRIM-LEN-RESULT TO CTT-LEN-B.
217400*    STEP 3 - THE CHEAP CASE.  AN EXACT EQUAL COVERS MOST PAIRS
217500*    AND
217600*    SKIPS THE SUBSTRING SCAN ENTIRELY, SO IT IS CHECKED FIRST.
217700     IF CTT-FIELD-A = CTT-FIELD-B
217800         MOVE 'Y' TO CTT-MATCH-SW
217900         GO TO 700-EXIT
218000     END-IF.
218100*    STEP 4 - NOT EQUAL, SO TRY "B IS CONTAINED IN A" (A IS THE
218200*    LONGER OR EQUAL-LENGTH SIDE HERE).  BOTH LENGTHS MUST BE
218300*    POSITIVE OR A BLANK FIELD WOULD "MATCH" EVERYTHING.
218400     IF CTT-LEN-A > 0 AND CTT-LEN-B > 0 AND CTT-LEN-B <= CTT-LEN-A
218500         MOVE CTT-FIELD-A TO CTT-BIG
218600         MOVE CTT-FIELD-B TO CTT-SMALL
218700         MOVE CTT-LEN-A   TO CTT-BIG-LEN
218800         MOVE CTT-LEN-B   TO CTT-SMALL-LEN
218900         PERFORM 705-SCAN-SMALL-IN-BIG THRU 705-EXIT
219000     END-IF.
219100*    STEP 5 - STILL NO MATCH, SO TRY THE OTHER DIRECTION, "A IS
219200*    CONTAINED IN B".  THE NOT-CTT-WAS-MATCHED GUARD SKIPS THIS
219300*    WHEN
219400*    STEP 4 ALREADY FOUND SOMETHING, SINCE THE RULE IS "EITHER
219500*    DIRECTION COUNTS", NOT "BOTH DIRECTIONS MUST AGREE".
219600     IF NOT CTT-WAS-MATCHED
219700         AND CTT-LEN-A > 0 AND CTT-LEN-B > 0
219800         AND CTT-LEN-A < CTT-LEN-B
219900         MOVE CTT-FIELD-B TO CTT-BIG
220000         MOVE CTT-FIELD-A TO CTT-SMALL
220100         MOVE CTT-LEN-B   TO CTT-BIG-LEN
220200         MOVE CTT-LEN-A   TO CTT-SMALL-LEN
220300         PERFORM 705-SCAN-SMALL-IN-BIG THRU 705-EXIT
220400     END-IF.
220500 700-EXIT.
220600     EXIT.
220700
220800*    701 - LENGTH OF THE MEANINGFUL (NON-TRAILING-BLANK) TEXT
220900*    IN A 12-BYTE CODE FIELD.  SCANS FROM THE RIGHT SO AN
221000*    EMBEDDED BLANK (E.G. A TWO-WORD LOCATION) DOES NOT CUT
221100*    THE LENGTH SHORT.  CALLER LOADS TRIM-LEN-TARGET FIRST.
221200 701-FIND-TRIM-LEN.
221300*    A RESULT OF ZERO MEANS THE FIELD IS ALL BLANKS - 700 TREATS A
221400*    ZERO LENGTH ON EITHER SIDE AS "CANNOT CONTAIN ANYTHING"
221500*    RATHER
221600*    THAN LETTING AN EMPTY STRING MATCH BY VACUOUS CONTAINMENT.
221700     MOVE 0 TO TRIM-LEN-RESULT.
221800     PERFORM 702-CHECK-ONE-TRIM-POS THRU 702-EXIT
221900             VARYING TRIM-POS FROM 12 BY -1
222000             UNTIL TRIM-POS < 1 OR TRIM-LEN-RESULT > 0.
222100 701-EXIT.
222200     EXIT.
222300
222400*    ONE-POSITION CHECK CALLED BY 701'S VARYING LOOP - TRIM-LEN-
222500*    TARGET-R IS THE REDEFINES THAT GIVES US A PER-CHARACTER VIEW
222600*    OF THE TWELVE-BYTE CODE FIELD FOR THE SUBSCRIPTED REFERENCE.
222700 702-CHECK-ONE-TRIM-POS.
222800     IF TRIM-LEN-TARGET-R(TRIM-POS:1) NOT = SPACE
222900         MOVE TRIM-POS TO TRIM-LEN-RESULT
223000     END-IF.
223100 702-EXIT.
223200     EXIT.
223300
223400*    705 - SLIDE THE SHORTER (SMALL) CODE ACROSS THE LONGER
223500*    (BIG) ONE ONE POSITION AT A TIME LOOKING FOR AN EXACT
223600*    SUBSTRING MATCH.  CALLER LOADS CTT-BIG/CTT-BIG-LEN AND
223700*    CTT-SMALL/CTT-SMALL-LEN FIRST.
223800 705-SCAN-SMALL-IN-BIG.
223900*    CTT-LIMIT IS THE LAST STARTING POSITION IN CTT-BIG WHERE A
224000*    SUBSTRING OF LENGTH CTT-SMALL-LEN CAN STILL FIT WITHOUT
224100*    RUNNING
224200*    PAST THE TRIMMED END OF THE FIELD.
224300     COMPUTE CTT-LIMIT = CTT-BIG-LEN - CTT-SMALL-LEN + 1.
224400*    IF THE SMALL FIELD IS LONGER THAN THE TRIMMED BIG FIELD THE
224500*    LIMIT COMES OUT ZERO OR NEGATIVE - NO STARTING POSITION CAN
224600*    WORK, SO THE SCAN IS SKIPPED RATHER THAN RUN WITH A BAD
224700*    RANGE.
224800     IF CTT-LIMIT < 1
224900         GO TO 705-EXIT
225000     END-IF.
225100     PERFORM 706-CHECK-ONE-CTT-POSITION THRU 706-EXIT
225200             VARYING CTT-POS FROM 1 BY 1
225300             UNTIL CTT-POS > CTT-LIMIT OR CTT-WAS-MATCHED.
225400 705-EXIT.
225500     EXIT.
225600
225700*    ONE-POSITION COMPARE CALLED BY 705'S VARYING LOOP.  REFERENCE
225800*    MODIFICATION (THE (POS:LEN) NOTATION) IS USED INSTEAD OF
225900*    UNSTRING OR INSPECT TALLYING SO THE COMPARE STAYS A SIMPLE
226000*    FIXED-LENGTH EQUAL TEST, THE SAME TECHNIQUE THE SCAM SCREEN
226100*    AND
226200*    BEHAVIOUR SCORER PROGRAMS USE FOR THEIR OWN PHRASE SCANS.
226300 706-CHECK-ONE-CTT-POSITION.
226400     IF CTT-BIG(CTT-POS:CTT-SMALL-LEN)
226500        = CTT-SMALL(1:CTT-SMALL-LEN)
226600         MOVE 'Y' TO CTT-MATCH-SW
226700     END-IF.
226800 706-EXIT.
226900     EXIT.
227000
227100*--------------------------------------------------------------
227200*    600 - REPORT BUILDER - ASSEMBLES THE PER-STUDENT GUIDANCE
227300*    REPORT SECTION.  BLOCKS WRITE IN A FIXED SEQUENCE.
227400*--------------------------------------------------------------
227500 600-WRITE-STUDENT-REPORT.
227600*    THE NINE BLOCKS BELOW PRINT IN A FIXED ORDER MATCHING THE
227700*    GUIDANCE REPORT LAYOUT THE COUNSELOR'S OFFICE SIGNED OFF ON -
227800*    IDENTITY, PERSONALITY, SKILLS, CAREERS, SALARY, MARKET
227900*    OUTLOOK,
228000*    COLLEGES, ROADMAP, THEN NEXT STEPS - AND A BLANK SEPARATOR
228100*    LINE
228200*    CLOSES OUT EACH STUDENT'S SECTION OF THE REPORT. 
228300*    100-MAINLINE
228400*    CALLS THIS PARAGRAPH ONCE PER STUDENT AFTER ALL THE SCORING
228500*    AND
228600*    MATCHING PARAGRAPHS HAVE RUN, SO EVERY FIELD MOVED HERE IS
228700*    ALREADY SITTING IN WORKING STORAGE - NO I/O HAPPENS IN THIS
228800*    PARAGRAPH EXCEPT THE ACTUAL REPORT WRITES.
228900     PERFORM 610-WRITE-STUDENT-LINE     THRU 610-EXIT.
229000     PERFORM 620-WRITE-PERSONALITY-LINES THRU 620-EXIT.
229100     PERFORM 630-WRITE-SKILLS-BLOCK     THRU 630-EXIT.
229200     PERFORM 640-WRITE-CAREER-BLOCK     THRU 640-EXIT.
229300     PERFORM 650-WRITE-SALARY-LINE      THRU 650-EXIT.
229400     PERFORM 660-WRITE-MARKET-LINE      THRU 660-EXIT.
229500     PERFORM 670-WRITE-COLLEGE-BLOCK    THRU 670-EXIT.
229600     PERFORM 680-WRITE-ROADMAP-BLOCK    THRU 680-EXIT.
229700     PERFORM 690-WRITE-NEXTSTEPS-BLOCK  THRU 690-EXIT.
229800     MOVE BLANK-LINE TO RPT-REC.
229900     WRITE RPT-REC.
230000 600-EXIT.
230100     EXIT.
230200
230300*    610 - IDENTITY LINE.  PLAIN FIELD-BY-FIELD MOVES, NO
230400*    COMPUTATION - EVERYTHING HERE CAME STRAIGHT OFF THE STUDENT
230500*    ASSESSMENT RECORD OR OUT OF 200'S AVERAGE-MARKS RESULT.
230600 610-WRITE-STUDENT-LINE.
230700     MOVE STUDENT-ID      TO DLS-STUDENT-ID.
230800     MOVE STUDENT-NAME    TO DLS-STUDENT-NAME.
230900     MOVE STUDENT-AGE     TO DLS-AGE.
231000     MOVE STUDENT-GRADE   TO DLS-GRADE.
231100     MOVE AVERAGE-MARKS   TO DLS-AVG-MARK.
231200     MOVE DETAIL-LINE-STUDENT TO RPT-REC.
231300     WRITE RPT-REC.
231400 610-EXIT.
231500     EXIT.
231600
231700*    620 - TWO LINES PER STUDENT: THE MBTI TYPE WITH ALL FIVE
231800*    BIG-FIVE TRAIT FRACTIONS ON ONE LINE, THEN THE KEY-STRENGTH
231900*    SENTENCE 300-SCORE-PERSONALITY ALREADY PICKED ON A SECOND
232000*    LINE.
232100 620-WRITE-PERSONALITY-LINES.
232200     MOVE MBTI-TYPE       TO DLP-MBTI.
232300     MOVE OPENNESS-TRAIT       TO DLP-OPEN.
232400     MOVE CONSCIENTIOUS-TRAIT  TO DLP-CONSC.
232500     MOVE EXTRAVERSION-TRAIT   TO DLP-EXTRA.
232600     MOVE AGREEABLE-TRAIT      TO DLP-AGREE.
232700     MOVE NEUROTIC-TRAIT       TO DLP-NEURO.
232800     MOVE DETAIL-LINE-PERSONALITY TO RPT-REC.
232900     WRITE RPT-REC.
233000
233100     MOVE KEY-STRENGTH-TEXT TO DLK-STRENGTH.
233200     MOVE DETAIL-LINE-STRENGTH TO RPT-REC.
233300     WRITE RPT-REC.
233400 620-EXIT.
233500     EXIT.
233600
233700*    TOP-3 SKILLS AND THE 2 LOWEST-SCORING SKILLS UNDER 0.50 -
233800*    STABLE SELECTION, EARLIEST SKILL-TABLE ENTRY WINS TIES.
233900 630-WRITE-SKILLS-BLOCK.
234000*    DSK-LABEL ONLY PRINTS ON THE FIRST LINE OF EACH GROUP - 631
234100*    AND
234200*    632 BLANK IT OUT AFTER THEIR FIRST WRITE SO THE SECOND AND
234300*    THIRD SKILL LINES DO NOT REPEAT THE "TOP SKILLS:" CAPTION.
234400     MOVE 'TOP SKILLS:' TO DSK-LABEL.
234500     MOVE 0 TO TOP-SKILL-COUNT.
234600     PERFORM 631-SELECT-TOP-SKILL THRU 631-EXIT
234700             VARYING RANK-IDX FROM 1 BY 1
234800             UNTIL RANK-IDX > 3.
234900
235000     MOVE 'IMPROVEMENT:' TO DSK-LABEL.
235100     MOVE 0 TO LOW-SKILL-COUNT.
235200     PERFORM 632-SELECT-LOW-SKILL THRU 632-EXIT
235300             VARYING RANK-IDX FROM 1 BY 1
235400             UNTIL RANK-IDX > 2.
235500 630-EXIT.
235600     EXIT.
235700
235800*    631 - ONE PASS OVER ALL 8 SKILLS LOOKING FOR THE HIGHEST
235900*    SCORE
236000*    NOT ALREADY PICKED ON AN EARLIER CALL.  CALLED THREE TIMES BY
236100*    630'S VARYING LOOP TO BUILD THE TOP-3 LIST ONE SKILL AT A
236200*    TIME -
236300*    THE SAME REPEATED FIND-AND-MARK SHAPE AS 356 AND 506 USE FOR
236400*    THEIR TOP-5 CAREER AND COLLEGE LISTS.
236500 631-SELECT-TOP-SKILL.
236600     MOVE 0  TO SKILL-BEST-IDX.
236700     MOVE -1 TO SKILL-BEST-SCORE.
236800     PERFORM 6311-CHECK-ONE-SKILL-HIGH THRU 6311-EXIT
236900             VARYING SKILL-IDX FROM 1 BY 1 UNTIL SKILL-IDX > 8.
237000     IF SKILL-BEST-IDX > 0
237100         SET SKILL-ALREADY-RANKED(SKILL-BEST-IDX) TO TRUE
237200         ADD +1 TO TOP-SKILL-COUNT
237300         MOVE SKILL-NAME(SKILL-BEST-IDX)  TO DSK-NAME
237400         COMPUTE DSK-PCT = 100 * SKILL-SCORE(SKILL-BEST-IDX)
237500         MOVE DETAIL-LINE-SKILL TO RPT-REC
237600         WRITE RPT-REC
237700         MOVE SPACES TO DSK-LABEL
237800     END-IF.
237900 631-EXIT.
238000     EXIT.
238100
238200*    INITIAL SKILL-BEST-SCORE OF -1 GUARANTEES THE FIRST UNRANKED
238300*    SKILL CHECKED ALWAYS BECOMES THE INITIAL CANDIDATE, SINCE NO
238400*    REAL SKILL-SCORE VALUE (0 TO 1) CAN BE LOWER.
238500 6311-CHECK-ONE-SKILL-HIGH.
238600     IF NOT SKILL-ALREADY-RANKED(SKILL-IDX)
238700         IF SKILL-SCORE(SKILL-IDX) > SKILL-BEST-SCORE
238800             MOVE SKILL-SCORE(SKILL-IDX) TO SKILL-BEST-SCORE
238900             SET SKILL-BEST-IDX TO SKILL-IDX
239000         END-IF
239100     END-IF.
239200 6311-EXIT.
239300     EXIT.
239400
239500*    632 - SAME FIND-AND-MARK SHAPE AS 631, BUT LOOKING FOR THE
239600*    LOWEST SCORE UNDER THE .50 IMPROVEMENT THRESHOLD (REQ 5271) -
239700*    A STUDENT WHOSE WORST SKILL IS STILL ABOVE .50 GETS FEWER
239800*    THAN
239900*    TWO IMPROVEMENT LINES, WHICH IS INTENTIONAL, NOT A BUG.
240000 632-SELECT-LOW-SKILL.
240100     MOVE 0 TO SKILL-WORST-IDX.
240200     MOVE 1 TO SKILL-WORST-SCORE.
240300     PERFORM 6321-CHECK-ONE-SKILL-LOW THRU 6321-EXIT
240400             VARYING SKILL-IDX FROM 1 BY 1 UNTIL SKILL-IDX > 8.
240500     IF SKILL-WORST-IDX > 0
240600         SET SKILL-ALREADY-LOW-RANKED(SKILL-WORST-IDX) TO TRUE
240700         ADD +1 TO LOW-SKILL-COUNT
240800         MOVE SKILL-NAME(SKILL-WORST-IDX) TO DSK-NAME
240900         COMPUTE DSK-PCT = 100 * SKILL-SCORE(SKILL-WORST-IDX)
241000         MOVE DETAIL-LINE-SKILL TO RPT-REC
241100         WRITE RPT-REC
241200         MOVE SPACES TO DSK-LABEL
241300     END-IF.
241400 632-EXIT.
241500     EXIT.
241600
241700*    MIRROR OF 6311 EXCEPT THE .50 THRESHOLD GUARD COMES FIRST - A
241800*    SKILL AT OR ABOVE .50 IS NEVER A CANDIDATE NO MATTER HOW LOW
241900*    IT
242000*    RANKS AMONG THE OTHER SEVEN, WHICH IS WHY SKILL-WORST-IDX CAN
242100*    COME BACK ZERO AND 632 WRITE FEWER THAN TWO LINES.
242200 6321-CHECK-ONE-SKILL-LOW.
242300     IF NOT SKILL-ALREADY-LOW-RANKED(SKILL-IDX)
242400        AND SKILL-SCORE(SKILL-IDX) < .5
242500         IF SKILL-SCORE(SKILL-IDX) < SKILL-WORST-SCORE
242600             MOVE SKILL-SCORE(SKILL-IDX) TO SKILL-WORST-SCORE
242700             SET SKILL-WORST-IDX TO SKILL-IDX
242800         END-IF
242900     END-IF.
243000 6321-EXIT.
243100     EXIT.
243200
243300 640-WRITE-CAREER-BLOCK.
243400*    TOP-CAREER-COUNT CAN BE LESS THAN 5 WHEN THE CAREER MASTER
243500*    FILE
243600*    ITSELF HOLDS FEWER THAN 5 ROWS - THE VARYING LOOP STOPS AT
243700*    WHATEVER 356 ACTUALLY FOUND RATHER THAN ASSUMING A FULL 5.
243800     PERFORM 641-WRITE-ONE-CAREER THRU 641-EXIT
243900             VARYING RANK-IDX FROM 1 BY 1
244000             UNTIL RANK-IDX > TOP-CAREER-COUNT.
244100 640-EXIT.
244200     EXIT.
244300
244400*    641 - TWO LINES PER RANKED CAREER.  TC-SOURCE-IDX POINTS BACK
244500*    INTO CAREER-TAB-ENTRY SO THE NAME/CATEGORY/DIFFICULTY/RISK
244600*    FIELDS CAN BE PULLED FRESH FROM THE MASTER TABLE RATHER THAN
244700*    BEING DUPLICATED INTO TOP-CAREER-TABLE AT SELECTION TIME -
244800*    THE
244900*    FIRST LINE IS THE SUMMARY, THE SECOND IS THE 352-355 WEIGHTED
245000*    SUB-SCORE BREAKDOWN FOR A COUNSELOR WHO WANTS TO SEE WHY THIS
245100*    CAREER RANKED WHERE IT DID.
245200 641-WRITE-ONE-CAREER.
245300     SET TOP-CAR-SOURCE TO TC-SOURCE-IDX(RANK-IDX).
245400     MOVE RANK-IDX                        TO DLC-RANK.
245500     MOVE CGT-CAREER-NAME(TOP-CAR-SOURCE)  TO DLC-NAME.
245600     MOVE CGT-CATEGORY(TOP-CAR-SOURCE)     TO DLC-CATEGORY.
245700     MOVE TC-MATCH-PCT(RANK-IDX)           TO DLC-MATCH-PCT.
245800     MOVE CGT-DIFFICULTY(TOP-CAR-SOURCE)   TO DLC-DIFFICULTY.
245900     COMPUTE DLC-AUTO-RISK =
246000         100 * CGT-AUTOMATION-RISK(TOP-CAR-SOURCE).
246100     MOVE DETAIL-LINE-CAREER TO RPT-REC.
246200     WRITE RPT-REC.
246300
246400     MOVE TC-SKILL-PCT(RANK-IDX)    TO DLB-SKILL-PCT.
246500     MOVE TC-PERS-PCT(RANK-IDX)     TO DLB-PERS-PCT.
246600     MOVE TC-ACAD-PCT(RANK-IDX)     TO DLB-ACAD-PCT.
246700     MOVE TC-INTEREST-PCT(RANK-IDX) TO DLB-INT-PCT.
246800     MOVE DETAIL-LINE-BREAKDOWN TO RPT-REC.
246900     WRITE RPT-REC.
247000 641-EXIT.
247100     EXIT.
247200
247300*    650 - ONE LINE, THE #1-RANKED CAREER'S 400-PROJECT-SALARY
247400*    FIGURES.  SAL-GROWTH-RATE PRINTS AS A WHOLE-NUMBER PERCENT
247500*    (MULTIPLIED BY 100) SO THE REPORT MATCHES HOW THE COUNSELOR'S
247600*    OFFICE QUOTES GROWTH FIGURES OUT LOUD, NOT AS A DECIMAL
247700*    FRACTION.
247800 650-WRITE-SALARY-LINE.
247900     MOVE SAL-STARTING  TO DLY-START.
248000     MOVE SAL-3-YEAR    TO DLY-3YR.
248100     MOVE SAL-5-YEAR    TO DLY-5YR.
248200     MOVE SAL-10-YEAR   TO DLY-10YR.
248300     MOVE SAL-15-YEAR   TO DLY-15YR.
248400     COMPUTE DLY-GROWTH = 100 * SAL-GROWTH-RATE.
248500     MOVE DETAIL-LINE-SALARY TO RPT-REC.
248600     WRITE RPT-REC.
248700 650-EXIT.
248800     EXIT.
248900
249000*    660 - ONE LINE, THE 450-FORECAST-MARKET RESULTS FOR THE #1
249100*    CAREER'S CATEGORY.  RE-POINTS TOP-CAR-SOURCE RATHER THAN
249200*    TRUSTING IT TO STILL HOLD THE VALUE 641 LEFT IN IT, SINCE 641
249300*    MOVES THROUGH ALL 5 RANKS AND WOULD HAVE LEFT IT ON RANK 5 BY
249400*    THE TIME CONTROL REACHES THIS PARAGRAPH.
249500 660-WRITE-MARKET-LINE.
249600     SET TOP-CAR-SOURCE TO TC-SOURCE-IDX(1).
249700     MOVE MKT-OUTLOOK TO DLM-OUTLOOK.
249800     COMPUTE DLM-BASE-GROWTH =
249900         100 * CGT-JOB-GROWTH-RATE(TOP-CAR-SOURCE).
250000     COMPUTE DLM-AUTO-RISK =
250100         100 * CGT-AUTOMATION-RISK(TOP-CAR-SOURCE).
250200     MOVE MKT-AI-IMPACT TO DLM-AI-IMPACT.
250300     MOVE MKT-DEMAND-INDEX TO DLM-INDEX.
250400     MOVE DETAIL-LINE-MARKET TO RPT-REC.
250500     WRITE RPT-REC.
250600 660-EXIT.
250700     EXIT.
250800
250900*    670-671 - SAME ONE-PARAGRAPH-PER-RANK SHAPE AS 640/641, BUT
251000*    FOR
251100*    THE TOP-RANKED QUALIFYING COLLEGES FROM 500-FIND-COLLEGES.
251200*    TOP-COLLEGE-COUNT CAN BE ZERO WHEN NO COLLEGE IN THE MASTER
251300*    FILE QUALIFIED FOR THIS STUDENT'S TOP CAREER CATEGORY - IN
251400*    THAT
251500*    CASE THE VARYING LOOP BODY NEVER EXECUTES AND THIS SECTION OF
251600*    THE REPORT PRINTS NO COLLEGE LINES AT ALL, WHICH IS CORRECT.
251700 670-WRITE-COLLEGE-BLOCK.
251800     PERFORM 671-WRITE-ONE-COLLEGE THRU 671-EXIT
251900             VARYING RANK-IDX FROM 1 BY 1
252000             UNTIL RANK-IDX > TOP-COLLEGE-COUNT.
252100 670-EXIT.
252200     EXIT.
252300
252400*    ONE LINE PER RANKED COLLEGE - TL-SOURCE-IDX POINTS BACK INTO
252500*    COLLEGE-TAB-ENTRY THE SAME WAY TC-SOURCE-IDX DOES FOR CAREERS
252600*    AT 641 ABOVE, SINCE THE TOP-5 LIST IS RANK ORDER, NOT CATALOG
252700*    ORDER.  PLACEMENT RATE IS STORED AS A FRACTION IN THE COLLEGE
252800*    MASTER AND MULTIPLIED BY 100 HERE SO IT PRINTS AS A PERCENT,
252900*    MATCHING HOW 400/450 CONVERT THEIR OWN STORED FRACTIONS.
253000 671-WRITE-ONE-COLLEGE.
253100     SET CLW-IDX TO TL-SOURCE-IDX(RANK-IDX).
253200     MOVE RANK-IDX                    TO DLG-RANK.
253300     MOVE CLT-COLLEGE-NAME(CLW-IDX)   TO DLG-NAME.
253400     MOVE CLT-LOCATION(CLW-IDX)       TO DLG-LOCATION.
253500     MOVE TL-SUITABILITY-PCT(RANK-IDX) TO DLG-SUIT-PCT.
253600     MOVE CLT-FEES(CLW-IDX)           TO DLG-FEES.
253700     COMPUTE DLG-PLACEMENT = 100 * CLT-PLACEMENT-RATE(CLW-IDX).
253800     MOVE TL-BUDGET-FIT-TAG(RANK-IDX) TO DLG-BUDGET-TAG.
253900     MOVE DETAIL-LINE-COLLEGE TO RPT-REC.
254000     WRITE RPT-REC.
254100 671-EXIT.
254200     EXIT.
254300
254400*    FIXED 5-PHASE ROADMAP TEMPLATE - YEAR 1 NAMES THE TOP
254500*    CAREER'S FIRST TWO REQUIRED-SUBJECT CODES (01/12/99 TLK).
254600*    THE ROADMAP IS A FIXED 5-LINE TEMPLATE, NOT A COMPUTED
254700*    SCHEDULE - ONLY YEAR 1'S TEXT IS PARAMETERIZED, BY THE #1
254800*    CAREER'S FIRST TWO REQUIRED SUBJECTS, BECAUSE THAT IS THE
254900*    ONLY
255000*    LINE A COUNSELOR ASKED TO SEE TIED TO THE ACTUAL MATCH
255100*    RESULT;
255200*    YEARS 2-5 READ THE SAME FOR EVERY STUDENT ON PURPOSE.
255300 680-WRITE-ROADMAP-BLOCK.
255400     SET TOP-CAR-SOURCE TO TC-SOURCE-IDX(1).
255500     MOVE SPACES TO DLR-LINE-TEXT.
255600     STRING 'YEAR 1 - FOUNDATION BUILDING: STRENGTHEN '
255700                 DELIMITED BY SIZE
255800             CGT-REQ-SUBJECTS(TOP-CAR-SOURCE 1)
255900                 DELIMITED BY SPACE
256000             ' AND ' DELIMITED BY SIZE
256100             CGT-REQ-SUBJECTS(TOP-CAR-SOURCE 2)
256200                 DELIMITED BY SPACE
256300             INTO DLR-LINE-TEXT.
256400     MOVE DETAIL-LINE-ROADMAP TO RPT-REC.
256500     WRITE RPT-REC.
256600
256700     MOVE 'YEAR 2 - SKILL DEVELOPMENT: COURSEWORK AND PROJECTS'
256800                                   TO DLR-LINE-TEXT.
256900     MOVE DETAIL-LINE-ROADMAP TO RPT-REC.
257000     WRITE RPT-REC.
257100
257200     MOVE 'YEAR 3 - PRACTICAL EXPERIENCE: INTERNSHIP OR CO-OP'
257300                                   TO DLR-LINE-TEXT.
257400     MOVE DETAIL-LINE-ROADMAP TO RPT-REC.
257500     WRITE RPT-REC.
257600
257700     MOVE 'YEAR 4 - SPECIALIZATION: ADVANCED STUDY AND CERTS'
257800                                   TO DLR-LINE-TEXT.
257900     MOVE DETAIL-LINE-ROADMAP TO RPT-REC.
258000     WRITE RPT-REC.
258100
258200     MOVE 'YEAR 5 - CAREER LAUNCH AND GROWTH'
258300                                   TO DLR-LINE-TEXT.
258400     MOVE DETAIL-LINE-ROADMAP TO RPT-REC.
258500     WRITE RPT-REC.
258600 680-EXIT.
258700     EXIT.
258800
258900*    FIXED NEXT-STEPS TEXT PARAMETERIZED BY THE #1 CAREER NAME
259000*    AND ITS OWN FIRST REQUIRED SKILL (01/12/99 TLK; SKILL LOOKUP
259100*    CORRECTED 08/22/00 TLK, REQ 5955).
259200*    FIVE NEXT-STEP LINES - THE FIRST TWO ARE PARAMETERIZED (#1
259300*    CAREER NAME, #1 CAREER'S FIRST REQUIRED SKILL), THE REMAINING
259400*    THREE ARE FIXED COUNSELOR BOILERPLATE THAT APPLIES TO EVERY
259500*    STUDENT REGARDLESS OF MATCH RESULT.  THE SECOND LINE USED TO
259600*    NAME SKILL-NAME(1) UNCONDITIONALLY (ALWAYS "ANALYTICAL",
259700*    REGARDLESS OF WHICH SKILL THE #1 CAREER ACTUALLY REQUIRED) -
259800*    691 NOW WALKS THE #1 CAREER'S OWN CGT-TRAIT-REQS SLOTS AND
259900*    PICKS THE LOWEST-INDEXED ONE THAT IS NONZERO, SO THE ADVICE
260000*    MATCHES THE CAREER THAT WAS ACTUALLY MATCHED.
260100 690-WRITE-NEXTSTEPS-BLOCK.
260200     SET TOP-CAR-SOURCE TO TC-SOURCE-IDX(1).
260300
260400     MOVE 1 TO DLN-NUMBER.
260500     MOVE SPACES TO DLN-TEXT.
260600     STRING 'RESEARCH ' DELIMITED BY SIZE
260700             CGT-CAREER-NAME(TOP-CAR-SOURCE) DELIMITED BY SPACE
260800             ' AS A CAREER PATH' DELIMITED BY SIZE
260900             INTO DLN-TEXT.
261000     MOVE DETAIL-LINE-NEXTSTEP TO RPT-REC.
261100     WRITE RPT-REC.
261200
261300     MOVE 0 TO NSB-SKILL-IDX.
261400     MOVE 'N' TO NSB-FOUND-SW.
261500     PERFORM 691-FIND-FIRST-REQ-SKILL THRU 691-EXIT
261600             VARYING NSB-SKILL-IDX FROM 1 BY 1
261700             UNTIL NSB-SKILL-IDX > 8
261800                OR NSB-SKILL-WAS-FOUND.
261900     IF NOT NSB-SKILL-WAS-FOUND
262000         MOVE 1 TO NSB-SKILL-IDX
262100     END-IF.
262200
262300     MOVE 2 TO DLN-NUMBER.
262400     MOVE SPACES TO DLN-TEXT.
262500     STRING 'BUILD YOUR ' DELIMITED BY SIZE
262600             SKILL-NAME(NSB-SKILL-IDX) DELIMITED BY SPACE
262700             ' SKILLS FURTHER' DELIMITED BY SIZE
262800             INTO DLN-TEXT.
262900     MOVE DETAIL-LINE-NEXTSTEP TO RPT-REC.
263000     WRITE RPT-REC.
263100
263200*    LINES 3-5 NEVER CHANGE PER STUDENT - NO STRING, JUST A
263300*    LITERAL
263400*    MOVE, SINCE THERE IS NOTHING TO PARAMETERIZE.
263500     MOVE 3 TO DLN-NUMBER.
263600     MOVE 'SPEAK WITH A GUIDANCE COUNSELOR ABOUT THIS REPORT'
263700                                 TO DLN-TEXT.
263800     MOVE DETAIL-LINE-NEXTSTEP TO RPT-REC.
263900     WRITE RPT-REC.
264000
264100     MOVE 4 TO DLN-NUMBER.
264200     MOVE 'VISIT THE TOP-RANKED COLLEGES ON AN OPEN DAY'
264300                                 TO DLN-TEXT.
264400     MOVE DETAIL-LINE-NEXTSTEP TO RPT-REC.
264500     WRITE RPT-REC.
264600
264700     MOVE 5 TO DLN-NUMBER.
264800     MOVE 'REVIEW THIS REPORT AGAIN NEXT TERM'
264900                                 TO DLN-TEXT.
265000     MOVE DETAIL-LINE-NEXTSTEP TO RPT-REC.
265100     WRITE RPT-REC.
265200 690-EXIT.
265300     EXIT.
265400
265500*    ONE TRAIT-REQUIREMENT SLOT ON THE #1 CAREER, CALLED BY 690'S
265600*    VARYING LOOP - THE FIRST SLOT FOUND NONZERO WINS AND SETS
265700*    NSB-FOUND-SW TO STOP THE LOOP, SAME EARLY-EXIT SHAPE AS
265800*    5021'S SET-TRUE-AND-LEAVE-ALONE QUALIFY TEST.
265900 691-FIND-FIRST-REQ-SKILL.
266000     IF CGT-TRAIT-REQS(TOP-CAR-SOURCE NSB-SKILL-IDX) > 0
266100         MOVE 'Y' TO NSB-FOUND-SW
266200     END-IF.
266300 691-EXIT.
266400     EXIT.
266500
266600*--------------------------------------------------------------
266700*    150 - END-OF-RUN TRAILER - 03/30/99 RSM ADDED THE AVERAGE
266800*    TOP-MATCH PERCENTAGE (REQ 5390).
266900*--------------------------------------------------------------
267000 150-WRITE-TRAILER.
267100*    THE ZERO-STUDENTS GUARD EXISTS BECAUSE AN EMPTY STUDENT FILE
267200*    STILL REACHES THIS PARAGRAPH (000-HOUSEKEEPING PRIMES THE
267300*    FIRST
267400*    READ BEFORE THE HEADER IS EVEN WRITTEN) - WITHOUT IT A DIVIDE
267500*    BY ZERO WOULD ABEND THE RUN ON A FILE WITH NO DETAIL RECORDS.
267600     IF STUDENTS-PROCESSED = 0
267700         MOVE 0 TO AVG-TOP-MATCH-PCT
267800     ELSE
267900         COMPUTE AVG-TOP-MATCH-PCT ROUNDED =
268000             SUM-TOP-MATCH-PCT / STUDENTS-PROCESSED
268100     END-IF.
268200
268300     MOVE STUDENTS-PROCESSED TO TR1-STUDENTS.
268400     MOVE TRAILER-LINE1 TO RPT-REC.
268500     WRITE RPT-REC.
268600
268700     MOVE REPORTS-WRITTEN TO TR2-REPORTS.
268800     MOVE TRAILER-LINE2 TO RPT-REC.
268900     WRITE RPT-REC.
269000
269100     MOVE AVG-TOP-MATCH-PCT TO TR3-AVG-MATCH.
269200     MOVE TRAILER-LINE3 TO RPT-REC.
269300     WRITE RPT-REC.
269400 151-EXIT.
269500     EXIT.
269600
269700*--------------------------------------------------------------
269800*    900 - CLEANUP
269900*--------------------------------------------------------------
270000 900-CLEANUP.
270100*    ALL FOUR FILES ARE CLOSED HERE REGARDLESS OF WHICH ONE HIT
270200*    END
270300*    OF FILE FIRST - 110-READ-STUDENT SETS NO-MORE-RECORDS OFF THE
270400*    STUDENT FILE ALONE, BUT THE CAREER AND COLLEGE MASTER FILES
270500*    WERE FULLY CONSUMED AT HOUSEKEEPING TIME AND THE REPORT FILE
270600*    STAYS OPEN FOR WRITING THROUGHOUT THE RUN.
270700     CLOSE STUDENT-FILE.
270800     CLOSE CAREER-FILE.
270900     CLOSE COLLEGE-FILE.
271000     CLOSE REPORT-FILE.
271100     DISPLAY 'CARGUIDE - RUN COMPLETE'.
271200 900-EXIT.
271300     EXIT.
271400****************************************************************
271500*  END-OF-PROGRAM NOTES FOR THE NEXT MAINTAINER
271600*  --------------------------------------------------------
271700*  1. PARAGRAPH NUMBERING - THE HUNDREDS DIGIT GROUPS BY ROLE:
271800*     000/900 ARE ONE-TIME SETUP/TEARDOWN, 010 IS THE PAGE
271900*     HEADER, 050-065 ARE THE TWO MASTER LOAD PASSES RUN ONLY AT
272000*     HOUSEKEEPING, 100/110 ARE THE PER-STUDENT DRIVER AND ITS
272100*     READ, 150 IS THE ONE-TIME END-OF-RUN TRAILER, 200-210 ARE
272200*     THE SUBJECT NORMALIZER, 250-260 THE SKILL RATER, 300-310
272300*     THE PERSONALITY SCORER, 350-357 THE CAREER MATCHER, 400
272400*     THE SALARY PROJECTOR, 450-451 THE MARKET FORECASTER,
272500*     500-507 THE COLLEGE FINDER, 600-690 THE REPORT BUILDER
272600*     (EACH BLOCK OF THE PRINTED REPORT HAS ITS OWN TENS-SERIES
272700*     PARAGRAPH), AND 700-706 ARE THE SHARED EQUALS-OR-CONTAINS
272800*     UTILITY ADDED 07/19/99.  WHEN ADDING A NEW GUIDANCE RULE,
272900*     FIND THE SERIES THAT OWNS THAT PART OF THE REPORT AND
273000*     NUMBER THE NEW PARAGRAPH WITHIN IT RATHER THAN APPENDING A
273100*     NEW HUNDREDS-SERIES TO THE END OF THE PROGRAM.
273200*  2. THIS PROGRAM IS ONE OF THREE GUIDANCE-SUITE BATCH STEPS
273300*     (CARGUIDE, SCAMSCRN, BEHVSCOR), EACH ITS OWN JOB STEP
273400*     UNDER THE SAME JCL STREAM.  CARGUIDE RUNS FIRST SINCE THE
273500*     COUNSELOR'S OFFICE REVIEWS THE GUIDANCE REPORT BEFORE THE
273600*     SCAM-CONTENT AND MOCK-INTERVIEW SCREENS, BUT NOTHING IN
273700*     ANY OF THE THREE PROGRAMS ENFORCES THAT ORDER - IT IS A
273800*     JCL SCHEDULING DECISION, NOT A PROGRAM DEPENDENCY.
273900*  3. TO ADD A NEW CAREER OR COLLEGE FIELD, WIDEN THE CARREC OR
274000*     COLREC COPYBOOK, WIDEN THE MATCHING CAREER-TAB-ENTRY OR
274100*     COLLEGE-TAB-ENTRY GROUP IN WORKING STORAGE TO MATCH, AND
274200*     ADD THE MOVE TO THE 050/060 LOAD PARAGRAPH - THE LOAD
274300*     PASSES ARE THE ONLY PLACE A MASTER-RECORD FIELD CROSSES
274400*     FROM THE READ BUFFER INTO THE IN-MEMORY TABLE.
274500*  4. TO ADD A NEW TOP-5 SUB-SCORE TO THE CAREER MATCHER OR
274600*     COLLEGE FINDER, FOLLOW THE SHAPE OF THE EXISTING SUB-SCORE
274700*     PARAGRAPHS (352-354 FOR CAREERS, 503-504 FOR COLLEGES) -
274800*     EACH COMPUTES ONE FRACTIONAL SCORE INTO THE WORK TABLE,
274900*     AND THE OVERALL MATCH/SUITABILITY PERCENTAGE IN 351/501 IS
275000*     A WEIGHTED COMBINATION OF ALL OF THEM.  DOCUMENT THE NEW
275100*     WEIGHT SPLIT IN THE CHANGE LOG WITH A REQUEST NUMBER THE
275200*     SAME WAY 07/19/99'S FIX IS DOCUMENTED ABOVE, SINCE A
275300*     CHANGED WEIGHT SPLIT CHANGES EVERY STUDENT'S TOP-5 LIST.
275400*  5. THE TOP-5 SELECTION PARAGRAPHS (356, 506) ARE A REPEATED
275500*     FIND-THE-BEST-REMAINING-AND-MARK-IT-PICKED PASS, RUN FIVE
275600*     TIMES - NOT A SORT.  THIS MATCHES THE COUNSELOR OFFICE'S
275700*     05/06/97 TIE-BREAK RULE (EARLIER MASTER-FILE ENTRY WINS A
275800*     TIE) MORE NATURALLY THAN A GENERAL-PURPOSE SORT WOULD,
275900*     SINCE THE SCAN ALWAYS WALKS THE TABLE IN FILE ORDER AND
276000*     TAKES THE FIRST MAXIMUM IT FINDS.
276100*  6. IF A FUTURE REQUEST EVER ASKS FOR MORE THAN A TOP-5 OR
276200*     TOP-3 LIST, WIDEN TOP-CAREER-TABLE / TOP-SKILL-COUNT /
276300*     ETC. RATHER THAN HARD-CODING A SECOND CONSTANT - SEVERAL
276400*     PARAGRAPHS (356, 506, 631, 632) REPEAT THE LITERAL 5 OR 3
276500*     AND ALL OF THEM WOULD NEED TO CHANGE TOGETHER.
276600****************************************************************
276700
276800
276900
277000
277100
277200
277300
