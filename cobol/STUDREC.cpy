000100****************************************************************
000200*    COPY BOOK .... STUDREC
000300*    STUDENT ASSESSMENT RECORD - GUIDANCE INTAKE FILE
000400*
000500*    DESCRIPTION:
000600*      ONE RECORD PER STUDENT ASSESSMENT SUBMITTED TO THE
000700*      CAREER GUIDANCE BATCH.  CARRIES THE RAW SUBJECT MARKS,
000800*      SUBJECT/LOCATION PREFERENCES, FAMILY BUDGET AND THE
000900*      PERSONALITY QUESTIONNAIRE ANSWERS.
001000*
001100*    MAINTENANCE:
001200*      03/14/94  RSM   ORIGINAL LAYOUT - CARD IMAGE, 80 BYTES
001300*      11/02/95  RSM   ADDED SUBJECT PREF AND BUDGET FIELDS,
001400*                      RECORD WIDENED TO 180
001500*      06/19/96  TLK   ADDED PERSONALITY ANSWER TABLE (REQ 4471)
001600*      09/08/98  RSM   Y2K - NO DATE FIELDS IN THIS RECORD,
001700*                      REVIEWED - NO CHANGE REQUIRED
001800****************************************************************
001900 01  STUDENT-RECORD.
002000*--------------------------------------------------------------
002100*    IDENTIFICATION AND DEMOGRAPHIC FIELDS
002200*--------------------------------------------------------------
002300     05  STUDENT-ID                   PIC X(06).
002400     05  STUDENT-NAME                 PIC X(20).
002500     05  STUDENT-AGE                  PIC 9(02).
002600     05  STUDENT-GRADE                PIC X(04).
002700*--------------------------------------------------------------
002800*    RAW SUBJECT MARKS - 0 THRU 100, 999 = MARK NOT SUBMITTED
002900*    (SUBJECT NORMALIZER DEFAULTS AN ABSENT MARK TO 50)
003000*--------------------------------------------------------------
003100     05  STUDENT-MARKS.
003200         10  MARK-MATH                PIC 9(03).
003300         10  MARK-SCIENCE              PIC 9(03).
003400         10  MARK-ENGLISH              PIC 9(03).
003500         10  MARK-ARTS                 PIC 9(03).
003600         10  MARK-COMMERCE             PIC 9(03).
003700         10  MARK-COMPUTER             PIC 9(03).
003800         10  MARK-SPORTS               PIC 9(03).
003900         10  MARK-SOCIAL               PIC 9(03).
004000*--  ALTERNATE VIEW OF THE MARK BLOCK FOR SUBSCRIPTED ACCESS
004100*--  IN THE SKILL-RATING FORMULAS (REQ 4471)
004200     05  MARK-TABLE REDEFINES STUDENT-MARKS.
004300         10  MARK-ENTRY OCCURS 8 TIMES
004400                        INDEXED BY MARK-TAB-IDX  PIC 9(03).
004500*--------------------------------------------------------------
004600*    UP TO 3 PREFERRED SUBJECT CODES, LEFT-JUSTIFIED, BLANK
004700*    FILLED - USED BY THE CAREER MATCHER ACADEMIC SUB-SCORE
004800*--------------------------------------------------------------
004900     05  STUDENT-SUBJ-PREFS.
005000         10  SUBJ-PREF OCCURS 3 TIMES  PIC X(10).
005100     05  STUDENT-SUBJ-PREFS-X REDEFINES STUDENT-SUBJ-PREFS
005200                                  PIC X(30).
005300*--------------------------------------------------------------
005400*    INTEREST / BUDGET / LOCATION - USED BY THE CAREER MATCHER
005500*    INTEREST SUB-SCORE AND BY THE COLLEGE FINDER
005600*--------------------------------------------------------------
005700     05  STUDENT-INTEREST-CAT         PIC X(12).
005800     05  STUDENT-BUDGET-AMT           PIC 9(08).
005900     05  STUDENT-BUDGET-CURR          PIC X(03).
006000     05  STUDENT-PREF-LOCATION        PIC X(12).
006100*--------------------------------------------------------------
006200*    PERSONALITY QUESTIONNAIRE - ANSWER-COUNT TELLS HOW MANY
006300*    OF THE 12 ANSWER SLOTS BELOW ARE ACTUALLY POPULATED.
006400*    DIMENSION CODE IS ONE OF E/I/S/N/T/F/J/P (MBTI) OR
006500*    O/C/X/A/U (BIG FIVE - OPENNESS, CONSCIENTIOUSNESS,
006600*    EXTRAVERSION, AGREEABLENESS, NEUROTICISM).  SCORE IS 0-9.
006700*--------------------------------------------------------------
006800     05  STUDENT-ANSWER-COUNT         PIC 9(02).
006900     05  STUDENT-ANSWERS OCCURS 12 TIMES
007000                        INDEXED BY ANSWER-TAB-IDX.
007100         10  ANSWER-DIMENSION         PIC X(01).
007200             88  ANSWER-IS-EXTRAVERT       VALUE 'E'.
007300             88  ANSWER-IS-INTROVERT       VALUE 'I'.
007400             88  ANSWER-IS-SENSING         VALUE 'S'.
007500             88  ANSWER-IS-INTUITIVE       VALUE 'N'.
007600             88  ANSWER-IS-THINKING        VALUE 'T'.
007700             88  ANSWER-IS-FEELING         VALUE 'F'.
007800             88  ANSWER-IS-JUDGING         VALUE 'J'.
007900             88  ANSWER-IS-PERCEIVING      VALUE 'P'.
008000             88  ANSWER-IS-OPENNESS        VALUE 'O'.
008100             88  ANSWER-IS-CONSCIENTIOUS   VALUE 'C'.
008200             88  ANSWER-IS-EXTRA-BIGFIVE   VALUE 'X'.
008300             88  ANSWER-IS-AGREEABLE       VALUE 'A'.
008400             88  ANSWER-IS-NEUROTIC        VALUE 'U'.
008500         10  ANSWER-SCORE             PIC 9(01).
008600*--------------------------------------------------------------
008700     05  FILLER                       PIC X(33).
