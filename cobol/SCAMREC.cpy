000100****************************************************************
000200*    COPY BOOK .... SCAMREC
000300*    SCAM CONTENT RECORD - CAREER ADVICE CONTENT SCREEN
000400*
000500*    DESCRIPTION:
000600*      ONE LINE-SEQUENTIAL RECORD PER PIECE OF CAREER-ADVICE
000700*      CONTENT TO BE SCREENED FOR MISLEADING RED-FLAG PHRASES.
000800*
000900*    MAINTENANCE:
001000*      06/19/96  TLK   ORIGINAL LAYOUT (REQ 4600)
001100*      09/08/98  RSM   Y2K - NO DATE FIELDS IN THIS RECORD,
001200*                      REVIEWED - NO CHANGE REQUIRED
001300****************************************************************
001400 01  SCAM-RECORD.
001500     05  SCAM-CONTENT-ID              PIC X(06).
001600     05  SCAM-SOURCE-NAME             PIC X(20).
001700     05  SCAM-CONTENT-TEXT            PIC X(120).
001800     05  FILLER                       PIC X(04).
