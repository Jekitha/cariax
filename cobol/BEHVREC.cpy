000100****************************************************************
000200*    COPY BOOK .... BEHVREC
000300*    BEHAVIOUR ANSWER RECORD - INTERVIEW ANSWER SCORE RUN
000400*
000500*    DESCRIPTION:
000600*      ONE LINE-SEQUENTIAL RECORD PER MOCK-INTERVIEW ANSWER TO
000700*      BE SCORED FOR LENGTH, EXAMPLE USE AND STRUCTURE.
000800*
000900*    MAINTENANCE:
001000*      06/19/96  TLK   ORIGINAL LAYOUT (REQ 4600)
001100*      09/08/98  RSM   Y2K - NO DATE FIELDS IN THIS RECORD,
001200*                      REVIEWED - NO CHANGE REQUIRED
001300****************************************************************
001400 01  BEHAVIOUR-RECORD.
001500     05  BEHAV-ANSWER-ID              PIC X(06).
001600     05  BEHAV-ANSWER-TEXT            PIC X(200).
001700     05  FILLER                       PIC X(04).
