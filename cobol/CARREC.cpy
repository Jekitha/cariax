000100****************************************************************
000200*    COPY BOOK .... CARREC
000300*    CAREER MASTER RECORD - GUIDANCE CAREER REFERENCE FILE
000400*
000500*    DESCRIPTION:
000600*      ONE RECORD PER CAREER CARRIED IN THE GUIDANCE CAREER
000700*      MASTER.  LOADED ENTIRELY INTO WORKING STORAGE AT THE
000800*      START OF THE RUN AND SEARCHED/SCORED AGAINST EVERY
000900*      STUDENT ASSESSMENT.
001000*
001100*    MAINTENANCE:
001200*      04/02/94  RSM   ORIGINAL LAYOUT
001300*      11/02/95  RSM   ADDED REQ-SUBJECTS AND TRAIT-REQS BLOCK
001400*                      TO SUPPORT THE ACADEMIC/SKILL MATCH RULES
001500*      02/11/97  TLK   ADDED AUTOMATION-RISK AND JOB-GROWTH-RATE
001600*                      FOR THE MARKET FORECAST (REQ 5120)
001700*      09/08/98  RSM   Y2K - NO DATE FIELDS IN THIS RECORD,
001800*                      REVIEWED - NO CHANGE REQUIRED
001900****************************************************************
002000 01  CAREER-RECORD.
002100*--------------------------------------------------------------
002200*    IDENTIFICATION AND CLASSIFICATION
002300*--------------------------------------------------------------
002400     05  CAREER-ID                    PIC 9(03).
002500     05  CAREER-NAME                  PIC X(25).
002600     05  CAREER-CATEGORY              PIC X(12).
002700         88  CAT-IS-TECHNOLOGY             VALUE 'TECHNOLOGY'.
002800         88  CAT-IS-HEALTHCARE             VALUE 'HEALTHCARE'.
002900         88  CAT-IS-FINANCE                VALUE 'FINANCE'.
003000         88  CAT-IS-ENGINEERING            VALUE 'ENGINEERING'.
003100         88  CAT-IS-CREATIVE               VALUE 'CREATIVE'.
003200         88  CAT-IS-MARKETING              VALUE 'MARKETING'.
003300         88  CAT-IS-LAW                    VALUE 'LAW'.
003400         88  CAT-IS-DESIGN                 VALUE 'DESIGN'.
003500         88  CAT-IS-MEDIA                  VALUE 'MEDIA'.
003600         88  CAT-IS-SCIENCE                VALUE 'SCIENCE'.
003700     05  CAREER-DIFFICULTY            PIC 9(02).
003800     05  CAREER-AUTOMATION-RISK       PIC V99.
003900     05  CAREER-JOB-GROWTH-RATE       PIC V99.
004000*--------------------------------------------------------------
004100*    UP TO 4 MBTI TYPES THE CAREER FITS, 5 BYTES EACH (4
004200*    LETTERS + 1 FILL BYTE), SPACE PADDED WHEN FEWER THAN 4
004300*--------------------------------------------------------------
004400     05  CAREER-PERSONALITY-FIT OCCURS 4 TIMES
004500                        INDEXED BY FIT-TAB-IDX    PIC X(05).
004600     05  CAREER-PERSONALITY-FIT-X
004700                        REDEFINES CAREER-PERSONALITY-FIT
004800                                                   PIC X(20).
004900*--------------------------------------------------------------
005000*    UP TO 3 REQUIRED SUBJECT CODES - "ANY" MATCHES EVERY
005100*    PREFERRED SUBJECT THE STUDENT LISTED
005200*--------------------------------------------------------------
005300     05  CAREER-REQ-SUBJECTS OCCURS 3 TIMES
005400                        INDEXED BY REQ-SUB-TAB-IDX PIC X(10).
005500*--------------------------------------------------------------
005600*    REQUIRED SKILL LEVELS, 0.00 - 1.00, ZERO = NOT REQUIRED.
005700*    ORDER MATCHES THE 8 SKILL-RATER OUTPUTS.
005800*--------------------------------------------------------------
005900     05  CAREER-TRAIT-REQS.
006000         10  TRAIT-REQ-ANALYTICAL     PIC V99.
006100         10  TRAIT-REQ-CREATIVE       PIC V99.
006200         10  TRAIT-REQ-TECHNICAL      PIC V99.
006300         10  TRAIT-REQ-COMMUNICATION  PIC V99.
006400         10  TRAIT-REQ-LEADERSHIP     PIC V99.
006500         10  TRAIT-REQ-DETAIL         PIC V99.
006600         10  TRAIT-REQ-PROBLEM-SOLVE  PIC V99.
006700         10  TRAIT-REQ-RESEARCH       PIC V99.
006800     05  TRAIT-REQ-TABLE REDEFINES CAREER-TRAIT-REQS.
006900         10  TRAIT-REQ-ENTRY OCCURS 8 TIMES
007000                        INDEXED BY TRAIT-TAB-IDX   PIC V99.
007100*--------------------------------------------------------------
007200*    SALARY SET CARRIED IN THE REPORT CURRENCY - ENTRY, MID
007300*    (5 YR) AND SENIOR (10 YR).  ZERO MEANS NOT SUPPLIED AND
007400*    THE SALARY PROJECTOR SUBSTITUTES THE SHOP DEFAULTS.
007500*--------------------------------------------------------------
007600     05  CAREER-SAL-ENTRY             PIC 9(08).
007700     05  CAREER-SAL-MID               PIC 9(08).
007800     05  CAREER-SAL-SENIOR            PIC 9(08).
007900*--------------------------------------------------------------
008000     05  FILLER                       PIC X(14).
