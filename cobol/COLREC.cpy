000100****************************************************************
000200*    COPY BOOK .... COLREC
000300*    COLLEGE MASTER RECORD - GUIDANCE COLLEGE REFERENCE FILE
000400*
000500*    DESCRIPTION:
000600*      ONE RECORD PER COLLEGE CARRIED IN THE GUIDANCE COLLEGE
000700*      MASTER.  LOADED ENTIRELY INTO WORKING STORAGE AT THE
000800*      START OF THE RUN AND SCORED FOR SUITABILITY AGAINST THE
000900*      STUDENT'S TOP CAREER, BUDGET AND PREFERRED LOCATION.
001000*
001100*    MAINTENANCE:
001200*      04/02/94  RSM   ORIGINAL LAYOUT
001300*      11/02/95  RSM   ADDED COURSE-CATS FOR CAREER-TO-COURSE
001400*                      QUALIFICATION (REQ 4480)
001500*      02/11/97  TLK   ADDED RANKING AND PLACEMENT-RATE
001600*      09/08/98  RSM   Y2K - NO DATE FIELDS IN THIS RECORD,
001700*                      REVIEWED - NO CHANGE REQUIRED
001800****************************************************************
001900 01  COLLEGE-RECORD.
002000*--------------------------------------------------------------
002100*    IDENTIFICATION AND LOCATION
002200*--------------------------------------------------------------
002300     05  COLLEGE-ID                   PIC 9(03).
002400     05  COLLEGE-NAME                 PIC X(25).
002500     05  COLLEGE-LOCATION             PIC X(12).
002600     05  COLLEGE-COUNTRY              PIC X(12).
002700*--------------------------------------------------------------
002800*    UP TO 3 COURSE-CATEGORY CODES OFFERED.  A COLLEGE WITH
002900*    NO CODE IN COMMON WITH THE CAREER'S REQUIRED-SUBJECT LIST
003000*    DOES NOT QUALIFY FOR SCORING.
003100*--------------------------------------------------------------
003200     05  COLLEGE-COURSE-CATS OCCURS 3 TIMES
003300                        INDEXED BY COURSE-TAB-IDX  PIC X(12).
003400     05  COLLEGE-COURSE-CATS-X
003500                        REDEFINES COLLEGE-COURSE-CATS
003600                                                   PIC X(36).
003700*--------------------------------------------------------------
003800*    FEES, RANKING AND PLACEMENT FEED THE SUITABILITY FORMULA.
003900*    FEES OF 99999999 MEANS "NOT REPORTED" AND IS TREATED AS
004000*    OVER BUDGET.  RANKING DEFAULTS TO 100, PLACEMENT TO 0.50
004100*    WHEN THE MASTER CARRIES ZERO IN EITHER FIELD.
004200*--------------------------------------------------------------
004300     05  COLLEGE-FEES-PER-YEAR        PIC 9(08).
004400         88  FEES-NOT-REPORTED            VALUE 99999999.
004500     05  COLLEGE-RANKING              PIC 9(03).
004600     05  COLLEGE-PLACEMENT-RATE       PIC V99.
004700*--------------------------------------------------------------
004800     05  FILLER                       PIC X(09).
