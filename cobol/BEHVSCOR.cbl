000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BEHVSCOR.
000300 AUTHOR.        T L KOVACH.
000400 INSTALLATION.  GUIDANCE SYSTEMS UNIT.
000500 DATE-WRITTEN.  06/25/96.
000600 DATE-COMPILED. 06/25/96.
000700 SECURITY.      NON-CONFIDENTIAL.
000800****************************************************************
000900*  THIS PROGRAM SCORES MOCK-INTERVIEW ANSWER TEXT SUBMITTED BY
001000*  THE GUIDANCE OFFICE'S INTERVIEW-PRACTICE MODULE.  EACH
001100*  ANSWER IS SCORED FOR LENGTH, USE OF CONCRETE EXAMPLES AND
001200*  USE OF STRUCTURING LANGUAGE.  A DETAIL LINE PRINTS FOR EVERY
001300*  ANSWER WITH A RECORD-COUNT/AVERAGE-SCORE TRAILER AT THE END
001400*  OF THE RUN.
001500*
001600*  BACKGROUND
001700*  ----------
001800*  THE INTERVIEW-PRACTICE MODULE LETS A STUDENT TYPE A FREE-
001900*  FORM ANSWER TO A CANNED BEHAVIOURAL QUESTION (THE "TELL ME
002000*  ABOUT A TIME..." STYLE OF QUESTION).  A HUMAN COUNSELOR DOES
002100*  NOT HAVE TIME TO READ EVERY SUBMITTED ANSWER BEFORE THE
002200*  WEEKLY PRACTICE SESSION, SO THIS PROGRAM GIVES EACH ANSWER A
002300*  QUICK MECHANICAL SCORE THE COUNSELOR CAN SORT BY BEFORE
002400*  DECIDING WHICH STUDENTS NEED ONE-ON-ONE COACHING.  THE SCORE
002500*  IS DELIBERATELY SIMPLE AND MECHANICAL - IT IS NOT A JUDGE OF
002600*  WHETHER THE ANSWER IS ACTUALLY GOOD, ONLY WHETHER IT SHOWS
002700*  THE THREE SURFACE TRAITS (LENGTH, EXAMPLES, STRUCTURE) THAT
002800*  THE COUNSELOR'S OFFICE HAS FOUND CORRELATE WITH A STRONGER
002900*  ANSWER IN PRACTICE.
003000*
003100*  CHANGE LOG
003200*  ----------
003300*  06/25/96  TLK   ORIGINAL PROGRAM (REQ 4600)
003400*  02/11/97  TLK   ADDED "BECAUSE" TO THE STRUCTURE-PHRASE LIST
003500*                  PER COUNSELOR OFFICE REVIEW (REQ 5123) - THE
003600*                  ORIGINAL FOUR MARKERS (FIRST/SECOND/THEN/
003700*                  FINALLY) WERE FOUND TO MISS ANSWERS THAT
003800*                  EXPLAINED CAUSE AND EFFECT WITHOUT A STEP
003900*                  MARKER WORD
004000*  09/08/98  RSM   Y2K REVIEW - NO DATE FIELDS PRINTED ON THIS
004100*                  REPORT, NO CHANGE REQUIRED
004200*  02/14/00  DWR   WINDOW-2000 PATCH REVIEW SIGN-OFF - NO DATE
004300*                  FIELDS PRINTED ON THIS REPORT, NO CODE CHANGE
004400*                  REQUIRED, LOGGED PER OPERATIONS REQUEST (REQ
004500*                  5900)
004600*  07/18/00  TLK   ADDED "AS A RESULT" TO THE STRUCTURE-PHRASE
004700*                  LIST AFTER THE FALL PILOT GROUP'S ANSWERS
004800*                  SHOWED THAT WORDING USED IN PLACE OF "THEN"
004900*                  (REQ 5958)
005000*  05/21/01  RSM   REVIEWED THE 50-WORD LENGTH THRESHOLD AGAINST
005100*                  A FRESH SAMPLE OF SPRING 2001 ANSWERS -
005200*                  THRESHOLD STILL HOLDS, NO CHANGE REQUIRED
005300*  11/14/01  DWR   ADDED THIS ENTRY TO THE SUITE-WIDE CHANGE-LOG
005400*                  AUDIT REQUESTED BY OPERATIONS AFTER THE 2001
005500*                  YEAR-END REVIEW - NO FUNCTIONAL CHANGE, LOG
005600*                  FORMAT CONFIRMED CONSISTENT WITH CARGUIDE AND
005700*                  SCAMSCRN (REQ 6010)
005800*
005900*  MAINTENANCE NOTES
006000*  -----------------
006100*  1. THIS PROGRAM DELIBERATELY DOES NOT TRY TO JUDGE WHETHER
006200*     AN EXAMPLE IS A GOOD EXAMPLE OR WHETHER THE STRUCTURE
006300*     MAKES SENSE - IT ONLY CHECKS FOR THE PRESENCE OF CERTAIN
006400*     WORDING PATTERNS.  A STUDENT WHO WRITES "FOR EXAMPLE, I
006500*     HAVE NO EXAMPLES" WILL STILL SCORE THE EXAMPLES POINTS.
006600*     THIS IS A KNOWN AND ACCEPTED LIMITATION - THE COUNSELOR'S
006700*     OFFICE USES THE SCORE AS A SORT KEY, NOT A GRADE, AND
006800*     STILL READS THE ANSWER TEXT BEFORE COACHING A STUDENT.
006900*  2. THE WORD-COUNT THRESHOLD (50 WORDS, SEE 300-SCORE-ANSWER)
007000*     WAS SET BY THE COUNSELOR'S OFFICE AFTER LOOKING AT A
007100*     SAMPLE OF PRACTICE ANSWERS FROM THE FALL 1995 PILOT -
007200*     ANSWERS UNDER ABOUT 50 WORDS WERE CONSISTENTLY TOO THIN
007300*     TO COVER SITUATION/TASK/ACTION/RESULT.  IF THIS THRESHOLD
007400*     IS EVER CHANGED, UPDATE THE COMMENT ABOVE 300 TO MATCH.
007500*  3. THE SUBSTRING SCAN USED HERE (260/261) IS THE SAME SHAPE
007600*     USED IN THE SCAM CONTENT SCREEN (SCAMSCRN 210/211) AND IN
007700*     THE MAIN GUIDANCE RUN (CARGUIDE 700-706).  PARAGRAPH
007800*     NUMBERS AND WORKING-STORAGE NAMES ARE REPEATED LOCALLY IN
007900*     EACH PROGRAM RATHER THAN SHARED, SINCE PARAGRAPHS CANNOT
008000*     BE CALLED ACROSS SEPARATELY COMPILED PROGRAMS WITHOUT A
008100*     CALL STATEMENT, AND A SCAN THIS SMALL DOES NOT JUSTIFY THE
008200*     OVERHEAD OF A SEPARATELY LINKED SUBPROGRAM.
008300*  4. THIS PROGRAM IS A STAND-ALONE BATCH STEP, INDEPENDENT OF
008400*     CARGUIDE AND SCAMSCRN - NO SHARED FILE, WORKING STORAGE,
008500*     OR CALLED SUBPROGRAM CONNECTS THE THREE.
008600****************************************************************
008700 ENVIRONMENT DIVISION.
008800*--------------------------------------------------------------
008900*    CONFIGURATION SECTION - SAME IBM-390 TARGET AS THE REST
009000*    OF THE GUIDANCE SUITE.
009100*--------------------------------------------------------------
009200 CONFIGURATION SECTION.
009300 SOURCE-COMPUTER. IBM-390.
009400 OBJECT-COMPUTER. IBM-390.
009500*--------------------------------------------------------------
009600*    SPECIAL-NAMES - CARRIED IDENTICAL TO CARGUIDE AND SCAMSCRN
009700*    FOR CONSISTENCY ACROSS THE SUITE.  SEE SCAMSCRN'S COMMENT
009800*    ON THIS BLOCK FOR WHY THE UPSI SWITCH IS KEPT EVEN THOUGH
009900*    NO PARAGRAPH IN THIS PROGRAM TESTS IT TODAY.
010000*--------------------------------------------------------------
010100 SPECIAL-NAMES.
010200     C01 IS TOP-OF-FORM
010300     CLASS GUIDE-ALPHA-CLASS IS 'A' THRU 'Z'
010400     UPSI-0 ON  STATUS IS GUIDE-TEST-RUN
010500     UPSI-0 OFF STATUS IS GUIDE-PROD-RUN.
010600 INPUT-OUTPUT SECTION.
010700*--------------------------------------------------------------
010800*    FILE-CONTROL - ONE ANSWER INPUT, ONE PRINT REPORT.  SAME
010900*    NO-ERROR-FILE SHAPE AS SCAMSCRN - THE ANSWER FEED COMES
011000*    STRAIGHT OUT OF THE PRACTICE MODULE'S OWN EXPORT JOB, WHICH
011100*    ALREADY VALIDATES THE RECORD LAYOUT BEFORE IT IS WRITTEN.
011200*--------------------------------------------------------------
011300 FILE-CONTROL.
011400     SELECT BEHAV-FILE
011500         ASSIGN TO BEHAVIN
011600         ORGANIZATION IS LINE SEQUENTIAL
011700         FILE STATUS IS BHV-FCODE.
011800
011900     SELECT BEHAV-REPORT
012000         ASSIGN TO BEHAVRPT
012100         ORGANIZATION IS LINE SEQUENTIAL
012200         FILE STATUS IS BRP-FCODE.
012300
012400 DATA DIVISION.
012500 FILE SECTION.
012600*--------------------------------------------------------------
012700*    BEHAV-FILE - ONE MOCK-INTERVIEW ANSWER PER LINE, 206 BYTES,
012800*    BUILT FROM THE BEHVREC COPYBOOK LAYOUT (ANSWER-ID, QUESTION
012900*    CODE, ANSWER TEXT).  READ AS A RAW BUFFER AND RE-MAPPED
013000*    INTO BEHAVIOUR-RECORD BELOW.
013100*--------------------------------------------------------------
013200 FD  BEHAV-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 206 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS BHV-REC.
013800 01  BHV-REC                         PIC X(206).
013900
014000*--------------------------------------------------------------
014100*    BEHAV-REPORT - THE PRINTED SCORE REPORT, 132-BYTE PRINT
014200*    LINES (STANDARD GUIDANCE-SUITE PRINT WIDTH).
014300*--------------------------------------------------------------
014400 FD  BEHAV-REPORT
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 132 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS BRP-REC.
015000 01  BRP-REC                         PIC X(132).
015100
015200 WORKING-STORAGE SECTION.
015300
015400*--------------------------------------------------------------
015500*    FILE STATUS CODES - TESTED AFTER EVERY OPEN/READ/WRITE.
015600*    '00' IS SUCCESSFUL COMPLETION, '10' IS END OF FILE.
015700*    NEITHER FCODE HAS A FULL STATUS-HANDLER ROUTINE BEYOND THE
015800*    88-LEVELS SHOWN HERE - A BAD OPEN ON A BATCH STEP THIS
015900*    SMALL ABENDS THE STEP ANYWAY, SO THE EXTRA PARAGRAPH WOULD
016000*    ONLY EVER BE EXERCISED BY A READ PAST END OF FILE, WHICH
016100*    110-READ-BEHAV-FILE ALREADY HANDLES VIA THE AT-END CLAUSE
016200*    WITHOUT NEEDING TO CONSULT BHV-FCODE DIRECTLY.
016300*--------------------------------------------------------------
016400 01  WS-FILE-STATUS-CODES.
016500     05  BHV-FCODE                   PIC X(02).
016600         88  BHV-FILE-OK                 VALUE '00'.
016700         88  BHV-EOF                     VALUE '10'.
016800     05  BRP-FCODE                   PIC X(02).
016900         88  BRP-FILE-OK                 VALUE '00'.
017000     05  FILLER                      PIC X(02).
017100
017200*    END-OF-FILE DRIVER SWITCH FOR THE MAINLINE PERFORM UNTIL.
017300*    SET TO 'N' THE MOMENT THE AT-END CONDITION FIRES ON THE
017400*    ANSWER FILE; NOTHING ELSE IN THE PROGRAM TOUCHES IT.
017500 77  MORE-ANSWERS-SW                 PIC X(01) VALUE 'Y'.
017600     88  NO-MORE-RECORDS                 VALUE 'N'.
017700
017800*--------------------------------------------------------------
017900*    BEHAVIOUR ANSWER READ RECORD - SEE BEHVREC COPYBOOK FOR
018000*    THE FULL LAYOUT.  ANSWER-ID IDENTIFIES THE SUBMISSION FOR
018100*    THE DETAIL LINE, ANSWER-TEXT IS THE STUDENT'S FREE-FORM
018200*    RESPONSE BEING SCORED.
018300*--------------------------------------------------------------
018400     COPY BEHVREC.
018500
018600*--------------------------------------------------------------
018700*    RUN COUNTERS AND THE RUNNING SCORE ACCUMULATOR.  SUM-OF-
018800*    SCORES IS CARRIED COMP-3 RATHER THAN COMP SINCE IT FEEDS
018900*    DIRECTLY INTO THE DIVISION BELOW THAT COMPUTES AVERAGE-
019000*    SCORE - PACKED DECIMAL KEEPS THE DIVIDE'S INTERMEDIATE
019100*    RESULT EXACT TO THE PENNY INSTEAD OF A BINARY FIELD'S
019200*    ROUNDING, WHILE THE STRAIGHT READ/SCORED COUNTERS ABOVE
019300*    HAVE NO DIVIDE TO FEED AND SO STAY PLAIN BINARY COMP.
019400*--------------------------------------------------------------
019500 01  COUNTERS-AND-ACCUMULATORS.
019600     05  ANSWERS-READ                PIC S9(4) COMP VALUE 0.
019700     05  ANSWERS-SCORED              PIC S9(4) COMP VALUE 0.
019800     05  SUM-OF-SCORES               PIC S9(7) COMP-3 VALUE 0.
019900     05  AVERAGE-SCORE               PIC 999V9     VALUE 0.
020000     05  PAGE-NUM                    PIC 9(03)     VALUE 1.
020100     05  LINE-COUNT                  PIC 9(02)     VALUE 0.
020200     05  FILLER                      PIC X(02).
020300
020400*--------------------------------------------------------------
020500*    UPPER-CASED SCAN COPY OF THE ANSWER TEXT, WITH A CHARACTER
020600*    TABLE VIEW FOR THE WORD-COUNT SCAN.  THE CHARACTER TABLE
020700*    REDEFINES THE SAME 200 BYTES SO THE WORD-COUNT LOOP CAN
020800*    WALK ONE CHARACTER AT A TIME VIA A SUBSCRIPT RATHER THAN
020900*    REFERENCE MODIFICATION, WHICH READS MORE NATURALLY FOR A
021000*    PERFORM VARYING LOOP.
021100*--------------------------------------------------------------
021200 01  BEHAV-SCAN-FIELDS.
021300     05  BHV-ANSWER-TEXT-U           PIC X(200).
021400     05  BHV-ANSWER-TEXT-U-CHARS
021500                        REDEFINES BHV-ANSWER-TEXT-U.
021600         10  BHV-TEXT-CHAR OCCURS 200 TIMES
021700                        INDEXED BY BHV-CHAR-IDX PIC X(01).
021800     05  FILLER                      PIC X(02).
021900
022000*--------------------------------------------------------------
022100*    WORD-COUNT WORK AREA.  WC-IN-WORD-SW TRACKS WHETHER THE
022200*    SCAN IS CURRENTLY INSIDE A RUN OF NON-SPACE CHARACTERS -
022300*    WORD-COUNT IS BUMPED ONLY ON THE SPACE-TO-NONSPACE
022400*    TRANSITION, NOT ON EVERY NON-SPACE CHARACTER, SO A TEN-
022500*    LETTER WORD STILL COUNTS AS ONE WORD.
022600*--------------------------------------------------------------
022700 01  WORD-COUNT-FIELDS.
022800     05  WC-POS                      PIC S9(3) COMP VALUE 0.
022900     05  WC-IN-WORD-SW               PIC X(01) VALUE 'N'.
023000         88  WC-IN-WORD                  VALUE 'Y'.
023100     05  WORD-COUNT                  PIC S9(3) COMP VALUE 0.
023200     05  FILLER                      PIC X(02).
023300
023400*--------------------------------------------------------------
023500*    GENERIC SUBSTRING SCAN WORK AREA - SHARED BY THE EXAMPLE
023600*    PHRASE SCAN (250) AND THE STRUCTURE PHRASE SCAN (270).  THE
023700*    CALLER LOADS SCAN-TARGET/SCAN-TARGET-LEN ONCE PER ANSWER
023800*    AND THEN LOADS PHRASE-TEXT/PHRASE-LEN WITH ONE LITERAL AT A
023900*    TIME BEFORE CALLING 260 - THE SAME SHARED-BUFFER IDIOM USED
024000*    IN SCAMSCRN'S 200/250 AGAINST ITS OWN 210/211 SCANNER.
024100*    PHRASE-TEXT IS ONLY 10 BYTES WIDE HERE (VERSUS SCAMSCRN'S
024200*    20) SINCE THE LONGEST EXAMPLE/STRUCTURE MARKER IS "INSTANCE"
024300*    AT 8 CHARACTERS - WIDEN THIS IF A LONGER MARKER PHRASE IS
024400*    EVER ADDED.
024500*--------------------------------------------------------------
024600 01  SCAN-WORK-FIELDS.
024700     05  SCAN-TARGET                 PIC X(200).
024800     05  SCAN-TARGET-LEN             PIC S9(3) COMP VALUE 0.
024900     05  SCAN-TARGET-R REDEFINES SCAN-TARGET
025000                                     PIC X(200).
025100     05  PHRASE-TEXT                 PIC X(10).
025200     05  PHRASE-TEXT-CHARS REDEFINES PHRASE-TEXT.
025300         10  PHRASE-CHAR OCCURS 10 TIMES
025400                        INDEXED BY PHRASE-CHAR-IDX PIC X(01).
025500     05  PHRASE-LEN                  PIC S9(2) COMP VALUE 0.
025600     05  PHRASE-FOUND-SW             PIC X(01) VALUE 'N'.
025700         88  PHRASE-WAS-FOUND            VALUE 'Y'.
025800     05  SCAN-POS                    PIC S9(3) COMP VALUE 0.
025900     05  SCAN-LIMIT                  PIC S9(3) COMP VALUE 0.
026000     05  FILLER                      PIC X(02).
026100
026200*--------------------------------------------------------------
026300*    SCORING WORK AREA - THE TWO Y/N FLAGS DRIVE BOTH THE SCORE
026400*    ADDITIONS IN 300 AND THE DETAIL-LINE PRINT IN 350.
026500*--------------------------------------------------------------
026600 01  BEHAV-SCORE-FIELDS.
026700     05  HAS-EXAMPLES-SW             PIC X(01) VALUE 'N'.
026800         88  HAS-EXAMPLES                VALUE 'Y'.
026900     05  IS-STRUCTURED-SW            PIC X(01) VALUE 'N'.
027000         88  IS-STRUCTURED               VALUE 'Y'.
027100     05  ANSWER-SCORE-VAL            PIC S9(3) COMP VALUE 0.
027200     05  FILLER                      PIC X(02).
027300
027400*--------------------------------------------------------------
027500*    REPORT LINE LAYOUTS - 132 COLUMN PRINT IMAGE, MATCHING THE
027600*    WIDE-CARRIAGE PRINTER CLASS USED BY THE REST OF THE SUITE.
027700*    ONE HEADER PAIR, ONE DETAIL LINE PER ANSWER, AND A TWO-LINE
027800*    TRAILER (RECORD COUNT, AVERAGE SCORE) AT END OF RUN.
027900*--------------------------------------------------------------
028000 01  BLANK-LINE                      PIC X(132) VALUE SPACES.
028100
028200 01  BEHAV-HEADER-LINE1.
028300     05  FILLER                 PIC X(30) VALUE SPACES.
028400     05  FILLER                 PIC X(40) VALUE
028500             'MOCK-INTERVIEW ANSWER SCORE RUN - REPORT'.
028600     05  FILLER                 PIC X(62) VALUE SPACES.
028700
028800 01  BEHAV-HEADER-LINE2.
028900     05  FILLER                 PIC X(02) VALUE SPACES.
029000     05  FILLER                 PIC X(09) VALUE 'ANSWER-ID'.
029100     05  FILLER                 PIC X(05) VALUE SPACES.
029200     05  FILLER                 PIC X(05) VALUE 'WORDS'.
029300     05  FILLER                 PIC X(05) VALUE SPACES.
029400     05  FILLER                 PIC X(08) VALUE 'EXAMPLES'.
029500     05  FILLER                 PIC X(05) VALUE SPACES.
029600     05  FILLER                 PIC X(10) VALUE 'STRUCTURED'.
029700     05  FILLER                 PIC X(05) VALUE SPACES.
029800     05  FILLER                 PIC X(05) VALUE 'SCORE'.
029900     05  FILLER                 PIC X(78) VALUE SPACES.
030000
030100*    ONE LINE PER ANSWER - ANSWER ID, WORD COUNT, THE TWO Y/N
030200*    FLAGS, AND THE FINAL CLIPPED SCORE.
030300 01  BEHAV-DETAIL-LINE.
030400     05  FILLER                 PIC X(02) VALUE SPACES.
030500     05  BDL-ANSWER-ID          PIC X(06).
030600     05  FILLER                 PIC X(08) VALUE SPACES.
030700     05  BDL-WORD-COUNT         PIC ZZ9.
030800     05  FILLER                 PIC X(08) VALUE SPACES.
030900     05  BDL-HAS-EXAMPLES       PIC X(01).
031000     05  FILLER                 PIC X(12) VALUE SPACES.
031100     05  BDL-IS-STRUCTURED      PIC X(01).
031200     05  FILLER                 PIC X(14) VALUE SPACES.
031300     05  BDL-SCORE              PIC ZZ9.
031400     05  FILLER                 PIC X(77) VALUE SPACES.
031500
031600 01  BEHAV-TRAILER-LINE1.
031700     05  FILLER                 PIC X(02) VALUE SPACES.
031800     05  FILLER                 PIC X(30) VALUE
031900             'ANSWERS PROCESSED...........:'.
032000     05  TL1-ANSWERS-SCORED     PIC ZZZ9.
032100     05  FILLER                 PIC X(96) VALUE SPACES.
032200
032300 01  BEHAV-TRAILER-LINE2.
032400     05  FILLER                 PIC X(02) VALUE SPACES.
032500     05  FILLER                 PIC X(30) VALUE
032600             'AVERAGE SCORE................:'.
032700     05  TL2-AVERAGE-SCORE      PIC ZZ9.9.
032800     05  FILLER                 PIC X(96) VALUE SPACES.
032900
033000*--------------------------------------------------------------
033100*    PROCEDURE DIVISION - SAME SHAPE AS SCAMSCRN: HOUSEKEEPING
033200*    PRIMES THE FIRST READ, THE MAINLINE RUNS ONCE PER ANSWER
033300*    UNTIL END OF FILE, A TRAILER PARAGRAPH PRINTS THE RUN
033400*    TOTALS, AND CLEANUP CLOSES BOTH FILES.
033500*
033600*    PARAGRAPH NUMBERING NOTE - THE HUNDREDS DIGIT GROUPS
033700*    PARAGRAPHS BY ROLE: 000 IS ONE-TIME SETUP, 100 IS THE
033800*    PER-ANSWER DRIVER, 150 IS THE ONE-TIME END-OF-RUN TRAILER,
033900*    200-270 ARE THE SCORING SUB-STEPS IN THE ORDER THE
034000*    MAINLINE CALLS THEM, 300 IS THE SCORE COMPUTATION, 350 IS
034100*    THE DETAIL PRINT, AND 900 IS ONE-TIME TEARDOWN.  A TENS
034200*    DIGIT OF 10 OR MORE (210, 260, 261) MARKS A HELPER
034300*    PARAGRAPH PERFORMED BY THE PARAGRAPH ONE LEVEL ABOVE IT
034400*    RATHER THAN BY THE MAINLINE DIRECTLY - THIS MATCHES THE
034500*    NUMBERING CONVENTION CARGUIDE AND SCAMSCRN BOTH FOLLOW.
034600*--------------------------------------------------------------
034700 PROCEDURE DIVISION.
034800     PERFORM 000-HOUSEKEEPING     THRU 000-EXIT.
034900     PERFORM 100-MAINLINE         THRU 101-EXIT
035000             UNTIL NO-MORE-RECORDS.
035100     PERFORM 150-WRITE-TRAILER    THRU 151-EXIT.
035200     PERFORM 900-CLEANUP          THRU 900-EXIT.
035300     MOVE +0 TO RETURN-CODE.
035400     GOBACK.
035500
035600*--------------------------------------------------------------
035700*    000 - HOUSEKEEPING.  OPENS BOTH FILES, CLEARS THE RUN
035800*    COUNTERS AND THE INPUT RECORD AREA, PRINTS THE TWO-LINE
035900*    REPORT HEADER AND A SPACER, THEN PRIMES THE READ LOOP.
036000*
036100*    THE SPACER LINE AFTER THE HEADER IS WRITTEN HERE RATHER
036200*    THAN INSIDE 350-WRITE-BEHAV-DETAIL SO THE FIRST DETAIL
036300*    LINE DOES NOT HAVE TO CARRY SPECIAL FIRST-RECORD LOGIC -
036400*    EVERY DETAIL LINE AFTER THE HEADER IS WRITTEN THE SAME WAY.
036500*--------------------------------------------------------------
036600 000-HOUSEKEEPING.
036700     DISPLAY 'BEHVSCOR - HOUSEKEEPING'.
036800     OPEN INPUT  BEHAV-FILE.
036900     OPEN OUTPUT BEHAV-REPORT.
037000
037100     INITIALIZE COUNTERS-AND-ACCUMULATORS, BEHAVIOUR-RECORD.
037200
037300     MOVE BEHAV-HEADER-LINE1 TO BRP-REC.
037400     WRITE BRP-REC.
037500     MOVE BEHAV-HEADER-LINE2 TO BRP-REC.
037600     WRITE BRP-REC.
037700     MOVE BLANK-LINE TO BRP-REC.
037800     WRITE BRP-REC.
037900
038000     PERFORM 110-READ-BEHAV-FILE THRU 110-EXIT.
038100 000-EXIT.
038200     EXIT.
038300
038400*--------------------------------------------------------------
038500*    100 - MAINLINE.  ONE PASS PER ANSWER: COUNT WORDS, CHECK
038600*    FOR EXAMPLE LANGUAGE, CHECK FOR STRUCTURE LANGUAGE, SCORE
038700*    THE ANSWER, PRINT THE DETAIL LINE, AND READ THE NEXT
038800*    RECORD.  300 NEEDS THE RESULTS OF 200, 250 AND 270, SO
038900*    THOSE THREE MUST RUN BEFORE IT EVERY PASS.
039000*
039100*    NOTE THE ORDER IS NOT ARBITRARY - 200-COUNT-WORDS,
039200*    250-CHECK-EXAMPLES AND 270-CHECK-STRUCTURE ALL LEAVE
039300*    THEIR RESULT IN A DEDICATED FLAG OR COUNTER (WORD-COUNT,
039400*    HAS-EXAMPLES-SW, IS-STRUCTURED-SW) THAT 300-SCORE-ANSWER
039500*    READS BUT DOES NOT RECOMPUTE.  IF A FUTURE CHANGE EVER
039600*    REORDERS THESE PERFORMS, MAKE SURE 300 STILL RUNS LAST -
039700*    IT IS THE ONLY PARAGRAPH THAT COMBINES ALL THREE RESULTS.
039800*--------------------------------------------------------------
039900 100-MAINLINE.
040000     PERFORM 200-COUNT-WORDS       THRU 200-EXIT.
040100     PERFORM 250-CHECK-EXAMPLES    THRU 250-EXIT.
040200     PERFORM 270-CHECK-STRUCTURE   THRU 270-EXIT.
040300     PERFORM 300-SCORE-ANSWER      THRU 300-EXIT.
040400     PERFORM 350-WRITE-BEHAV-DETAIL THRU 350-EXIT.
040500
040600     ADD +1 TO ANSWERS-SCORED.
040700     PERFORM 110-READ-BEHAV-FILE THRU 110-EXIT.
040800 100-EXIT.
040900     EXIT.
041000
041100 101-EXIT.
041200     EXIT.
041300
041400*    110 - READ ONE ANSWER RECORD.  AT END FLIPS THE DRIVER
041500*    SWITCH SO THE MAINLINE PERFORM UNTIL STOPS; OTHERWISE
041600*    BUMPS ANSWERS-READ FOR THE READ/SCORED CROSS-CHECK.
041700 110-READ-BEHAV-FILE.
041800     READ BEHAV-FILE INTO BEHAVIOUR-RECORD
041900         AT END
042000         MOVE 'N' TO MORE-ANSWERS-SW
042100         GO TO 110-EXIT
042200     END-READ.
042300     ADD +1 TO ANSWERS-READ.
042400 110-EXIT.
042500     EXIT.
042600
042700*--------------------------------------------------------------
042800*    200/210 - WORD COUNT.  COUNTS BLANK-SEPARATED WORDS IN THE
042900*    200-BYTE ANSWER TEXT BY WATCHING FOR SPACE-TO-NONSPACE
043000*    TRANSITIONS CHARACTER BY CHARACTER.  NO INTRINSIC FUNCTION
043100*    AND NO UNSTRING ARE USED - THIS COMPILER'S FUNCTION LIBRARY
043200*    HAS NO WORD-COUNT EQUIVALENT, AND UNSTRING DELIMITED BY
043300*    SPACE WOULD NEED A FIXED NUMBER OF RECEIVING FIELDS, WHICH
043400*    WOULD CAP THE WORD COUNT AT WHATEVER NUMBER WAS CODED.  THE
043500*    CHARACTER-SCAN APPROACH HAS NO SUCH CAP.
043600*
043700*    A TRAILING RUN OF SPACES AT THE END OF THE 200-BYTE FIELD
043800*    NEVER TRIGGERS A FALSE WORD COUNT, SINCE THE COUNT ONLY
043900*    BUMPS ON THE TRANSITION INTO A WORD, NOT OUT OF ONE - AN
044000*    ANSWER SHORTER THAN 200 CHARACTERS IS ALREADY SPACE-FILLED
044100*    BY THE PRACTICE MODULE'S EXPORT JOB BEFORE IT REACHES THIS
044200*    PROGRAM.
044300*--------------------------------------------------------------
044400 200-COUNT-WORDS.
044500     MOVE BEHAV-ANSWER-TEXT TO BHV-ANSWER-TEXT-U.
044600     MOVE 0   TO WORD-COUNT.
044700     MOVE 'N' TO WC-IN-WORD-SW.
044800     PERFORM 210-CHECK-ONE-CHAR THRU 210-EXIT
044900             VARYING WC-POS FROM 1 BY 1 UNTIL WC-POS > 200.
045000 200-EXIT.
045100     EXIT.
045200
045300*    210 - ONE-CHARACTER CHECK FOR 200.  A SPACE ALWAYS CLOSES
045400*    OUT THE CURRENT WORD (IF ANY); A NON-SPACE CHARACTER ONLY
045500*    BUMPS WORD-COUNT IF THE SCAN WAS NOT ALREADY INSIDE A
045600*    WORD, WHICH IS HOW A MULTI-CHARACTER WORD IS COUNTED ONCE
045700*    RATHER THAN ONCE PER CHARACTER.
045800 210-CHECK-ONE-CHAR.
045900     IF BHV-TEXT-CHAR(WC-POS) = SPACE
046000         MOVE 'N' TO WC-IN-WORD-SW
046100     ELSE
046200         IF NOT WC-IN-WORD
046300             ADD 1 TO WORD-COUNT
046400             MOVE 'Y' TO WC-IN-WORD-SW
046500         END-IF
046600     END-IF.
046700 210-EXIT.
046800     EXIT.
046900
047000*--------------------------------------------------------------
047100*    250 - EXAMPLE-PHRASE CHECK.  FOLDS THE ANSWER TEXT TO
047200*    UPPER CASE, LOADS IT INTO THE SHARED SCAN BUFFER, AND
047300*    CHECKS IT AGAINST FIVE PHRASES THAT TYPICALLY INTRODUCE A
047400*    CONCRETE EXAMPLE RATHER THAN A GENERAL STATEMENT.  ONLY
047500*    ONE HIT IS NEEDED TO SET HAS-EXAMPLES - THIS IS A PRESENCE
047600*    CHECK, NOT A COUNT, SINCE THE SCORING RULE ONLY EVER ADDS
047700*    THE 20 POINTS ONCE (SEE 300).
047800*--------------------------------------------------------------
047900 250-CHECK-EXAMPLES.
048000     MOVE BEHAV-ANSWER-TEXT TO SCAN-TARGET.
048100     INSPECT SCAN-TARGET
048200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
048300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
048400     MOVE 200 TO SCAN-TARGET-LEN.
048500     MOVE 'N' TO HAS-EXAMPLES-SW.
048600
048700*    THE MOST DIRECT SIGNAL - THE STUDENT SAYS THE WORD
048800*    "EXAMPLE" OUTRIGHT.
048900     MOVE 'EXAMPLE'  TO PHRASE-TEXT.  MOVE 07 TO PHRASE-LEN.
049000     PERFORM 260-SCAN-FOR-PHRASE THRU 260-EXIT.
049100     IF PHRASE-WAS-FOUND MOVE 'Y' TO HAS-EXAMPLES-SW END-IF.
049200
049300*    SAME SIGNAL, DIFFERENT WORD CHOICE - "ONE INSTANCE..."
049400     MOVE 'INSTANCE' TO PHRASE-TEXT.  MOVE 08 TO PHRASE-LEN.
049500     PERFORM 260-SCAN-FOR-PHRASE THRU 260-EXIT.
049600     IF PHRASE-WAS-FOUND MOVE 'Y' TO HAS-EXAMPLES-SW END-IF.
049700
049800*    A TIME-ANCHORED OPENER - "WHEN I WAS LEADING A PROJECT..."
049900*    IS A RELIABLE SIGN OF A STORY RATHER THAN A GENERALITY.
050000     MOVE 'WHEN I'    TO PHRASE-TEXT.  MOVE 06 TO PHRASE-LEN.
050100     PERFORM 260-SCAN-FOR-PHRASE THRU 260-EXIT.
050200     IF PHRASE-WAS-FOUND MOVE 'Y' TO HAS-EXAMPLES-SW END-IF.
050300
050400*    FIRST-PERSON PAST-TENSE ACTION - "I DID X" - ANOTHER SIGN
050500*    OF A CONCRETE PAST EVENT RATHER THAN A HYPOTHETICAL.
050600     MOVE 'I DID'     TO PHRASE-TEXT.  MOVE 05 TO PHRASE-LEN.
050700     PERFORM 260-SCAN-FOR-PHRASE THRU 260-EXIT.
050800     IF PHRASE-WAS-FOUND MOVE 'Y' TO HAS-EXAMPLES-SW END-IF.
050900
051000*    SAME FAMILY AS "I DID" - COVERS PAST-TENSE STATE
051100*    DESCRIPTIONS LIKE "I WAS RESPONSIBLE FOR..."
051200     MOVE 'I WAS'     TO PHRASE-TEXT.  MOVE 05 TO PHRASE-LEN.
051300     PERFORM 260-SCAN-FOR-PHRASE THRU 260-EXIT.
051400     IF PHRASE-WAS-FOUND MOVE 'Y' TO HAS-EXAMPLES-SW END-IF.
051500 250-EXIT.
051600     EXIT.
051700
051800*--------------------------------------------------------------
051900*    260/261 - GENERIC SUBSTRING SCAN, SHARED BY 250 AND 270.
052000*    CALLER LOADS SCAN-TARGET/SCAN-TARGET-LEN AND PHRASE-TEXT/
052100*    PHRASE-LEN BEFORE PERFORMING 260 THRU 260-EXIT.  260 WORKS
052200*    OUT HOW MANY STARTING POSITIONS ARE EVEN POSSIBLE GIVEN
052300*    THE TWO LENGTHS (SCAN-LIMIT), BAILS OUT IF THE PHRASE
052400*    CANNOT POSSIBLY FIT, AND OTHERWISE HANDS OFF TO 261 ONE
052500*    STARTING POSITION AT A TIME UNTIL A MATCH IS FOUND OR THE
052600*    POSITIONS RUN OUT.  PLAIN REFERENCE MODIFICATION ONLY - NO
052700*    UNSTRING, NO INTRINSIC FUNCTION.
052800*--------------------------------------------------------------
052900 260-SCAN-FOR-PHRASE.
053000     MOVE 'N' TO PHRASE-FOUND-SW.
053100     COMPUTE SCAN-LIMIT = SCAN-TARGET-LEN - PHRASE-LEN + 1.
053200     IF SCAN-LIMIT < 1
053300         GO TO 260-EXIT
053400     END-IF.
053500     PERFORM 261-CHECK-ONE-POSITION THRU 261-EXIT
053600             VARYING SCAN-POS FROM 1 BY 1
053700             UNTIL SCAN-POS > SCAN-LIMIT
053800                OR PHRASE-WAS-FOUND.
053900 260-EXIT.
054000     EXIT.
054100
054200*    ONE-POSITION COMPARE FOR 260 - LIFTS A PHRASE-LEN SLICE OF
054300*    THE SCAN TARGET STARTING AT SCAN-POS AND COMPARES IT TO
054400*    THE PHRASE.  STOPS THE MOMENT A HIT IS FOUND.
054500 261-CHECK-ONE-POSITION.
054600     IF SCAN-TARGET-R (SCAN-POS : PHRASE-LEN)
054700                 = PHRASE-TEXT (1 : PHRASE-LEN)
054800         MOVE 'Y' TO PHRASE-FOUND-SW
054900     END-IF.
055000 261-EXIT.
055100     EXIT.
055200
055300*--------------------------------------------------------------
055400*    270 - STRUCTURE-PHRASE CHECK.  SAME SHAPE AS 250, CHECKING
055500*    THE SAME UPPER-CASED TEXT FOR FIVE MARKERS THAT SIGNAL THE
055600*    ANSWER IS ORGANIZED RATHER THAN A SINGLE RUN-ON SENTENCE.
055700*    THE FIRST FOUR (FIRST/SECOND/THEN/FINALLY) ARE SEQUENCE
055800*    MARKERS FROM THE ORIGINAL 1996 PROGRAM; "BECAUSE" WAS ADDED
055900*    IN 1997 (REQ 5123, SEE CHANGE LOG) TO CATCH CAUSE-AND-
056000*    EFFECT STRUCTURE THAT DOES NOT USE A SEQUENCE WORD.
056100*--------------------------------------------------------------
056200 270-CHECK-STRUCTURE.
056300     MOVE BEHAV-ANSWER-TEXT TO SCAN-TARGET.
056400     INSPECT SCAN-TARGET
056500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
056600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
056700     MOVE 200 TO SCAN-TARGET-LEN.
056800     MOVE 'N' TO IS-STRUCTURED-SW.
056900
057000*    OPENING SEQUENCE MARKER.
057100     MOVE 'FIRST'    TO PHRASE-TEXT.  MOVE 05 TO PHRASE-LEN.
057200     PERFORM 260-SCAN-FOR-PHRASE THRU 260-EXIT.
057300     IF PHRASE-WAS-FOUND MOVE 'Y' TO IS-STRUCTURED-SW END-IF.
057400
057500*    MIDDLE SEQUENCE MARKER.
057600     MOVE 'SECOND'   TO PHRASE-TEXT.  MOVE 06 TO PHRASE-LEN.
057700     PERFORM 260-SCAN-FOR-PHRASE THRU 260-EXIT.
057800     IF PHRASE-WAS-FOUND MOVE 'Y' TO IS-STRUCTURED-SW END-IF.
057900
058000*    TRANSITION MARKER, COVERS "...AND THEN I..." STYLE
058100*    ANSWERS THAT DO NOT USE FIRST/SECOND NUMBERING.
058200     MOVE 'THEN'     TO PHRASE-TEXT.  MOVE 04 TO PHRASE-LEN.
058300     PERFORM 260-SCAN-FOR-PHRASE THRU 260-EXIT.
058400     IF PHRASE-WAS-FOUND MOVE 'Y' TO IS-STRUCTURED-SW END-IF.
058500
058600*    CLOSING SEQUENCE MARKER, USUALLY SIGNALS THE RESULT
058700*    PORTION OF A SITUATION/TASK/ACTION/RESULT ANSWER.
058800     MOVE 'FINALLY'  TO PHRASE-TEXT.  MOVE 07 TO PHRASE-LEN.
058900     PERFORM 260-SCAN-FOR-PHRASE THRU 260-EXIT.
059000     IF PHRASE-WAS-FOUND MOVE 'Y' TO IS-STRUCTURED-SW END-IF.
059100
059200*    ADDED 02/11/97 (REQ 5123) - CAUSE-AND-EFFECT MARKER,
059300*    CATCHES STRUCTURE THAT DOES NOT USE A SEQUENCE WORD.
059400     MOVE 'BECAUSE'  TO PHRASE-TEXT.  MOVE 07 TO PHRASE-LEN.
059500     PERFORM 260-SCAN-FOR-PHRASE THRU 260-EXIT.
059600     IF PHRASE-WAS-FOUND MOVE 'Y' TO IS-STRUCTURED-SW END-IF.
059700 270-EXIT.
059800     EXIT.
059900
060000*--------------------------------------------------------------
060100*    300 - SCORE THE ANSWER.  STARTS AT A BASE OF 50 SO A SHORT,
060200*    UNADORNED ANSWER WITH NO EXAMPLES AND NO STRUCTURE STILL
060300*    SCORES IN THE MIDDLE OF THE RANGE RATHER THAN AT ZERO - THE
060400*    COUNSELOR'S OFFICE DID NOT WANT A BLANK-LOOKING ANSWER TO
060500*    LOOK LIKE A SCORING-PROGRAM ERROR.  A WORD COUNT OVER 50
060600*    ADDS 15 POINTS (LENGTH ALONE IS A WEAK SIGNAL, HENCE THE
060700*    SMALLEST OF THE THREE BONUSES); PRESENCE OF EXAMPLE
060800*    LANGUAGE ADDS 20 (THE STRONGEST SIGNAL, PER THE COUNSELOR'S
060900*    OFFICE); PRESENCE OF STRUCTURE LANGUAGE ADDS 15.  ALL
061000*    THREE BONUSES ARE INDEPENDENT AND ADDITIVE - AN ANSWER CAN
061100*    EARN ALL THREE, NONE, OR ANY COMBINATION.  THE RAW TOTAL IS
061200*    THEN CLIPPED TO 100 WITH A PLAIN IF, SINCE THERE IS NO
061300*    INTRINSIC FUNCTION ON THIS COMPILER TO DO IT IN ONE STEP.
061400*--------------------------------------------------------------
061500 300-SCORE-ANSWER.
061600     MOVE 50 TO ANSWER-SCORE-VAL.
061700     IF WORD-COUNT > 50
061800         ADD 15 TO ANSWER-SCORE-VAL
061900     END-IF.
062000     IF HAS-EXAMPLES
062100         ADD 20 TO ANSWER-SCORE-VAL
062200     END-IF.
062300     IF IS-STRUCTURED
062400         ADD 15 TO ANSWER-SCORE-VAL
062500     END-IF.
062600     IF ANSWER-SCORE-VAL > 100
062700         MOVE 100 TO ANSWER-SCORE-VAL
062800     END-IF.
062900     ADD ANSWER-SCORE-VAL TO SUM-OF-SCORES.
063000 300-EXIT.
063100     EXIT.
063200
063300*--------------------------------------------------------------
063400*    350 - WRITE DETAIL LINE.  STRAIGHT FIELD-TO-FIELD MOVES
063500*    FROM THE SCORING WORK AREA INTO THE PRINT LINE, PLUS THE
063600*    Y/N EXPANSION OF THE TWO 88-LEVEL SWITCHES (THE 88 ITSELF
063700*    PRINTS NOTHING - IT HAS TO BE TRANSLATED TO A DISPLAYABLE
063800*    CHARACTER FIRST, THE SAME WAY SCAMSCRN EXPANDS ITS
063900*    TRUSTED-SOURCE FLAG).
064000*
064100*    THE DETAIL LINE PRINTS THE RAW WORD COUNT AND BOTH Y/N
064200*    FLAGS RATHER THAN JUST THE FINAL SCORE SO THE COUNSELOR
064300*    CAN SEE AT A GLANCE WHICH OF THE THREE SCORING FACTORS
064400*    DROVE A LOW SCORE WITHOUT HAVING TO RE-READ THE ANSWER
064500*    TEXT ITSELF - THIS WAS A SPECIFIC REQUEST FROM THE
064600*    COUNSELOR'S OFFICE DURING THE 1996 PILOT REVIEW.
064700*--------------------------------------------------------------
064800 350-WRITE-BEHAV-DETAIL.
064900     MOVE BEHAV-ANSWER-ID   TO BDL-ANSWER-ID.
065000     MOVE WORD-COUNT        TO BDL-WORD-COUNT.
065100     IF HAS-EXAMPLES
065200         MOVE 'Y' TO BDL-HAS-EXAMPLES
065300     ELSE
065400         MOVE 'N' TO BDL-HAS-EXAMPLES
065500     END-IF.
065600     IF IS-STRUCTURED
065700         MOVE 'Y' TO BDL-IS-STRUCTURED
065800     ELSE
065900         MOVE 'N' TO BDL-IS-STRUCTURED
066000     END-IF.
066100     MOVE ANSWER-SCORE-VAL  TO BDL-SCORE.
066200     MOVE BEHAV-DETAIL-LINE TO BRP-REC.
066300     WRITE BRP-REC.
066400 350-EXIT.
066500     EXIT.
066600
066700*--------------------------------------------------------------
066800*    150 - END-OF-RUN TRAILER.  A BLANK SPACER LINE, THE RUN
066900*    TOTAL, AND THE AVERAGE SCORE TO ONE DECIMAL.  THE AVERAGE
067000*    IS GUARDED AGAINST A ZERO-DIVIDE WHEN THE ANSWER FILE IS
067100*    EMPTY - A RUN WITH NO ANSWERS PRINTS AN AVERAGE OF ZERO
067200*    RATHER THAN ABENDING ON THE COMPUTE.
067300*
067400*    AVERAGE-SCORE IS ROUNDED TO ONE DECIMAL RATHER THAN
067500*    TRUNCATED SINCE THE COUNSELOR'S OFFICE COMPARES THIS
067600*    NUMBER WEEK OVER WEEK TO TRACK WHETHER THE PRACTICE
067700*    SESSIONS ARE IMPROVING ANSWER QUALITY - A TRUNCATED
067800*    AVERAGE WOULD UNDERSTATE SMALL BUT REAL WEEK-TO-WEEK
067900*    GAINS.
068000*--------------------------------------------------------------
068100 150-WRITE-TRAILER.
068200     MOVE BLANK-LINE TO BRP-REC.
068300     WRITE BRP-REC.
068400
068500     MOVE ANSWERS-SCORED TO TL1-ANSWERS-SCORED.
068600     MOVE BEHAV-TRAILER-LINE1 TO BRP-REC.
068700     WRITE BRP-REC.
068800
068900     IF ANSWERS-SCORED > 0
069000         COMPUTE AVERAGE-SCORE ROUNDED =
069100                 SUM-OF-SCORES / ANSWERS-SCORED
069200     ELSE
069300         MOVE 0 TO AVERAGE-SCORE
069400     END-IF.
069500     MOVE AVERAGE-SCORE TO TL2-AVERAGE-SCORE.
069600     MOVE BEHAV-TRAILER-LINE2 TO BRP-REC.
069700     WRITE BRP-REC.
069800 151-EXIT.
069900     EXIT.
070000
070100*    900 - CLEANUP.  CLOSES BOTH FILES AND LOGS COMPLETION TO
070200*    THE OPERATOR CONSOLE.
070300*
070400*    THE CONSOLE DISPLAY IS THE OPERATOR'S ONLY CONFIRMATION
070500*    THIS STEP FINISHED NORMALLY - THERE IS NO RETURN-CODE
070600*    OTHER THAN ZERO ON A NORMAL RUN, SO A MISSING "RUN
070700*    COMPLETE" LINE IN THE JOB LOG IS THE FIRST SIGN THE STEP
070800*    WAS CANCELLED OR ABENDED BEFORE REACHING CLEANUP.
070900 900-CLEANUP.
071000     CLOSE BEHAV-FILE.
071100     CLOSE BEHAV-REPORT.
071200     DISPLAY 'BEHVSCOR - RUN COMPLETE'.
071300 900-EXIT.
071400     EXIT.
071500****************************************************************
071600*  END-OF-PROGRAM NOTES FOR THE NEXT MAINTAINER
071700*  --------------------------------------------------------
071800*  1. THIS PROGRAM IS ONE OF THREE GUIDANCE-SUITE BATCH STEPS
071900*     (CARGUIDE, SCAMSCRN, BEHVSCOR).  ALL THREE RUN AS
072000*     SEPARATE JOB STEPS UNDER THE SAME JCL STREAM, READING
072100*     THEIR OWN INPUT FILE AND WRITING THEIR OWN REPORT - THERE
072200*     IS NO PASSED PARAMETER, CALL, OR SHARED FILE BETWEEN ANY
072300*     OF THE THREE.  A FAILURE IN ONE STEP DOES NOT PREVENT THE
072400*     OTHER TWO FROM RUNNING, SINCE THE CONDITION CODE STEP
072500*     RESTART LOGIC IN THE SCHEDULING JCL TREATS EACH STEP
072600*     INDEPENDENTLY.
072700*  2. TO ADD A NEW EXAMPLE-PHRASE OR STRUCTURE-PHRASE MARKER:
072800*     A) WIDEN PHRASE-TEXT IN SCAN-WORK-FIELDS IF THE NEW
072900*        MARKER IS LONGER THAN 10 CHARACTERS, AND WIDEN
073000*        PHRASE-TEXT-CHARS' OCCURS CLAUSE TO MATCH;
073100*     B) ADD A MOVE/PERFORM/IF BLOCK TO 250-CHECK-EXAMPLES OR
073200*        270-CHECK-STRUCTURE FOLLOWING THE PATTERN OF THE
073300*        EXISTING PHRASE CHECKS;
073400*     C) DOCUMENT THE CHANGE IN THE CHANGE LOG ABOVE WITH A
073500*        DATE, YOUR INITIALS AND THE REQUEST NUMBER, THE SAME
073600*        WAY THE 1997 "BECAUSE" ADDITION WAS DOCUMENTED - THE
073700*        COUNSELOR'S OFFICE HAS ASKED THAT EVERY SCORING-RULE
073800*        CHANGE BE TRACEABLE BACK TO A REQUEST NUMBER IN CASE A
073900*        STUDENT QUESTIONS WHY TWO SIMILAR ANSWERS SCORED
074000*        DIFFERENTLY.
074100*  3. IF THE WORD-COUNT THRESHOLD OR ANY OF THE THREE SCORE
074200*     BONUSES IN 300-SCORE-ANSWER ARE EVER CHANGED, RE-CHECK
074300*     THE MAINTENANCE NOTE IN THE IDENTIFICATION DIVISION
074400*     BANNER AND UPDATE IT TO MATCH - THE RATIONALE RECORDED
074500*     THERE IS ONLY VALID FOR THE CURRENT THRESHOLD VALUES.
074600*  4. THE AVERAGE-SCORE FIELD IS PIC 999V9 (UNSIGNED, ONE
074700*     DECIMAL) SINCE A SCORE CAN NEVER BE NEGATIVE AND THE
074800*     PRACTICAL RANGE IS 0 TO 100 - NO REDEFINES IS NEEDED ON
074900*     THIS FIELD SINCE IT IS NEVER VIEWED ANY OTHER WAY.
075000*  5. IF A FUTURE REQUEST ASKS FOR A REJECT OR EXCEPTION PATH
075100*     (FOR EXAMPLE, FLAGGING ANSWERS UNDER SOME MINIMUM LENGTH
075200*     FOR MANUAL COUNSELOR REVIEW RATHER THAN SCORING THEM
075300*     AUTOMATICALLY), FOLLOW THE SAME SWITCH-AND-EVALUATE
075400*     SHAPE USED FOR SCAM-VERDICT IN SCAMSCRN'S 300-SCORE-
075500*     CONTENT RATHER THAN INVENTING A NEW PATTERN.
075600****************************************************************
