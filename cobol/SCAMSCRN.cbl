000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SCAMSCRN.
000300 AUTHOR.        T L KOVACH.
000400 INSTALLATION.  GUIDANCE SYSTEMS UNIT.
000500 DATE-WRITTEN.  06/25/96.
000600 DATE-COMPILED. 06/25/96.
000700 SECURITY.      NON-CONFIDENTIAL.
000800****************************************************************
000900*  THIS PROGRAM SCREENS CAREER-ADVICE CONTENT SUBMITTED BY
001000*  OUTSIDE SOURCES FOR MISLEADING "GET RICH QUICK" STYLE
001100*  RED-FLAG PHRASES.  EACH PIECE OF CONTENT IS SCANNED FOR A
001200*  FIXED LIST OF RED-FLAG PHRASES AND THE SOURCE NAME IS
001300*  CHECKED AGAINST A FIXED LIST OF TRUSTED-SOURCE SUBSTRINGS.
001400*  A SCAM PROBABILITY AND VERDICT ARE PRINTED FOR EACH RECORD,
001500*  WITH A VERDICT-CLASS COUNT TRAILER AT END OF RUN.
001600*
001700*  BACKGROUND
001800*  ----------
001900*  THE GUIDANCE OFFICE BEGAN GETTING COMPLAINTS IN EARLY 1996
002000*  FROM STUDENTS WHO HAD BEEN STEERED, THROUGH THE CAREER
002100*  ADVICE BOARD, TOWARD "COURSES" AND "PLACEMENT SERVICES" THAT
002200*  TURNED OUT TO BE NOTHING MORE THAN RESUME MILLS OR OUTRIGHT
002300*  MONEY-COLLECTION SCHEMES.  THIS PROGRAM DOES NOT TRY TO
002400*  PROVE FRAUD - IT FLAGS WORDING PATTERNS COMMONLY SEEN IN
002500*  THAT KIND OF CONTENT SO A HUMAN REVIEWER CAN LOOK AT THE
002600*  HIGH-RISK AND MEDIUM-RISK ITEMS BEFORE THEY ARE POSTED TO
002700*  THE BOARD.  IT IS A SCREEN, NOT A FILTER - NOTHING IS
002800*  REJECTED BY THIS RUN, EVERY RECORD READ IS PRINTED.
002900*
003000*  CHANGE LOG
003100*  ----------
003200*  06/25/96  TLK   ORIGINAL PROGRAM (REQ 4610)
003300*  02/11/97  TLK   ADDED TRUSTED-SOURCE CHECK - UNIVERSITY AND
003400*                  COLLEGE SOURCES NO LONGER FLAGGED ON PHRASE
003500*                  COUNT ALONE (REQ 5122)
003600*  09/08/98  RSM   Y2K REVIEW - NO DATE FIELDS PRINTED ON THIS
003700*                  REPORT, NO CHANGE REQUIRED
003800*  04/14/99  TLK   ADDED "99% DISCOUNT" AND "SPOTS LEFT" TO THE
003900*                  RED-FLAG PHRASE LIST PER COUNSELOR OFFICE
004000*                  COMPLAINT LOG (REQ 5410)
004100*  02/14/00  DWR   WINDOW-2000 PATCH REVIEW SIGN-OFF - NO DATE
004200*                  FIELDS PRINTED ON THIS REPORT, NO CODE CHANGE
004300*                  REQUIRED, LOGGED PER OPERATIONS REQUEST (REQ
004400*                  5900)
004500*  10/03/00  TLK   ADDED "LIMITED TIME BONUS" TO THE RED-FLAG
004600*                  PHRASE LIST AFTER A FRESH ROUND OF COMPLAINT
004700*                  LOG ENTRIES USING THAT EXACT WORDING (REQ 5960)
004800*  05/21/01  RSM   REVIEWED THE TRUSTED-SOURCE LIST AGAINST THE
004900*                  CURRENT APPROVED-VENDOR ROSTER AHEAD OF THE
005000*                  FALL 2001 TERM - LIST STILL CURRENT, NO CHANGE
005100*                  REQUIRED
005200*  11/14/01  DWR   ADDED THIS ENTRY TO THE SUITE-WIDE CHANGE-LOG
005300*                  AUDIT REQUESTED BY OPERATIONS AFTER THE 2001
005400*                  YEAR-END REVIEW - NO FUNCTIONAL CHANGE, LOG
005500*                  FORMAT CONFIRMED CONSISTENT WITH CARGUIDE AND
005600*                  BEHVSCOR (REQ 6010)
005700*
005800*  MAINTENANCE NOTES
005900*  -----------------
006000*  1. WHY A FIXED PHRASE LIST INSTEAD OF A LOOKUP TABLE ON A
006100*     FILE.  THE PHRASE LIST CHANGES MAYBE ONCE A YEAR, WHEN
006200*     THE COUNSELOR'S OFFICE NOTICES A NEW WORDING PATTERN IN
006300*     THE COMPLAINT LOG.  A DATA-DRIVEN TABLE WAS CONSIDERED
006400*     WHEN THIS PROGRAM WAS FIRST WRITTEN BUT REJECTED - IT
006500*     WOULD HAVE NEEDED A MAINTENANCE SCREEN OR A SEPARATE
006600*     UPDATE JOB THAT NOBODY IN THE OFFICE WOULD OWN.  ADDING
006700*     A PHRASE TODAY MEANS A ONE-LINE SOURCE CHANGE, A RECOMPILE,
006800*     AND A NEW CHANGE-LOG ENTRY - THAT IS A DELIBERATE TRADE-OFF,
006900*     NOT AN OVERSIGHT.
007000*  2. WHY THIS RUN NEVER REJECTS A RECORD.  EARLY DRAFTS OF THE
007100*     SPEC FOR THIS PROGRAM (BACK WHEN IT WAS STILL BEING CALLED
007200*     THE "SCAM FILTER") HAD A REJECT FILE FOR HIGH-RISK ITEMS.
007300*     THE COUNSELOR'S OFFICE ASKED FOR THAT TO BE DROPPED BEFORE
007400*     GOING LIVE - THEY WANT TO SEE EVERY ITEM ON ONE REPORT AND
007500*     DECIDE FOR THEMSELVES, RATHER THAN HAVE THE PROGRAM QUIETLY
007600*     DROP ANYTHING.  DO NOT ADD A REJECT PATH WITHOUT CHECKING
007700*     WITH THE GUIDANCE OFFICE FIRST.
007800*  3. WHY LINE SEQUENTIAL AND NOT A FIXED-BLOCK VSAM FILE.  THE
007900*     CONTENT FEED IS HAND-MAINTAINED BY THE GUIDANCE DESK IN A
008000*     TEXT EDITOR, NOT PRODUCED BY ANOTHER JOB STEP, SO A FLAT
008100*     LINE SEQUENTIAL FILE WAS THE SIMPLEST THING THAT DESK STAFF
008200*     COULD BE TRAINED TO MAINTAIN WITHOUT GETTING DATA SERVICES
008300*     INVOLVED FOR EVERY CHANGE.
008400*  4. WHY THE SUBSTRING SCAN AND NOT INSPECT TALLYING.  INSPECT
008500*     TALLYING FOR ... CHARACTERS ... ALL CAN COUNT OCCURRENCES
008600*     OF A SINGLE CHARACTER OR A FIXED LITERAL AT A FIXED
008700*     POSITION, BUT IT CANNOT TEST "DOES THIS VARIABLE-LENGTH
008800*     TEXT CONTAIN THIS PHRASE ANYWHERE WITHIN IT" THE WAY A
008900*     REFERENCE-MODIFICATION SCAN CAN.  THE SAME SCAN SHAPE IS
009000*     USED IN THE BEHAVIOUR SCORING RUN (BEHVSCR - SEE THAT
009100*     PROGRAM'S 260/261) AND IN THE MAIN GUIDANCE RUN (CARGUIDE
009200*     700-706) SO A PROGRAMMER WHO LEARNS IT HERE WILL RECOGNIZE
009300*     IT THROUGHOUT THE SUITE.
009400*  5. KNOWN LIMITATION - THE SCAN IS CASE-FOLDED BUT NOT PUNCTU-
009500*     ATION-FOLDED.  "GUARANTEED-JOB" WITH A HYPHEN WILL NOT
009600*     MATCH "GUARANTEED JOB".  THIS HAS NOT COME UP IN PRACTICE
009700*     AS OF THIS WRITING BUT IS WORTH KNOWING IF THE PHRASE HIT
009800*     RATE EVER LOOKS SUSPICIOUSLY LOW ON A BATCH OF CONTENT
009900*     THAT LOOKS BAD TO THE HUMAN EYE.
010000*  6. THE CONTENT-READ AND CONTENT-SCORED COUNTERS ARE KEPT
010100*     SEPARATE EVEN THOUGH THEY WILL ALWAYS MATCH ON A NORMAL
010200*     RUN.  THIS IS DELIBERATE - IF A FUTURE CHANGE EVER ADDS A
010300*     VALIDATION STEP THAT CAN SKIP A BAD RECORD WITHOUT SCORING
010400*     IT, THE TWO COUNTERS WILL DIVERGE AND THAT DIVERGENCE WILL
010500*     BE VISIBLE ON THE OPERATOR CONSOLE WITHOUT ANY FURTHER
010600*     PROGRAM CHANGE.
010700*  7. THIS PROGRAM DOES NOT READ OR UPDATE ANY MASTER FILE - IT
010800*     IS A STAND-ALONE SCREEN STEP THAT CAN RUN IN ANY JCL SLOT
010900*     AFTER THE CONTENT FEED IS DROPPED, INDEPENDENT OF THE MAIN
011000*     GUIDANCE RUN (CARGUIDE) AND THE BEHAVIOUR SCORING RUN
011100*     (BEHVSCR).  THERE IS NO SHARED WORKING STORAGE AND NO
011200*     SHARED FILE BETWEEN THE THREE PROGRAMS.
011300*
011400****************************************************************
011500 ENVIRONMENT DIVISION.
011600*--------------------------------------------------------------
011700*    CONFIGURATION SECTION - SAME IBM-390 TARGET AS THE REST
011800*    OF THE GUIDANCE SUITE.  NO COMP-1/COMP-2 USAGE ANYWHERE
011900*    IN THIS PROGRAM - ALL COUNTERS ARE COMP OR ZONED DISPLAY.
012000*--------------------------------------------------------------
012100 CONFIGURATION SECTION.
012200 SOURCE-COMPUTER. IBM-390.
012300 OBJECT-COMPUTER. IBM-390.
012400*--------------------------------------------------------------
012500*    SPECIAL-NAMES - TOP-OF-FORM FOR THE PRINTER CHANNEL, THE
012600*    ALPHA CLASS TEST (NOT CURRENTLY CALLED BY ANY PARAGRAPH
012700*    BUT KEPT FOR PARITY WITH THE OTHER TWO PROGRAMS IN THIS
012800*    SUITE), AND THE TEST/PROD UPSI SWITCH SET AT JCL TIME.
012900*
013000*    GUIDE-TEST-RUN/GUIDE-PROD-RUN ARE NOT CURRENTLY TESTED BY
013100*    ANY PARAGRAPH IN THIS PROGRAM EITHER - THEY ARE CARRIED
013200*    HERE SOLELY SO THE UPSI-0 SWITCH SETTING IN THE JCL CAN BE
013300*    FLIPPED WITHOUT A JCL CHANGE IF A FUTURE REQUEST ASKS FOR
013400*    TEST-MODE BEHAVIOUR (FOR EXAMPLE, PRINTING TO A SEPARATE
013500*    TEST REPORT DD NAME INSTEAD OF THE PRODUCTION ONE).  UNTIL
013600*    THAT REQUEST COMES IN, LEAVE THE SWITCH ALONE - DO NOT
013700*    REMOVE IT JUST BECAUSE IT LOOKS UNUSED, SINCE CARGUIDE AND
013800*    BEHVSCR CARRY THE IDENTICAL SPECIAL-NAMES BLOCK AND THE
013900*    THREE PROGRAMS ARE KEPT IN STEP ON PURPOSE.
014000*--------------------------------------------------------------
014100 SPECIAL-NAMES.
014200     C01 IS TOP-OF-FORM
014300     CLASS GUIDE-ALPHA-CLASS IS 'A' THRU 'Z'
014400     UPSI-0 ON  STATUS IS GUIDE-TEST-RUN
014500     UPSI-0 OFF STATUS IS GUIDE-PROD-RUN.
014600 INPUT-OUTPUT SECTION.
014700*--------------------------------------------------------------
014800*    FILE-CONTROL - ONE CONTENT INPUT, ONE PRINT REPORT.  NO
014900*    ERROR FILE ON THIS RUN - A BAD RECORD READ IS TREATED AS
015000*    END OF FILE RATHER THAN BEING BOUNCED TO A SUSPENSE FILE,
015100*    SINCE THE SOURCE FEED IS A SMALL MANUALLY-MAINTAINED LIST
015200*    AND NOT A HIGH-VOLUME TRANSACTION STREAM.
015300*--------------------------------------------------------------
015400 FILE-CONTROL.
015500     SELECT SCAM-FILE
015600         ASSIGN TO SCAMIN
015700         ORGANIZATION IS LINE SEQUENTIAL
015800         FILE STATUS IS SCM-FCODE.
015900
016000     SELECT SCAM-REPORT
016100         ASSIGN TO SCAMRPT
016200         ORGANIZATION IS LINE SEQUENTIAL
016300         FILE STATUS IS SRP-FCODE.
016400
016500 DATA DIVISION.
016600 FILE SECTION.
016700*--------------------------------------------------------------
016800*    SCAM-FILE - ONE CONTENT ITEM PER LINE, 146 BYTES, BUILT
016900*    FROM THE SCAMREC COPYBOOK LAYOUT (CONTENT-ID, SOURCE NAME,
017000*    CONTENT TEXT).  READ AS A RAW BUFFER AND RE-MAPPED INTO
017100*    SCAM-RECORD BELOW SO THE FD ITSELF NEEDS NO FILLER.
017200*
017300*    BLOCK CONTAINS 0 RECORDS TELLS THE SYSTEM TO PICK ITS OWN
017400*    BLOCKING FACTOR FOR THE DEVICE CLASS AT RUN TIME RATHER
017500*    THAN HAVING ONE HARD-CODED HERE - THIS IS THE STANDARD
017600*    HABIT FOR ALL LINE SEQUENTIAL FILES IN THE GUIDANCE SUITE
017700*    SINCE THE CONTENT FEED IS SMALL ENOUGH THAT BLOCKING
017800*    EFFICIENCY IS NOT A CONCERN.
017900*--------------------------------------------------------------
018000 FD  SCAM-FILE
018100     RECORDING MODE IS F
018200     LABEL RECORDS ARE STANDARD
018300     RECORD CONTAINS 146 CHARACTERS
018400     BLOCK CONTAINS 0 RECORDS
018500     DATA RECORD IS SCM-REC.
018600 01  SCM-REC                         PIC X(146).
018700
018800*--------------------------------------------------------------
018900*    SCAM-REPORT - THE PRINTED SCREENING REPORT, 132-BYTE
019000*    PRINT LINES (STANDARD GUIDANCE-SUITE PRINT WIDTH).
019100*--------------------------------------------------------------
019200 FD  SCAM-REPORT
019300     RECORDING MODE IS F
019400     LABEL RECORDS ARE STANDARD
019500     RECORD CONTAINS 132 CHARACTERS
019600     BLOCK CONTAINS 0 RECORDS
019700     DATA RECORD IS SRP-REC.
019800 01  SRP-REC                         PIC X(132).
019900
020000 WORKING-STORAGE SECTION.
020100
020200*--------------------------------------------------------------
020300*    FILE STATUS CODES - TESTED AFTER EVERY OPEN/READ/WRITE.
020400*    '00' IS SUCCESSFUL COMPLETION, '10' IS END OF FILE ON A
020500*    SEQUENTIAL READ.  NEITHER FILE USES A KEY SO NO OTHER
020600*    STATUS VALUES ARE EXPECTED IN NORMAL RUNNING.
020700*
020800*    THESE STATUS CODES ARE CHECKED BY EYE ON THE CONSOLE LOG
020900*    RATHER THAN TRAPPED IN AN 88-LEVEL CONDITION ROUTINE
021000*    BEYOND SCM-FILE-OK/SCM-EOF/SRP-FILE-OK - A FULL STATUS
021100*    HANDLER WAS JUDGED UNNECESSARY FOR A RUN THIS SMALL AND
021200*    THIS LOW-VOLUME, GIVEN THE SOURCE FEED IS HAND-BUILT AND
021300*    ALREADY CHECKED BY THE GUIDANCE DESK BEFORE IT IS DROPPED.
021400*--------------------------------------------------------------
021500 01  WS-FILE-STATUS-CODES.
021600     05  SCM-FCODE                   PIC X(02).
021700         88  SCM-FILE-OK                 VALUE '00'.
021800         88  SCM-EOF                     VALUE '10'.
021900     05  SRP-FCODE                   PIC X(02).
022000         88  SRP-FILE-OK                 VALUE '00'.
022100     05  FILLER                      PIC X(02).
022200
022300*    END-OF-FILE DRIVER SWITCH FOR THE MAINLINE PERFORM UNTIL.
022400*    SET TO 'N' THE MOMENT THE AT-END CONDITION FIRES ON THE
022500*    CONTENT FILE; NOTHING ELSE IN THE PROGRAM TOUCHES IT.
022600 77  MORE-CONTENT-SW                 PIC X(01) VALUE 'Y'.
022700     88  NO-MORE-RECORDS                 VALUE 'N'.
022800
022900*--------------------------------------------------------------
023000*    SCAM CONTENT READ RECORD - SEE SCAMREC COPYBOOK FOR THE
023100*    FULL LAYOUT.  CONTENT-ID IDENTIFIES THE SUBMISSION FOR
023200*    THE DETAIL LINE, SOURCE-NAME IS THE SUBMITTING ORG OR
023300*    WEBSITE, CONTENT-TEXT IS THE FREE-FORM ADVICE BODY BEING
023400*    SCREENED FOR RED-FLAG WORDING.
023500*--------------------------------------------------------------
023600     COPY SCAMREC.
023700
023800*--------------------------------------------------------------
023900*    RUN COUNTERS - CONTENT-READ AND CONTENT-SCORED SHOULD
024000*    ALWAYS MATCH AT END OF RUN SINCE EVERY RECORD READ IS
024100*    SCORED (THERE IS NO REJECT PATH).  THE FOUR VERDICT-CLASS
024200*    COUNTERS DRIVE THE END-OF-RUN TRAILER AND, TOGETHER,
024300*    SHOULD ALWAYS ADD BACK UP TO CONTENT-SCORED.
024400*
024500*    ALL COUNTERS IN THIS GROUP ARE PIC S9(4) COMP RATHER THAN
024600*    ZONED DISPLAY - THESE ARE WORKED ON EVERY PASS OF THE
024700*    MAINLINE LOOP (ADD, COMPARE, EVALUATE), SO BINARY STORAGE
024800*    SAVES A PACK/UNPACK CYCLE ON EVERY RECORD COMPARED TO
024900*    ZONED DISPLAY ARITHMETIC.  PAGE-NUM AND LINE-COUNT ARE
025000*    KEPT AS ZONED 9(03)/9(02) INSTEAD SINCE THIS PROGRAM
025100*    NEVER ACTUALLY BREAKS PAGES (THE REPORT IS SHORT ENOUGH
025200*    TO FIT ON ONE PAGE IN NORMAL RUNNING) - THEY ARE CARRIED
025300*    FOR PARITY WITH CARGUIDE'S PAGE-BREAK LOGIC BUT ARE NOT
025400*    ACTIVELY TESTED IN THIS PROGRAM'S PROCEDURE DIVISION.
025500*--------------------------------------------------------------
025600 01  COUNTERS-AND-ACCUMULATORS.
025700     05  CONTENT-READ                PIC S9(4) COMP VALUE 0.
025800     05  CONTENT-SCORED              PIC S9(4) COMP VALUE 0.
025900     05  COUNT-HIGH-RISK             PIC S9(4) COMP VALUE 0.
026000     05  COUNT-MEDIUM-RISK           PIC S9(4) COMP VALUE 0.
026100     05  COUNT-LOW-RISK              PIC S9(4) COMP VALUE 0.
026200     05  COUNT-SAFE                  PIC S9(4) COMP VALUE 0.
026300     05  PAGE-NUM                    PIC 9(03)    VALUE 1.
026400     05  LINE-COUNT                  PIC 9(02)    VALUE 0.
026500     05  FILLER                      PIC X(02).
026600
026700*--------------------------------------------------------------
026800*    UPPER-CASED SCAN COPIES OF THE CONTENT TEXT AND SOURCE -
026900*    THE PHRASE LISTS BELOW ARE ALL CARRIED UPPER CASE SO THE
027000*    INCOMING CONTENT MUST BE FOLDED TO UPPER CASE BEFORE THE
027100*    SUBSTRING COMPARE, OR A LOWER-CASE SUBMISSION WOULD SLIP
027200*    PAST EVERY RED-FLAG CHECK.  SOURCE-NAME IS FOLDED THE
027300*    SAME WAY FOR THE TRUSTED-SOURCE CHECK.
027400*
027500*    120 BYTES FOR CONTENT TEXT AND 20 BYTES FOR SOURCE NAME
027600*    MATCH THE SCAMREC COPYBOOK'S OWN FIELD WIDTHS EXACTLY -
027700*    IF THOSE WIDTHS EVER CHANGE IN THE COPYBOOK, THESE TWO
027800*    MUST BE WIDENED OR NARROWED TO MATCH OR THE MOVE INTO
027900*    THEM WILL TRUNCATE OR PAD INCORRECTLY.
028000*--------------------------------------------------------------
028100 01  SCAM-SCAN-FIELDS.
028200     05  SCM-CONTENT-TEXT-U          PIC X(120).
028300     05  SCM-SOURCE-NAME-U           PIC X(20).
028400     05  FILLER                      PIC X(02).
028500
028600*--------------------------------------------------------------
028700*    GENERIC SUBSTRING SCAN WORK AREA - SHARED BY THE RED-FLAG
028800*    PHRASE SCAN (200) AND THE TRUSTED-SOURCE SCAN (250).  THE
028900*    CALLER LOADS SCAN-TARGET/SCAN-TARGET-LEN WITH WHICHEVER
029000*    OF CONTENT-TEXT-U OR SOURCE-NAME-U IT IS CHECKING, THEN
029100*    LOADS PHRASE-TEXT/PHRASE-LEN WITH ONE LITERAL FROM ITS
029200*    OWN TABLE, AND CALLS 210 ONCE PER LITERAL.  THIS AVOIDS
029300*    WRITING THE SAME LOOP TWICE FOR TWO DIFFERENT PHRASE
029400*    LISTS.  SCAN-TARGET-CHARS AND PHRASE-TEXT-CHARS ARE
029500*    CHARACTER-TABLE REDEFINITIONS KEPT FOR ANY FUTURE
029600*    CHARACTER-AT-A-TIME WORK (E.G. A LOOSER "ANY ORDER"
029700*    MATCH) - THE CURRENT SCAN USES THE REFERENCE-MODIFICATION
029800*    FORM DIRECTLY AGAINST SCAN-TARGET-R.
029900*--------------------------------------------------------------
030000 01  SCAN-WORK-FIELDS.
030100     05  SCAN-TARGET                 PIC X(120).
030200     05  SCAN-TARGET-LEN             PIC S9(3) COMP VALUE 0.
030300     05  SCAN-TARGET-R REDEFINES SCAN-TARGET
030400                                     PIC X(120).
030500     05  SCAN-TARGET-CHARS REDEFINES SCAN-TARGET.
030600         10  SCAN-TARGET-CHAR OCCURS 120 TIMES
030700                        INDEXED BY SCAN-CHAR-IDX PIC X(01).
030800     05  PHRASE-TEXT                 PIC X(20).
030900     05  PHRASE-TEXT-CHARS REDEFINES PHRASE-TEXT.
031000         10  PHRASE-CHAR OCCURS 20 TIMES
031100                        INDEXED BY PHRASE-CHAR-IDX PIC X(01).
031200     05  PHRASE-LEN                  PIC S9(2) COMP VALUE 0.
031300     05  PHRASE-FOUND-SW             PIC X(01) VALUE 'N'.
031400         88  PHRASE-WAS-FOUND            VALUE 'Y'.
031500     05  SCAN-POS                    PIC S9(3) COMP VALUE 0.
031600     05  SCAN-LIMIT                  PIC S9(3) COMP VALUE 0.
031700     05  FILLER                      PIC X(02).
031800
031900*--------------------------------------------------------------
032000*    SCORING WORK AREA - HOLDS THE RUNNING RED-FLAG TALLY, THE
032100*    TRUSTED-SOURCE FLAG, THE RAW SCAM SCORE (WHICH CAN RUN
032200*    WELL PAST 100 ON A CONTENT ITEM LOADED WITH PHRASES), THE
032300*    SCORE CLIPPED TO A 0-100 PROBABILITY FOR PRINTING, AND
032400*    THE VERDICT TEXT ASSIGNED FROM THE PROBABILITY BAND.
032500*
032600*    SCAM-VERDICT IS PIC X(12) TO HOLD THE LONGEST VERDICT
032700*    TEXT, "MEDIUM RISK", WITH ROOM TO SPARE - IF A LONGER
032800*    VERDICT NAME IS EVER INTRODUCED THIS FIELD MUST GROW TO
032900*    MATCH, AND SO MUST SDL-VERDICT ON THE DETAIL LINE BELOW.
033000*--------------------------------------------------------------
033100 01  SCAM-SCORE-FIELDS.
033200     05  RED-FLAG-COUNT              PIC S9(2) COMP VALUE 0.
033300     05  TRUSTED-SOURCE-SW           PIC X(01) VALUE 'N'.
033400         88  TRUSTED-SOURCE              VALUE 'Y'.
033500     05  SCAM-SCORE                  PIC S9(3) COMP VALUE 0.
033600     05  SCAM-PROBABILITY            PIC 999      VALUE 0.
033700     05  SCAM-VERDICT                PIC X(12) VALUE SPACES.
033800     05  FILLER                      PIC X(02).
033900
034000*--------------------------------------------------------------
034100*    REPORT LINE LAYOUTS - 132 COLUMN PRINT IMAGE, ONE HEADER
034200*    PAIR, ONE DETAIL LINE PER CONTENT ITEM, AND A THREE-LINE
034300*    VERDICT-CLASS TRAILER PRINTED ONCE AT END OF RUN.
034400*
034500*    WHY 132 COLUMNS - THIS MATCHES THE WIDE-CARRIAGE PRINTER
034600*    CLASS USED BY EVERY OTHER REPORT IN THE GUIDANCE SUITE
034700*    (SEE CARGUIDE AND BEHVSCR), SO OPERATIONS DOES NOT HAVE
034800*    TO SWITCH FORMS BETWEEN STEPS IN THE SAME JOB STREAM.
034900*
035000*    WHY THE FILLER SPACING LOOKS UNEVEN ACROSS THE HEADER,
035100*    DETAIL, AND TRAILER LINES - EACH LINE WAS LAID OUT BY
035200*    EYE AGAINST A PRINTED SAMPLE TO LINE UP THE COLUMN
035300*    HEADINGS OVER THE DATA BELOW THEM, NOT BY A FIXED GRID.
035400*    IF A FIELD WIDTH EVER CHANGES (FOR EXAMPLE IF VERDICT
035500*    TEXT GROWS PAST 12 CHARACTERS) THE FILLER ON EITHER SIDE
035600*    OF IT WILL NEED TO BE RE-EYEBALLED THE SAME WAY, NOT
035700*    JUST SHORTENED BY THE DIFFERENCE.
035800*
035900*    BLANK-LINE IS USED BOTH AS A SPACER BETWEEN THE HEADER
036000*    AND THE FIRST DETAIL LINE AND AGAIN BETWEEN THE LAST
036100*    DETAIL LINE AND THE TRAILER - ONE GENERIC BLANK RECORD
036200*    SERVES BOTH PURPOSES SO THERE IS ONLY ONE PLACE TO CHANGE
036300*    THE PRINT WIDTH IF IT EVER MOVES OFF 132.
036400*--------------------------------------------------------------
036500 01  BLANK-LINE                      PIC X(132) VALUE SPACES.
036600
036700 01  SCAM-HEADER-LINE1.
036800     05  FILLER                 PIC X(30) VALUE SPACES.
036900     05  FILLER                 PIC X(40) VALUE
037000             'CAREER ADVICE CONTENT SCREEN - SCAM RPT'.
037100     05  FILLER                 PIC X(62) VALUE SPACES.
037200
037300 01  SCAM-HEADER-LINE2.
037400     05  FILLER                 PIC X(02) VALUE SPACES.
037500     05  FILLER                 PIC X(10) VALUE 'CONTENT-ID'.
037600     05  FILLER                 PIC X(04) VALUE SPACES.
037700     05  FILLER                 PIC X(09) VALUE 'RED-FLAGS'.
037800     05  FILLER                 PIC X(04) VALUE SPACES.
037900     05  FILLER                 PIC X(07) VALUE 'TRUSTED'.
038000     05  FILLER                 PIC X(04) VALUE SPACES.
038100     05  FILLER                 PIC X(04) VALUE 'PROB'.
038200     05  FILLER                 PIC X(04) VALUE SPACES.
038300     05  FILLER                 PIC X(07) VALUE 'VERDICT'.
038400     05  FILLER                 PIC X(77) VALUE SPACES.
038500
038600*    ONE LINE PER CONTENT ITEM - CONTENT ID, HOW MANY OF THE
038700*    15 RED-FLAG PHRASES HIT, WHETHER THE SOURCE IS TRUSTED,
038800*    THE CLIPPED PROBABILITY, AND THE VERDICT TEXT.
038900 01  SCAM-DETAIL-LINE.
039000     05  FILLER                 PIC X(02) VALUE SPACES.
039100     05  SDL-CONTENT-ID         PIC X(06).
039200     05  FILLER                 PIC X(08) VALUE SPACES.
039300     05  SDL-RED-FLAG-COUNT     PIC ZZ9.
039400     05  FILLER                 PIC X(09) VALUE SPACES.
039500     05  SDL-TRUSTED-FLAG       PIC X(01).
039600     05  FILLER                 PIC X(09) VALUE SPACES.
039700     05  SDL-PROBABILITY        PIC ZZ9.
039800     05  FILLER                 PIC X(07) VALUE SPACES.
039900     05  SDL-VERDICT            PIC X(12).
040000     05  FILLER                 PIC X(73) VALUE SPACES.
040100
040200 01  SCAM-TRAILER-LINE1.
040300     05  FILLER                 PIC X(02) VALUE SPACES.
040400     05  FILLER                 PIC X(30) VALUE
040500             'CONTENT ITEMS SCREENED......:'.
040600     05  TL1-CONTENT-SCORED     PIC ZZZ9.
040700     05  FILLER                 PIC X(96) VALUE SPACES.
040800
040900 01  SCAM-TRAILER-LINE2.
041000     05  FILLER                 PIC X(02) VALUE SPACES.
041100     05  FILLER                 PIC X(30) VALUE
041200             'HIGH RISK...................:'.
041300     05  TL2-HIGH-RISK          PIC ZZZ9.
041400     05  FILLER                 PIC X(04) VALUE SPACES.
041500     05  FILLER                 PIC X(30) VALUE
041600             'MEDIUM RISK.................:'.
041700     05  TL2-MEDIUM-RISK        PIC ZZZ9.
041800     05  FILLER                 PIC X(62) VALUE SPACES.
041900
042000 01  SCAM-TRAILER-LINE3.
042100     05  FILLER                 PIC X(02) VALUE SPACES.
042200     05  FILLER                 PIC X(30) VALUE
042300             'LOW RISK....................:'.
042400     05  TL3-LOW-RISK           PIC ZZZ9.
042500     05  FILLER                 PIC X(04) VALUE SPACES.
042600     05  FILLER                 PIC X(30) VALUE
042700             'SAFE........................:'.
042800     05  TL3-SAFE               PIC ZZZ9.
042900     05  FILLER                 PIC X(62) VALUE SPACES.
043000
043100*--------------------------------------------------------------
043200*    PROCEDURE DIVISION - STANDARD GUIDANCE-SUITE MAINLINE
043300*    SHAPE: HOUSEKEEPING PRIMES THE FIRST READ, THE MAINLINE
043400*    RUNS ONCE PER CONTENT ITEM UNTIL END OF FILE, A TRAILER
043500*    PARAGRAPH PRINTS THE VERDICT-CLASS COUNTS, AND CLEANUP
043600*    CLOSES BOTH FILES.  NO SORT AND NO SUBPROGRAM CALLS ARE
043700*    NEEDED FOR A SCREEN THIS SMALL.
043800*
043900*    PARAGRAPH NUMBERING NOTE - NUMBERS ARE GROUPED IN TENS SO
044000*    A RELATED HELPER CAN BE INSERTED WITHOUT RENUMBERING THE
044100*    WHOLE DIVISION (FOR EXAMPLE 211 BELONGS TO 210, AND 110
044200*    BELONGS TO THE 100 GROUP EVEN THOUGH IT IS HUNG OFF THE
044300*    END OF 000-HOUSEKEEPING AS WELL AS 100-MAINLINE).  THIS
044400*    MATCHES THE NUMBERING HABIT USED IN CARGUIDE AND BEHVSCR -
044500*    KEEP NEW PARAGRAPHS IN THE SAME TEN-SERIES AS THE LOGIC
044600*    THEY SUPPORT RATHER THAN TACKING THEM ON AT THE END.
044700*--------------------------------------------------------------
044800 PROCEDURE DIVISION.
044900     PERFORM 000-HOUSEKEEPING     THRU 000-EXIT.
045000     PERFORM 100-MAINLINE         THRU 101-EXIT
045100             UNTIL NO-MORE-RECORDS.
045200     PERFORM 150-WRITE-TRAILER    THRU 151-EXIT.
045300     PERFORM 900-CLEANUP          THRU 900-EXIT.
045400     MOVE +0 TO RETURN-CODE.
045500     GOBACK.
045600
045700*--------------------------------------------------------------
045800*    000 - HOUSEKEEPING.  OPENS BOTH FILES, CLEARS THE RUN
045900*    COUNTERS AND THE INPUT RECORD AREA, PRINTS THE TWO-LINE
046000*    REPORT HEADER AND A SPACER, THEN PRIMES THE READ LOOP BY
046100*    READING THE FIRST CONTENT RECORD BEFORE THE MAINLINE
046200*    PERFORM UNTIL EVER TESTS NO-MORE-RECORDS.
046300*--------------------------------------------------------------
046400 000-HOUSEKEEPING.
046500     DISPLAY 'SCAMSCRN - HOUSEKEEPING'.
046600     OPEN INPUT  SCAM-FILE.
046700     OPEN OUTPUT SCAM-REPORT.
046800
046900     INITIALIZE COUNTERS-AND-ACCUMULATORS, SCAM-RECORD.
047000
047100     MOVE SCAM-HEADER-LINE1 TO SRP-REC.
047200     WRITE SRP-REC.
047300     MOVE SCAM-HEADER-LINE2 TO SRP-REC.
047400     WRITE SRP-REC.
047500     MOVE BLANK-LINE TO SRP-REC.
047600     WRITE SRP-REC.
047700
047800     PERFORM 110-READ-SCAM-FILE THRU 110-EXIT.
047900 000-EXIT.
048000     EXIT.
048100
048200*--------------------------------------------------------------
048300*    100 - MAINLINE.  ONE PASS PER CONTENT ITEM: SCAN FOR RED
048400*    FLAGS, CHECK THE SOURCE AGAINST THE TRUSTED LIST, SCORE
048500*    THE ITEM AND ASSIGN A VERDICT, PRINT THE DETAIL LINE, AND
048600*    READ THE NEXT RECORD.  THE ORDER MATTERS - 300 NEEDS BOTH
048700*    THE RED-FLAG COUNT FROM 200 AND THE TRUSTED FLAG FROM 250
048800*    BEFORE IT CAN COMPUTE THE SCORE.
048900*--------------------------------------------------------------
049000 100-MAINLINE.
049100     PERFORM 200-SCAN-RED-FLAGS      THRU 200-EXIT.
049200     PERFORM 250-CHECK-TRUSTED-SOURCE THRU 250-EXIT.
049300     PERFORM 300-SCORE-CONTENT        THRU 300-EXIT.
049400     PERFORM 350-WRITE-SCAM-DETAIL    THRU 350-EXIT.
049500
049600     ADD +1 TO CONTENT-SCORED.
049700     PERFORM 110-READ-SCAM-FILE THRU 110-EXIT.
049800 100-EXIT.
049900     EXIT.
050000
050100 101-EXIT.
050200     EXIT.
050300
050400*    110 - READ ONE CONTENT RECORD.  AT END FLIPS THE DRIVER
050500*    SWITCH SO THE MAINLINE PERFORM UNTIL STOPS; OTHERWISE
050600*    BUMPS THE READ COUNTER FOR THE CONTENT-READ/CONTENT-
050700*    SCORED CROSS-CHECK MENTIONED ABOVE WITH THE COUNTERS.
050800 110-READ-SCAM-FILE.
050900     READ SCAM-FILE INTO SCAM-RECORD
051000         AT END
051100         MOVE 'N' TO MORE-CONTENT-SW
051200         GO TO 110-EXIT
051300     END-READ.
051400     ADD +1 TO CONTENT-READ.
051500 110-EXIT.
051600     EXIT.
051700
051800*--------------------------------------------------------------
051900*    200 - RED-FLAG PHRASE SCAN.  FOLDS THE CONTENT TEXT TO
052000*    UPPER CASE, LOADS IT INTO THE SHARED SCAN BUFFER, THEN
052100*    CHECKS IT AGAINST EACH OF THE 15 RED-FLAG PHRASES BELOW
052200*    ONE AT A TIME.  RED-FLAG-COUNT IS A COUNT OF PHRASES
052300*    FOUND, NOT A COUNT OF OCCURRENCES - A CONTENT ITEM THAT
052400*    REPEATS "GUARANTEED JOB" FIVE TIMES STILL ONLY ADDS ONE
052500*    TO THE COUNT FOR THAT PHRASE, SINCE 210 STOPS SCANNING
052600*    THE MOMENT IT FINDS THE FIRST HIT.  THE 15 PHRASES BELOW
052700*    ARE THE ONES THE COUNSELOR'S OFFICE HAS SEEN REPEATEDLY
052800*    IN COMPLAINT LETTERS SINCE THE PROGRAM WAS FIRST WRITTEN;
052900*    SEE THE CHANGE LOG FOR WHEN EACH BATCH WAS ADDED.
053000*--------------------------------------------------------------
053100 200-SCAN-RED-FLAGS.
053200     MOVE SCAM-CONTENT-TEXT TO SCM-CONTENT-TEXT-U.
053300     INSPECT SCM-CONTENT-TEXT-U
053400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
053500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
053600     MOVE SCM-CONTENT-TEXT-U TO SCAN-TARGET.
053700     MOVE 120 TO SCAN-TARGET-LEN.
053800     MOVE 0   TO RED-FLAG-COUNT.
053900
054000*    UNREALISTIC EARNINGS CLAIM - THE SINGLE MOST COMMON
054100*    COMPLAINT PATTERN IN THE OFFICE'S LOG.
054200     MOVE 'EARN PER MONTH'      TO PHRASE-TEXT.
054300     MOVE 14 TO PHRASE-LEN.
054400     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
054500     IF PHRASE-WAS-FOUND ADD 1 TO RED-FLAG-COUNT END-IF.
054600
054700*    NO LEGITIMATE PLACEMENT PROGRAM GUARANTEES A JOB OUTCOME.
054800     MOVE 'GUARANTEED JOB'      TO PHRASE-TEXT.
054900     MOVE 14 TO PHRASE-LEN.
055000     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
055100     IF PHRASE-WAS-FOUND ADD 1 TO RED-FLAG-COUNT END-IF.
055200
055300*    SAME REASONING AS "GUARANTEED JOB" - A SEPARATE PHRASE
055400*    SINCE SUBMITTERS VARY THE WORDING TO DODGE THE FIRST ONE.
055500     MOVE 'GUARANTEED PLACEMENT' TO PHRASE-TEXT.
055600     MOVE 20 TO PHRASE-LEN.
055700     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
055800     IF PHRASE-WAS-FOUND ADD 1 TO RED-FLAG-COUNT END-IF.
055900
056000*    SAME FAMILY AGAIN - "GUARANTEED INCOME" INSTEAD OF A JOB.
056100     MOVE 'GUARANTEED INCOME'   TO PHRASE-TEXT.
056200     MOVE 17 TO PHRASE-LEN.
056300     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
056400     IF PHRASE-WAS-FOUND ADD 1 TO RED-FLAG-COUNT END-IF.
056500
056600*    "NO EXPERIENCE" BY ITSELF IS NOT DAMNING, BUT COMBINED
056700*    WITH A GUARANTEED-OUTCOME CLAIM IT IS A RELIABLE SIGNAL.
056800     MOVE 'NO EXPERIENCE'       TO PHRASE-TEXT.
056900     MOVE 13 TO PHRASE-LEN.
057000     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
057100     IF PHRASE-WAS-FOUND ADD 1 TO RED-FLAG-COUNT END-IF.
057200
057300*    CLASSIC HIGH-PRESSURE PHRASING, NAMED DIRECTLY IN THE
057400*    ORIGINAL REQUEST (REQ 4610).
057500     MOVE 'GET RICH QUICK'      TO PHRASE-TEXT.
057600     MOVE 14 TO PHRASE-LEN.
057700     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
057800     IF PHRASE-WAS-FOUND ADD 1 TO RED-FLAG-COUNT END-IF.
057900
058000*    "SECRET" LANGUAGE IMPLIES THE ADVICE CANNOT BE HAD ANY
058100*    OTHER WAY - A STANDARD SALES-LETTER HOOK.
058200     MOVE 'SECRET METHOD'       TO PHRASE-TEXT.
058300     MOVE 13 TO PHRASE-LEN.
058400     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
058500     IF PHRASE-WAS-FOUND ADD 1 TO RED-FLAG-COUNT END-IF.
058600
058700*    SAME "SECRET" FAMILY, DIFFERENT NOUN.
058800     MOVE 'SECRET TRICK'        TO PHRASE-TEXT.
058900     MOVE 12 TO PHRASE-LEN.
059000     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
059100     IF PHRASE-WAS-FOUND ADD 1 TO RED-FLAG-COUNT END-IF.
059200
059300*    ARTIFICIAL URGENCY - PUSHES THE READER TO SKIP DUE
059400*    DILIGENCE BEFORE SIGNING UP OR PAYING A FEE.
059500     MOVE 'LIMITED TIME OFFER'  TO PHRASE-TEXT.
059600     MOVE 18 TO PHRASE-LEN.
059700     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
059800     IF PHRASE-WAS-FOUND ADD 1 TO RED-FLAG-COUNT END-IF.
059900
060000*    "PASSIVE INCOME" IS A COMMON PITCH FOR MULTI-LEVEL
060100*    MARKETING SCHEMES MISREPRESENTED AS CAREER ADVICE.
060200     MOVE 'PASSIVE INCOME'      TO PHRASE-TEXT.
060300     MOVE 14 TO PHRASE-LEN.
060400     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
060500     IF PHRASE-WAS-FOUND ADD 1 TO RED-FLAG-COUNT END-IF.
060600
060700*    A PHRASE THAT SHOWED UP REPEATEDLY IN 1996 CHAIN-LETTER
060800*    STYLE SUBMISSIONS ASKING STUDENTS TO DROP OUT OR QUIT.
060900     MOVE 'QUIT YOUR JOB'       TO PHRASE-TEXT.
061000     MOVE 13 TO PHRASE-LEN.
061100     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
061200     IF PHRASE-WAS-FOUND ADD 1 TO RED-FLAG-COUNT END-IF.
061300
061400*    VAGUE LIFESTYLE PROMISE WITH NO CONCRETE CAREER CONTENT
061500*    BEHIND IT.
061600     MOVE 'FINANCIAL FREEDOM'   TO PHRASE-TEXT.
061700     MOVE 17 TO PHRASE-LEN.
061800     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
061900     IF PHRASE-WAS-FOUND ADD 1 TO RED-FLAG-COUNT END-IF.
062000
062100*    OUTSIZED, UNVERIFIABLE OUTCOME CLAIM.
062200     MOVE 'BECOME A MILLIONAIRE' TO PHRASE-TEXT.
062300     MOVE 20 TO PHRASE-LEN.
062400     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
062500     IF PHRASE-WAS-FOUND ADD 1 TO RED-FLAG-COUNT END-IF.
062600
062700*    ADDED 04/14/99 (REQ 5410) - A SPRING 1999 COMPLAINT WAVE
062800*    TRACED BACK TO SUBMISSIONS USING DISCOUNT-PRESSURE
062900*    LANGUAGE RATHER THAN EARNINGS CLAIMS.
063000     MOVE '99% DISCOUNT'        TO PHRASE-TEXT.
063100     MOVE 12 TO PHRASE-LEN.
063200     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
063300     IF PHRASE-WAS-FOUND ADD 1 TO RED-FLAG-COUNT END-IF.
063400
063500*    SAME 04/14/99 CHANGE (REQ 5410) - SCARCITY-PRESSURE
063600*    COMPANION TO "99% DISCOUNT".
063700     MOVE 'SPOTS LEFT'          TO PHRASE-TEXT.
063800     MOVE 10 TO PHRASE-LEN.
063900     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
064000     IF PHRASE-WAS-FOUND ADD 1 TO RED-FLAG-COUNT END-IF.
064100 200-EXIT.
064200     EXIT.
064300
064400*--------------------------------------------------------------
064500*    210/211 - GENERIC SUBSTRING SCAN, SHARED BY 200 AND 250.
064600*    CALLER LOADS SCAN-TARGET/SCAN-TARGET-LEN AND PHRASE-TEXT/
064700*    PHRASE-LEN BEFORE PERFORMING 210 THRU 210-EXIT.  210
064800*    WORKS OUT HOW MANY STARTING POSITIONS ARE EVEN POSSIBLE
064900*    (SCAN-LIMIT) GIVEN THE TWO LENGTHS, BAILS OUT IMMEDIATELY
065000*    IF THE PHRASE CANNOT POSSIBLY FIT, AND OTHERWISE HANDS
065100*    OFF TO 211 ONE STARTING POSITION AT A TIME UNTIL A MATCH
065200*    IS FOUND OR THE POSITIONS RUN OUT.  NO UNSTRING AND NO
065300*    INTRINSIC FUNCTION ARE USED - THE COMPARE IS DONE WITH
065400*    PLAIN REFERENCE MODIFICATION ON BOTH SIDES.
065500*--------------------------------------------------------------
065600 210-SCAN-FOR-PHRASE.
065700     MOVE 'N' TO PHRASE-FOUND-SW.
065800     COMPUTE SCAN-LIMIT = SCAN-TARGET-LEN - PHRASE-LEN + 1.
065900     IF SCAN-LIMIT < 1
066000         GO TO 210-EXIT
066100     END-IF.
066200     PERFORM 211-CHECK-ONE-POSITION THRU 211-EXIT
066300             VARYING SCAN-POS FROM 1 BY 1
066400             UNTIL SCAN-POS > SCAN-LIMIT
066500                OR PHRASE-WAS-FOUND.
066600 210-EXIT.
066700     EXIT.
066800
066900*    ONE-POSITION COMPARE FOR 210 - LIFTS A PHRASE-LEN SLICE
067000*    OF THE SCAN TARGET STARTING AT SCAN-POS AND COMPARES IT
067100*    TO THE PHRASE.  STOPS THE MOMENT A HIT IS FOUND BECAUSE
067200*    210's UNTIL CLAUSE TESTS PHRASE-WAS-FOUND.
067300 211-CHECK-ONE-POSITION.
067400     IF SCAN-TARGET-R (SCAN-POS : PHRASE-LEN)
067500                 = PHRASE-TEXT (1 : PHRASE-LEN)
067600         MOVE 'Y' TO PHRASE-FOUND-SW
067700     END-IF.
067800 211-EXIT.
067900     EXIT.
068000
068100*--------------------------------------------------------------
068200*    250 - TRUSTED-SOURCE CHECK (REQ 5122, 02/11/97).  BEFORE
068300*    THIS CHANGE, A UNIVERSITY CAREER CENTER THAT HAPPENED TO
068400*    USE WORDS LIKE "GUARANTEED PLACEMENT" IN A LEGITIMATE
068500*    SENSE WAS SCORING THE SAME AS AN UNKNOWN SOURCE.  NOW ANY
068600*    SOURCE NAME CONTAINING ONE OF THE 14 TRUSTED SUBSTRINGS
068700*    BELOW SKIPS THE FLAT 20-POINT "UNKNOWN SOURCE" PENALTY IN
068800*    300 (IT CAN STILL SCORE POINTS FROM RED-FLAG PHRASES
068900*    THEMSELVES - TRUST IN THE SOURCE DOES NOT EXCUSE SCAM
069000*    WORDING IN THE BODY TEXT).  THE LIST MIXES WELL-KNOWN
069100*    COURSE PLATFORMS, MAJOR EMPLOYERS, AND GENERIC
069200*    "UNIVERSITY"/"COLLEGE" SUBSTRINGS SO HOME-GROWN CAMPUS
069300*    CAREER OFFICES ARE COVERED WITHOUT NAMING EACH ONE.
069400*--------------------------------------------------------------
069500 250-CHECK-TRUSTED-SOURCE.
069600     MOVE SCAM-SOURCE-NAME TO SCM-SOURCE-NAME-U.
069700     INSPECT SCM-SOURCE-NAME-U
069800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
069900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
070000     MOVE SCM-SOURCE-NAME-U TO SCAN-TARGET.
070100     MOVE 20 TO SCAN-TARGET-LEN.
070200     MOVE 'N' TO TRUSTED-SOURCE-SW.
070300
070400*    MAJOR ONLINE COURSE PLATFORMS.
070500     MOVE 'COURSERA'   TO PHRASE-TEXT.  MOVE 08 TO PHRASE-LEN.
070600     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
070700     IF PHRASE-WAS-FOUND MOVE 'Y' TO TRUSTED-SOURCE-SW END-IF.
070800
070900*    MIT/HARVARD-BACKED PLATFORM - KEPT SHORT ON PURPOSE.
071000     MOVE 'EDX'        TO PHRASE-TEXT.  MOVE 03 TO PHRASE-LEN.
071100     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
071200     IF PHRASE-WAS-FOUND MOVE 'Y' TO TRUSTED-SOURCE-SW END-IF.
071300
071400*    GENERAL COURSE MARKETPLACE, SAME FAMILY AS COURSERA/EDX.
071500     MOVE 'UDEMY'      TO PHRASE-TEXT.  MOVE 05 TO PHRASE-LEN.
071600     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
071700     IF PHRASE-WAS-FOUND MOVE 'Y' TO TRUSTED-SOURCE-SW END-IF.
071800
071900*    PROFESSIONAL NETWORKING SITE - INCLUDED FOR "LINKEDIN
072000*    LEARNING" BRANDED SUBMISSIONS.
072100     MOVE 'LINKEDIN'   TO PHRASE-TEXT.  MOVE 08 TO PHRASE-LEN.
072200     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
072300     IF PHRASE-WAS-FOUND MOVE 'Y' TO TRUSTED-SOURCE-SW END-IF.
072400
072500*    NAMED INSTITUTIONS - THE MOST COMMONLY CITED SOURCES IN
072600*    LEGITIMATE SUBMISSIONS SINCE THE PROGRAM WENT LIVE.
072700     MOVE 'MIT'        TO PHRASE-TEXT.  MOVE 03 TO PHRASE-LEN.
072800     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
072900     IF PHRASE-WAS-FOUND MOVE 'Y' TO TRUSTED-SOURCE-SW END-IF.
073000
073100*    FREQUENTLY CITED BY COMPUTER SCIENCE TRACK STUDENTS.
073200     MOVE 'STANFORD'   TO PHRASE-TEXT.  MOVE 08 TO PHRASE-LEN.
073300     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
073400     IF PHRASE-WAS-FOUND MOVE 'Y' TO TRUSTED-SOURCE-SW END-IF.
073500
073600*    FREQUENTLY CITED BY BUSINESS AND PRE-LAW TRACK STUDENTS.
073700     MOVE 'HARVARD'    TO PHRASE-TEXT.  MOVE 07 TO PHRASE-LEN.
073800     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
073900     IF PHRASE-WAS-FOUND MOVE 'Y' TO TRUSTED-SOURCE-SW END-IF.
074000
074100*    MAJOR TECHNOLOGY EMPLOYERS WHOSE NAME APPEARS ON THEIR
074200*    OWN CAREER-TRAINING MATERIAL.
074300     MOVE 'GOOGLE'     TO PHRASE-TEXT.  MOVE 06 TO PHRASE-LEN.
074400     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
074500     IF PHRASE-WAS-FOUND MOVE 'Y' TO TRUSTED-SOURCE-SW END-IF.
074600
074700*    CLOUD/CERTIFICATION TRAINING SOURCE, SAME FAMILY AS GOOGLE.
074800     MOVE 'MICROSOFT'  TO PHRASE-TEXT.  MOVE 09 TO PHRASE-LEN.
074900     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
075000     IF PHRASE-WAS-FOUND MOVE 'Y' TO TRUSTED-SOURCE-SW END-IF.
075100
075200*    CLOUD CERTIFICATION TRAINING SOURCE, CITED OFTEN IN 1998-99.
075300     MOVE 'AWS'        TO PHRASE-TEXT.  MOVE 03 TO PHRASE-LEN.
075400     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
075500     IF PHRASE-WAS-FOUND MOVE 'Y' TO TRUSTED-SOURCE-SW END-IF.
075600
075700*    LEADING INDIAN TECHNICAL INSTITUTES - ADDED SO THE MANY
075800*    IIT/NIT/BITS-SOURCED SUBMISSIONS DO NOT NEED TO BE TYPED
075900*    OUT IN FULL AT THE GUIDANCE DESK.
076000     MOVE 'IIT'        TO PHRASE-TEXT.  MOVE 03 TO PHRASE-LEN.
076100     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
076200     IF PHRASE-WAS-FOUND MOVE 'Y' TO TRUSTED-SOURCE-SW END-IF.
076300
076400*    SISTER INSTITUTES TO THE IITs, SAME SUBMISSION PATTERN.
076500     MOVE 'NIT'        TO PHRASE-TEXT.  MOVE 03 TO PHRASE-LEN.
076600     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
076700     IF PHRASE-WAS-FOUND MOVE 'Y' TO TRUSTED-SOURCE-SW END-IF.
076800
076900*    PILANI-FAMILY INSTITUTES, ROUNDS OUT THE INDIAN TECH LIST.
077000     MOVE 'BITS'       TO PHRASE-TEXT.  MOVE 04 TO PHRASE-LEN.
077100     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
077200     IF PHRASE-WAS-FOUND MOVE 'Y' TO TRUSTED-SOURCE-SW END-IF.
077300
077400*    GENERIC SUBSTRINGS - CATCH ANY CAMPUS CAREER OFFICE WHOSE
077500*    FULL NAME ENDS IN "UNIVERSITY" OR "COLLEGE" WITHOUT THE
077600*    DESK HAVING TO MAINTAIN A SEPARATE NAME-BY-NAME LIST.
077700     MOVE 'UNIVERSITY' TO PHRASE-TEXT.  MOVE 10 TO PHRASE-LEN.
077800     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
077900     IF PHRASE-WAS-FOUND MOVE 'Y' TO TRUSTED-SOURCE-SW END-IF.
078000
078100*    CATCHES NAMES LIKE "RIVERVIEW COMMUNITY COLLEGE" THAT WOULD
078200*    OTHERWISE NOT MATCH ANY NAMED-INSTITUTION ENTRY ABOVE.
078300     MOVE 'COLLEGE'    TO PHRASE-TEXT.  MOVE 07 TO PHRASE-LEN.
078400     PERFORM 210-SCAN-FOR-PHRASE THRU 210-EXIT.
078500     IF PHRASE-WAS-FOUND MOVE 'Y' TO TRUSTED-SOURCE-SW END-IF.
078600 250-EXIT.
078700     EXIT.
078800
078900*--------------------------------------------------------------
079000*    300 - SCORE CONTENT AND ASSIGN VERDICT.  THE SCORE STARTS
079100*    FROM RED-FLAG-COUNT TIMES 15 POINTS PER PHRASE HIT - A
079200*    CONTENT ITEM WOULD NEED TO HIT SEVEN OF THE FIFTEEN
079300*    PHRASES TO CROSS 100 ON PHRASES ALONE.  AN UNTRUSTED
079400*    SOURCE WITH AT LEAST ONE HIT PICKS UP A FLAT 20-POINT
079500*    PENALTY ON TOP - THIS IS A ONE-TIME ADD, NOT PER PHRASE,
079600*    SO IT ONLY EVER SHIFTS THE VERDICT BAND BY AT MOST ONE
079700*    STEP.  A RECORD WITH NO RED FLAGS AT ALL NEVER GETS THE
079800*    PENALTY REGARDLESS OF SOURCE, SINCE AN UNKNOWN SOURCE
079900*    WITH CLEAN WORDING IS NOT, BY ITSELF, SUSPICIOUS.  THE
080000*    RAW SCORE IS THEN CLIPPED TO 100 FOR PRINTING (THERE IS
080100*    NO INTRINSIC FUNCTION ON THIS COMPILER, SO THE CLIP IS
080200*    DONE WITH A PLAIN IF) AND THE FOUR-WAY VERDICT BAND BELOW
080300*    MATCHES THE THRESHOLDS IN THE COUNSELOR'S RULE BOOK.
080400*--------------------------------------------------------------
080500 300-SCORE-CONTENT.
080600     COMPUTE SCAM-SCORE = RED-FLAG-COUNT * 15.
080700     IF NOT TRUSTED-SOURCE AND RED-FLAG-COUNT > 0
080800         ADD 20 TO SCAM-SCORE
080900     END-IF.
081000
081100     IF SCAM-SCORE > 100
081200         MOVE 100 TO SCAM-PROBABILITY
081300     ELSE
081400         MOVE SCAM-SCORE TO SCAM-PROBABILITY
081500     END-IF.
081600
081700*    70 AND ABOVE - HIGH RISK; 40-69 - MEDIUM; 20-39 - LOW;
081800*    UNDER 20 - SAFE TO POST WITHOUT REVIEW.
081900     EVALUATE TRUE
082000         WHEN SCAM-PROBABILITY >= 70
082100             MOVE 'HIGH RISK'   TO SCAM-VERDICT
082200             ADD 1 TO COUNT-HIGH-RISK
082300         WHEN SCAM-PROBABILITY >= 40
082400             MOVE 'MEDIUM RISK' TO SCAM-VERDICT
082500             ADD 1 TO COUNT-MEDIUM-RISK
082600         WHEN SCAM-PROBABILITY >= 20
082700             MOVE 'LOW RISK'    TO SCAM-VERDICT
082800             ADD 1 TO COUNT-LOW-RISK
082900         WHEN OTHER
083000             MOVE 'SAFE'        TO SCAM-VERDICT
083100             ADD 1 TO COUNT-SAFE
083200     END-EVALUATE.
083300 300-EXIT.
083400     EXIT.
083500
083600*--------------------------------------------------------------
083700*    350 - WRITE DETAIL LINE.  STRAIGHT FIELD-TO-FIELD MOVES
083800*    FROM THE SCORING WORK AREA INTO THE PRINT LINE, PLUS THE
083900*    Y/N EXPANSION OF THE TRUSTED-SOURCE 88-LEVEL (THE 88 ITSELF
084000*    PRINTS NOTHING - IT HAS TO BE TRANSLATED TO A DISPLAYABLE
084100*    CHARACTER FIRST).
084200*--------------------------------------------------------------
084300 350-WRITE-SCAM-DETAIL.
084400     MOVE SCAM-CONTENT-ID  TO SDL-CONTENT-ID.
084500     MOVE RED-FLAG-COUNT   TO SDL-RED-FLAG-COUNT.
084600     IF TRUSTED-SOURCE
084700         MOVE 'Y' TO SDL-TRUSTED-FLAG
084800     ELSE
084900         MOVE 'N' TO SDL-TRUSTED-FLAG
085000     END-IF.
085100     MOVE SCAM-PROBABILITY TO SDL-PROBABILITY.
085200     MOVE SCAM-VERDICT     TO SDL-VERDICT.
085300     MOVE SCAM-DETAIL-LINE TO SRP-REC.
085400     WRITE SRP-REC.
085500 350-EXIT.
085600     EXIT.
085700
085800*--------------------------------------------------------------
085900*    150 - END-OF-RUN TRAILER.  A BLANK SPACER LINE FOLLOWED
086000*    BY THE RUN TOTAL AND THE FOUR VERDICT-CLASS COUNTS, TWO
086100*    PER LINE TO KEEP THE TRAILER TO THREE LINES.  THE FOUR
086200*    COUNTS SHOULD ALWAYS SUM TO CONTENT-SCORED - IF THEY DO
086300*    NOT, A NEW VERDICT BAND HAS PROBABLY BEEN ADDED TO 300
086400*    WITHOUT A MATCHING COUNTER BEING ADDED HERE.
086500*--------------------------------------------------------------
086600 150-WRITE-TRAILER.
086700     MOVE BLANK-LINE TO SRP-REC.
086800     WRITE SRP-REC.
086900
087000     MOVE CONTENT-SCORED  TO TL1-CONTENT-SCORED.
087100     MOVE SCAM-TRAILER-LINE1 TO SRP-REC.
087200     WRITE SRP-REC.
087300
087400     MOVE COUNT-HIGH-RISK   TO TL2-HIGH-RISK.
087500     MOVE COUNT-MEDIUM-RISK TO TL2-MEDIUM-RISK.
087600     MOVE SCAM-TRAILER-LINE2 TO SRP-REC.
087700     WRITE SRP-REC.
087800
087900     MOVE COUNT-LOW-RISK  TO TL3-LOW-RISK.
088000     MOVE COUNT-SAFE      TO TL3-SAFE.
088100     MOVE SCAM-TRAILER-LINE3 TO SRP-REC.
088200     WRITE SRP-REC.
088300 151-EXIT.
088400     EXIT.
088500
088600*    900 - CLEANUP.  CLOSES BOTH FILES AND LOGS COMPLETION TO
088700*    THE OPERATOR CONSOLE - NO RETURN-CODE OTHER THAN ZERO IS
088800*    EVER SET BY THIS RUN SINCE THERE IS NO REJECT CONDITION.
088900 900-CLEANUP.
089000     CLOSE SCAM-FILE.
089100     CLOSE SCAM-REPORT.
089200     DISPLAY 'SCAMSCRN - RUN COMPLETE'.
089300 900-EXIT.
089400     EXIT.
089500*--------------------------------------------------------------
089600*  END-OF-PROGRAM NOTES FOR THE NEXT MAINTAINER
089700*  -------------------------------------------------------------
089800*  THIS PROGRAM IS ONE OF THREE STAND-ALONE BATCH STEPS THAT
089900*  MAKE UP THE GUIDANCE SYSTEM SUITE.  THE OTHER TWO ARE
090000*  CARGUIDE (THE MAIN STUDENT ASSESSMENT AND REPORT RUN) AND
090100*  BEHVSCR (THE FREE-TEXT BEHAVIOURAL ANSWER SCORER).  NONE OF
090200*  THE THREE SHARE A WORKING-STORAGE AREA, A FILE, OR A CALLED
090300*  SUBPROGRAM - EACH IS INDEPENDENTLY JCL-SCHEDULED AND CAN BE
090400*  RERUN ON ITS OWN WITHOUT AFFECTING THE OTHER TWO.
090500*
090600*  JCL NOTE - THIS STEP IS NORMALLY SCHEDULED AFTER THE WEEKLY
090700*  CONTENT FEED DROP FROM THE GUIDANCE DESK AND BEFORE THE
090800*  COUNSELOR'S OFFICE REVIEW MEETING, SO THE HIGH-RISK AND
090900*  MEDIUM-RISK ITEMS ARE AVAILABLE FOR DISCUSSION AT THAT
091000*  MEETING.  IT DOES NOT NEED TO RUN IN ANY PARTICULAR ORDER
091100*  RELATIVE TO CARGUIDE OR BEHVSCR.
091200*
091300*  IF A NEW RED-FLAG PHRASE NEEDS TO BE ADDED -
091400*    1. ADD A MOVE/PERFORM/IF BLOCK TO 200-SCAN-RED-FLAGS
091500*       FOLLOWING THE PATTERN OF THE EXISTING 15 ENTRIES.
091600*    2. SET PHRASE-LEN TO THE EXACT CHARACTER COUNT OF THE
091700*       LITERAL - A WRONG LENGTH WILL EITHER MISS A MATCH OR,
091800*       IF TOO LONG, PICK UP TRAILING GARBAGE FROM THE SCAN
091900*       BUFFER. COUNT CAREFULLY, INCLUDING BLANKS BETWEEN
092000*       WORDS AND ANY PUNCTUATION IN THE PHRASE.
092100*    3. DO NOT FORGET TO FOLD THE NEW LITERAL TO UPPER CASE -
092200*       THE SCAN BUFFER IS ALWAYS UPPER CASE AND A LOWER-CASE
092300*       LITERAL WILL NEVER MATCH ANYTHING.
092400*    4. ADD A CHANGE-LOG ENTRY AT THE TOP OF THIS PROGRAM WITH
092500*       THE DATE, YOUR INITIALS, AND THE REQUEST NUMBER THAT
092600*       AUTHORIZED THE CHANGE - THE COUNSELOR'S OFFICE HAS
092700*       ASKED TO BE ABLE TO TRACE EVERY PHRASE BACK TO A
092800*       COMPLAINT OR A REQUEST, NOT JUST TO "SOMEONE THOUGHT
092900*       OF IT".
093000*  IF A NEW TRUSTED SOURCE NEEDS TO BE ADDED, FOLLOW THE SAME
093100*  FOUR STEPS AGAINST 250-CHECK-TRUSTED-SOURCE INSTEAD.
093200*
093300*  IF THE VERDICT THRESHOLDS (70/40/20 IN 300-SCORE-CONTENT)
093400*  EVER CHANGE, UPDATE THE COMMENT BLOCK ABOVE 300 TO MATCH -
093500*  A STALE COMMENT THAT DISAGREES WITH THE CODE HAS CAUSED
093600*  MORE CONFUSION ON THIS SUITE THAN A MISSING COMMENT EVER
093700*  HAS, SO KEEP THE TWO IN STEP.
093800*--------------------------------------------------------------
